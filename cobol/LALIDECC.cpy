000100*--------------------------------------------------------------------*
000200* LALIDECC  --  Satzbild DECISION-Datei (ein Satz je Abschnitt, das
000300*               Ergebnis von BACKUP-NEEDED).  "DECISION-RECORD",
000400*               80 Byte.
000500*--------------------------------------------------------------------*
000600*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
000700*--------------------------------------------------------------------*
000800 01          DC-DECISION-RECORD.
000900     05      DC-SECTION              PIC X(16).
001000     05      DC-NEEDED-LEVEL         PIC X(06).
001100          88 DC-NEEDED-FULL                     VALUE "FULL".
001200          88 DC-NEEDED-DIFF                     VALUE "DIFF".
001300          88 DC-NEEDED-INCR                     VALUE "INCR".
001400          88 DC-NEEDED-FORCED                   VALUE "FORCED".
001500          88 DC-NEEDED-NONE                     VALUE "NONE".
001600     05      DC-DAYS-TO-FULL         PIC S9(05)V9(03).
001700     05      DC-DAYS-TO-DIFF         PIC S9(05)V9(03).
001800     05      DC-DAYS-TO-INCR         PIC S9(05)V9(03).
001900     05      DC-REFERENCE-TS         PIC 9(14).
002000     05      DC-REFERENCE-LEVEL      PIC X(04).
002100     05      FILLER                  PIC X(16).
