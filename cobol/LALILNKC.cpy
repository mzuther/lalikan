000100*--------------------------------------------------------------------*
000200* LALILNKC  --  Aufrufschnittstelle fuer die Fahrplan-/Bestands-
000300*               abfragen LALISC0M (SCHEDULE-CALC/LAST-SCHED/NEXT-SCHED)
000400*               und LALIIN0M (FILTER-INVENTORY/LAST-EXISTING).  Der
000500*               Aufrufer fuellt LK-FUNCTION und die LK-IN-* Felder,
000600*               das Unterprogramm liefert LK-FOUND-FLAG/LK-FOUND-*.
000700*--------------------------------------------------------------------*
000800*A.00.00|2024-02-08| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0002)
000900*A.00.01|2024-03-02| lor | LK-CUTOFF-MODE ergaenzt (<=  vs  < , siehe
001000*       |          |     | FILTER-INVENTORY-Regel) (Anf. #LK-0006)
001050*A.00.02|2024-06-04| lor | LK-MATCH-MODE ergaenzt, damit LALIIN0M-LAST
001060*       |          |     | sowohl die kumulierende Akzeptanzmenge von
001070*       |          |     | DAYS-OVERDUE/LEGACY-DUE als auch den exakten
001080*       |          |     | Ebenenvergleich von REFERENCE-SELECT bedienen
001090*       |          |     | kann (Anf. #LK-0015) - vorher hatten alle drei
001095*       |          |     | Aufrufer ihre eigene Bestandssuche
001100*--------------------------------------------------------------------*
001200 01          LALI-LINK-CONTROL.
001300     05      LK-FUNCTION             PIC X(04).
001400          88 LK-FUNC-RESET                      VALUE "RSET".
001500          88 LK-FUNC-ADD                        VALUE "ADD ".
001600          88 LK-FUNC-LAST-EXIST                 VALUE "LAST".
001700          88 LK-FUNC-BUILD-SCHED                VALUE "BILD".
001800          88 LK-FUNC-LAST-SCHED                 VALUE "LSCH".
001900          88 LK-FUNC-NEXT-SCHED                 VALUE "NSCH".
002000     05      LK-LOOKING-LEVEL        PIC X(04).
002100     05      LK-CUTOFF-TS            PIC 9(14).
002200     05      LK-CUTOFF-MODE          PIC X(01).
002300          88 LK-CUTOFF-LE                       VALUE "L".
002400          88 LK-CUTOFF-LT                       VALUE "T".
002450     05      LK-MATCH-MODE           PIC X(01).
002460          88 LK-MATCH-CUMUL                     VALUE "C".
002470          88 LK-MATCH-EXACT                     VALUE "E".
002500     05      LK-RAW-TIMESTAMP        PIC 9(14).
002600     05      LK-RAW-LEVEL            PIC X(04).
002700     05      LK-RAW-CATALOG-OK       PIC X(01).
002800     05      LK-FOUND-FLAG           PIC X(01).
002900          88 LK-FOUND-YES                       VALUE "Y".
003000          88 LK-FOUND-NO                        VALUE "N".
003100     05      LK-FOUND-TIMESTAMP      PIC 9(14).
003200     05      LK-FOUND-LEVEL          PIC X(04).
003300     05      LK-RETURN-CODE          PIC S9(04) COMP.
003400     05      FILLER                  PIC X(09).
