000100*--------------------------------------------------------------------*
000200* LALIPRMC  --  Satzbild PARAMS-Datei (ein Satz je Sicherungsabschnitt)
000300*               "PARAM-RECORD", 80 Byte, sequentiell, sortiert nach
000400*               PR-SECTION-NAME (Abschnitt "Default" liegt vorn).
000500*--------------------------------------------------------------------*
000600*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
000700*--------------------------------------------------------------------*
000800 01          PR-PARAM-RECORD.
000900     05      PR-SECTION-NAME         PIC X(16).
001000     05      PR-START-TIMESTAMP      PIC 9(14).
001100     05      PR-INTERVAL-FULL        PIC S9(05)V9(04).
001200     05      PR-INTERVAL-DIFF        PIC S9(05)V9(04).
001300     05      PR-INTERVAL-INCR        PIC S9(05)V9(04).
001400     05      PR-FORCE-FLAG           PIC X(01).
001500          88 PR-FORCE-ON                        VALUE "Y".
001600          88 PR-FORCE-OFF                       VALUE "N".
001700     05      FILLER                  PIC X(22).
