000100*--------------------------------------------------------------------*
000200* LALIDTPC  --  Zeitmarkenumrechnung, als PROCEDURE-DIVISION-Text in
000300*               jedes Programm kopiert, das damit rechnet (siehe
000400*               LALIDTWC fuer die zugehoerigen Arbeitsfelder).  Kein
000500*               CALL, keine intrinsische FUNCTION - reine Ganzzahl-
000600*               Arithmetik nach Fliegel/Van Flandern (1968).
000700*
000800*               D100 erwartet W-DT-TIMESTAMP belegt und liefert
000900*               W-DT-MINUTES.  D200 erwartet W-DT-MINUTES belegt und
001000*               liefert W-DT-TIMESTAMP (Sekunden immer Null - die
001100*               Fahrplan-/Bestandsarithmetik kennt nur Minuten).
001200*--------------------------------------------------------------------*
001300*A.00.00|2024-02-12| kl  | Neuerstellung (Anf. #LK-0003)
001400*--------------------------------------------------------------------*
001500 D100-TS-TO-MINUTES SECTION.
001600 D100-00.
001700     COMPUTE W-DT-T1 = (W-DT-MM - 14) / 12
001800     COMPUTE W-DT-JD =
001900             W-DT-DD - 32075
002000           + 1461 * (W-DT-YYYY + 4800 + W-DT-T1) / 4
002100           + 367  * (W-DT-MM - 2 - W-DT-T1 * 12) / 12
002200           - 3 * ((W-DT-YYYY + 4900 + W-DT-T1) / 100) / 4
002300     COMPUTE W-DT-DAYS-SINCE-ORIGIN = W-DT-JD - W-DT-JD-ORIGIN
002400     COMPUTE W-DT-MINUTES =
002500             W-DT-DAYS-SINCE-ORIGIN * 1440 + W-DT-HH * 60 + W-DT-MI
002600     .
002700 D100-99.
002800     EXIT.
002900
003000 D200-MINUTES-TO-TS SECTION.
003100 D200-00.
003200     COMPUTE W-DT-DAYS-SINCE-ORIGIN = W-DT-MINUTES / 1440
003300     COMPUTE W-DT-HH = (W-DT-MINUTES - W-DT-DAYS-SINCE-ORIGIN * 1440)
003400                        / 60
003500     COMPUTE W-DT-MI = W-DT-MINUTES
003600                      - (W-DT-DAYS-SINCE-ORIGIN * 1440)
003700                      - (W-DT-HH * 60)
003800     MOVE ZERO TO W-DT-SS
003900     COMPUTE W-DT-JD = W-DT-DAYS-SINCE-ORIGIN + W-DT-JD-ORIGIN
004000     COMPUTE W-DT-L = W-DT-JD + 68569
004100     COMPUTE W-DT-N = 4 * W-DT-L / 146097
004200     COMPUTE W-DT-L = W-DT-L - (146097 * W-DT-N + 3) / 4
004300     COMPUTE W-DT-I = 4000 * (W-DT-L + 1) / 1461001
004400     COMPUTE W-DT-L = W-DT-L - (1461 * W-DT-I / 4) + 31
004500     COMPUTE W-DT-J = 80 * W-DT-L / 2447
004600     COMPUTE W-DT-DD = W-DT-L - (2447 * W-DT-J / 80)
004700     COMPUTE W-DT-L = W-DT-J / 11
004800     COMPUTE W-DT-MM = W-DT-J + 2 - (12 * W-DT-L)
004900     COMPUTE W-DT-YYYY = (100 * (W-DT-N - 49)) + W-DT-I + W-DT-L
005000     .
005100 D200-99.
005200     EXIT.
