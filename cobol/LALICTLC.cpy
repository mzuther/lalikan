000100*--------------------------------------------------------------------*
000200* LALICTLC  --  Satzbild CONTROL-Datei (genau ein Satz je Lauf, die
000300*               "jetzt"-Zeitmarke).  "CONTROL-RECORD", 14 Byte.
000400*               Satz belegt alle 14 Byte, daher ohne Fuellbyte -
000500*               siehe Aufrufparameter T-CT-NOW-MINUTES in LALITABC
000600*               fuer die aufbereitete Minutenform.
000700*--------------------------------------------------------------------*
000800*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
000900*--------------------------------------------------------------------*
001000 01          CT-CONTROL-RECORD.
001100     05      CT-NOW                  PIC 9(14).
