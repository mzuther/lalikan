000100*--------------------------------------------------------------------*
000200* LALIDTWC  --  Arbeitsfelder der Zeitmarkenumrechnung (siehe
000300*               LALIDTPC).  Wird in die WORKING-STORAGE jedes
000400*               Programms kopiert, das YYYYMMDDHHMMSS in Minuten
000500*               seit dem 01.01.1970 umrechnet oder umgekehrt.
000600*--------------------------------------------------------------------*
000700*A.00.00|2024-02-12| kl  | Neuerstellung: julianische Tageszahl nach
000800*       |          |     | Fliegel/Van Flandern, keine FUNCTION-
000900*       |          |     | Bibliotheksroutinen verwendet (Anf. #LK-0003)
001000*--------------------------------------------------------------------*
001100 01          LALI-DATETIME-WORK.
001200     05      W-DT-TIMESTAMP          PIC 9(14).
001300     05      W-DT-TS-GROUP REDEFINES W-DT-TIMESTAMP.
001400         10  W-DT-YYYY               PIC 9(04).
001500         10  W-DT-MM                 PIC 9(02).
001600         10  W-DT-DD                 PIC 9(02).
001700         10  W-DT-HH                 PIC 9(02).
001800         10  W-DT-MI                 PIC 9(02).
001900         10  W-DT-SS                 PIC 9(02).
002000     05      W-DT-MINUTES            PIC S9(09) COMP.
002100     05      W-DT-JD                 PIC S9(09) COMP.
002200     05      W-DT-JD-ORIGIN          PIC S9(09) COMP VALUE 2440588.
002300     05      W-DT-DAYS-SINCE-ORIGIN  PIC S9(09) COMP.
002400     05      W-DT-T1                 PIC S9(09) COMP.
002500     05      W-DT-L                  PIC S9(09) COMP.
002600     05      W-DT-N                  PIC S9(09) COMP.
002700     05      W-DT-I                  PIC S9(09) COMP.
002800     05      W-DT-J                  PIC S9(09) COMP.
002900     05      FILLER                  PIC X(10).
