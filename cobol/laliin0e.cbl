000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     LALIIN0M.
001500 AUTHOR.         K. LEHNER.
001600 INSTALLATION.   RECHENZENTRUM.
001700 DATE-WRITTEN.   1987-04-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2024-06-04
002300* Letzte Version   :: A.00.03
002400* Kurzbeschreibung :: LALIKAN - FILTER-INVENTORY / LAST-EXISTING
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|2024-02-08| kl  | Neuerstellung (Anf. #LK-0002)
003200*A.00.01|2024-02-19| kl  | Einfuegesortierung statt Anhaengen,
003300*       |          |     | Katalogfelder werden jetzt geprueft statt
003400*       |          |     | blind uebernommen (Anf. #LK-0004)
003500*A.00.02|2024-03-02| lor | LAST-EXISTING: Cutoff-Modus <= / < ergaenzt
003600*       |          |     | fuer die Aufrufer aus LALISC0M/LALILG0M und
003700*       |          |     | fuer die PRUNE-RULES-Nutzung (Anf. #LK-0006)
003800*A.00.03|2024-06-04| lor | LAST-EXISTING: LK-MATCH-MODE ergaenzt - Modus
003810*       |          |     | EXACT (nur die angefragte Ebene selbst zaehlt)
003820*       |          |     | fuer REFERENCE-SELECT, zusaetzlich zum bis-
003830*       |          |     | herigen Modus CUMUL (uebergeordnete Ebenen
003840*       |          |     | zaehlen mit) fuer DAYS-OVERDUE/LEGACY-DUE;
003850*       |          |     | LALIDN0M/LALILG0M/LALIRF0M riefen die Bestands-
003860*       |          |     | suche bislang alle drei selbst nach, jetzt
003870*       |          |     | ueber diesen einen Einstiegspunkt (Anf. #LK-0015)
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Haelt die Bestandstabelle T-INVENTORY-TABLE eines Abschnitts.
004400* Funktion RSET  - Tabelle leeren (Abschnittswechsel im Treiber).
004500* Funktion ADD   - einen rohen INVENTORY-Satz pruefen (Ebene FULL/
004600*                  DIFF/INCR und Katalogkennzeichen "Y") und, wenn
004700*                  gueltig, an der richtigen Stelle einsortieren.
004800* Funktion LAST  - juengster gueltiger Bestand bis zu einem Cutoff-
004900*                  Zeitpunkt (<=  oder  <  je nach LK-CUTOFF-MODE);
004910*                  Modus CUMUL akzeptiert die angefragte Ebene und alle
004920*                  ihr uebergeordneten, Modus EXACT nur die angefragte
004930*                  Ebene selbst (je nach LK-MATCH-MODE).
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------------*
006600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006700*--------------------------------------------------------------------*
006800 01          COMP-FELDER.
006900     05      C4-I1               PIC S9(04) COMP.
007000     05      C4-I2               PIC S9(04) COMP.
007100     05      C4-INSERT-AT        PIC S9(04) COMP.
007200
007300     05      C4-X.
007400      10                         PIC X VALUE LOW-VALUE.
007500      10     C4-X2               PIC X.
007600     05      C4-NUM REDEFINES C4-X
007700                                 PIC S9(04) COMP.
007800
007900*--------------------------------------------------------------------*
008000* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
008100*--------------------------------------------------------------------*
008200     COPY    LALIDTWC OF "=LALICPY".
008300
008400*--------------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K
008600*--------------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800     05      K-MODUL             PIC X(08)          VALUE "LALIIN0M".
008900
009000*--------------------------------------------------------------------*
009100* Conditional-Felder
009200*--------------------------------------------------------------------*
009300 01          SCHALTER.
009400     05      W-ACCEPT-FLAG       PIC X(01)   VALUE "N".
009500          88 W-LEVEL-ACCEPTED                VALUE "Y".
009600     05      W-VALID-NAME        PIC X(01)   VALUE "N".
009700          88 W-NAME-VALID                    VALUE "Y".
009800     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
009900          88 W-SCAN-DONE                     VALUE "Y".
010000     05      PRG-STATUS          PIC 9       VALUE ZERO.
010100          88 PRG-OK                          VALUE ZERO.
010200          88 PRG-NOK                         VALUE 1 THRU 9.
010300          88 PRG-ABBRUCH                     VALUE 2.
010400
010500*--------------------------------------------------------------------*
010600* Kopie eines Tabelleneintrags fuer die Verschiebung waehrend der
010700* Einfuegesortierung (Praefix W); ausserdem eine REDEFINES-Sicht als
010800* zusammenhaengender Bytestring fuer den Fall MOVE CORR nicht passt.
010900*--------------------------------------------------------------------*
011000 01          W-SHIFT-ENTRY.
011100     05      W-SHIFT-TIMESTAMP   PIC 9(14).
011200     05      W-SHIFT-MINUTES     PIC S9(09) COMP.
011300     05      W-SHIFT-LEVEL       PIC X(04).
011400     05      W-SHIFT-CATALOG-OK  PIC X(01).
011500     05      FILLER              PIC X(05).
011600 01          W-SHIFT-R REDEFINES W-SHIFT-ENTRY.
011700     05      W-SHIFT-BYTES       PIC X(29).
011800
011900 LINKAGE SECTION.
012000     COPY    LALITABC OF "=LALICPY".
012100     COPY    LALILNKC OF "=LALICPY".
012200
012300 PROCEDURE DIVISION USING LALI-WORK-TABLES, LALI-LINK-CONTROL.
012400
012500******************************************************************
012600* Steuerungs-Section
012700******************************************************************
012800 A100-STEUERUNG SECTION.
012900 A100-00.
013000     EVALUATE TRUE
013100        WHEN LK-FUNC-RESET
013200             PERFORM B100-RESET-TABLE THRU B100-99
013300        WHEN LK-FUNC-ADD
013400             PERFORM B200-ADD-ENTRY THRU B200-99
013500        WHEN LK-FUNC-LAST-EXIST
013600             PERFORM C100-LAST-EXISTING THRU C100-99
013700        WHEN OTHER
013800             MOVE 99 TO LK-RETURN-CODE
013900     END-EVALUATE
014000     GOBACK
014100     .
014200 A100-99.
014300     EXIT.
014400
014500******************************************************************
014600* RSET - Bestandstabelle des Abschnitts leeren
014700******************************************************************
014800 B100-RESET-TABLE SECTION.
014900 B100-00.
015000     MOVE ZERO TO T-INV-COUNT
015100     MOVE ZERO TO LK-RETURN-CODE
015200     .
015300 B100-99.
015400     EXIT.
015500
015600******************************************************************
015700* ADD - FILTER-INVENTORY: Namensmuster/Katalogkennzeichen pruefen,
015800* bei Gueltigkeit an der richtigen Stelle aufsteigend einsortieren
015900* (Zeitmarke aufsteigend; die Eingabe kommt bereits sortiert an, die
016000* Einfuegesortierung faengt Ausnahmen und Gleichstaende ab).
016100******************************************************************
016200 B200-ADD-ENTRY SECTION.
016300 B200-00.
016400     MOVE ZERO TO LK-RETURN-CODE
016500     MOVE "N" TO W-VALID-NAME
016600
016700     EVALUATE LK-RAW-LEVEL
016800        WHEN "FULL" WHEN "DIFF" WHEN "INCR"
016900             IF LK-RAW-CATALOG-OK = "Y"
017000                SET W-NAME-VALID TO TRUE
017100             END-IF
017200        WHEN OTHER
017300             CONTINUE
017400     END-EVALUATE
017500
017600     IF NOT W-NAME-VALID
017700        GO TO B200-99
017800     END-IF
017900
018000     IF T-INV-COUNT NOT < 500
018100        MOVE 90 TO LK-RETURN-CODE
018200        GO TO B200-99
018300     END-IF
018400
018500*    ---> Einfuegeposition C4-INSERT-AT bestimmen
018600     MOVE T-INV-COUNT TO C4-INSERT-AT
018700     ADD  1           TO C4-INSERT-AT
018800     PERFORM B210-FIND-INSERT-POS THRU B210-99
018900             VARYING C4-I1 FROM 1 BY 1
019000             UNTIL C4-I1 > T-INV-COUNT OR W-SCAN-DONE
019100
019200*    ---> Platz schaffen: alles ab C4-INSERT-AT um eine Position nach
019300*         hinten schieben (rueckwaerts, damit nichts ueberschrieben
019400*         wird)
019500     PERFORM B220-SHIFT-ONE THRU B220-99
019600             VARYING C4-I1 FROM T-INV-COUNT BY -1
019700             UNTIL C4-I1 < C4-INSERT-AT
019800
019900     MOVE LK-RAW-TIMESTAMP  TO T-INV-TIMESTAMP(C4-INSERT-AT)
020000     MOVE LK-RAW-LEVEL      TO T-INV-LEVEL(C4-INSERT-AT)
020100     MOVE LK-RAW-CATALOG-OK TO T-INV-CATALOG-OK(C4-INSERT-AT)
020200     MOVE LK-RAW-TIMESTAMP  TO W-DT-TIMESTAMP
020300     PERFORM D100-TS-TO-MINUTES THRU D100-99
020400     MOVE W-DT-MINUTES      TO T-INV-MINUTES(C4-INSERT-AT)
020500     ADD  1                 TO T-INV-COUNT
020600     .
020700 B200-99.
020800     EXIT.
020900
021000******************************************************************
021100* Sucht die erste Position, deren Zeitmarke groesser ist als die
021200* des neuen Eintrags (Einfuegesortierung, aufsteigend).
021300******************************************************************
021400 B210-FIND-INSERT-POS SECTION.
021500 B210-00.
021600     MOVE "N" TO W-STOP-SCAN
021700     IF LK-RAW-TIMESTAMP < T-INV-TIMESTAMP(C4-I1)
021800        MOVE C4-I1 TO C4-INSERT-AT
021900        SET W-SCAN-DONE TO TRUE
022000     END-IF
022100     .
022200 B210-99.
022300     EXIT.
022400
022500******************************************************************
022600* Verschiebt einen Tabelleneintrag um eine Position nach hinten.
022700******************************************************************
022800 B220-SHIFT-ONE SECTION.
022900 B220-00.
023000     COMPUTE C4-I2 = C4-I1 + 1
023100     MOVE T-INV-TIMESTAMP(C4-I1)   TO T-INV-TIMESTAMP(C4-I2)
023200     MOVE T-INV-MINUTES(C4-I1)     TO T-INV-MINUTES(C4-I2)
023300     MOVE T-INV-LEVEL(C4-I1)       TO T-INV-LEVEL(C4-I2)
023400     MOVE T-INV-CATALOG-OK(C4-I1)  TO T-INV-CATALOG-OK(C4-I2)
023500     .
023600 B220-99.
023700     EXIT.
023800
023900******************************************************************
024000* LAST - LAST-EXISTING: juengster gueltiger Bestand der gesuchten
024100* Ebene (und ihrer uebergeordneten Ebenen) bis zum Cutoff.
024200******************************************************************
024300 C100-LAST-EXISTING SECTION.
024400 C100-00.
024500     SET  LK-FOUND-NO TO TRUE
024600     MOVE ZERO         TO LK-FOUND-TIMESTAMP
024700     MOVE SPACES       TO LK-FOUND-LEVEL
024800     MOVE "N" TO W-STOP-SCAN
024900
025000     PERFORM C110-CHECK-ONE THRU C110-99
025100             VARYING C4-I1 FROM T-INV-COUNT BY -1
025200             UNTIL C4-I1 < 1 OR W-SCAN-DONE
025300     .
025400 C100-99.
025500     EXIT.
025600
025700******************************************************************
025800* Prueft einen Bestandseintrag gegen Cutoff und Ebenen-Akzeptanz-
025900* menge.  Modus CUMUL: FULL akzeptiert nur FULL, DIFF akzeptiert
025920* FULL/DIFF, INCR akzeptiert FULL/DIFF/INCR.  Modus EXACT: nur die
025940* angefragte Ebene selbst zaehlt (REFERENCE-SELECT-Aufrufer).
026100******************************************************************
026200 C110-CHECK-ONE SECTION.
026300 C110-00.
026400     IF LK-CUTOFF-LE AND T-INV-TIMESTAMP(C4-I1) > LK-CUTOFF-TS
026500        GO TO C110-99
026600     END-IF
026700     IF LK-CUTOFF-LT AND T-INV-TIMESTAMP(C4-I1) NOT < LK-CUTOFF-TS
026800        GO TO C110-99
026900     END-IF
027000
027100     MOVE "N" TO W-ACCEPT-FLAG
027150     IF LK-MATCH-EXACT
027160        IF T-INV-LEVEL(C4-I1) = LK-LOOKING-LEVEL
027170           SET W-LEVEL-ACCEPTED TO TRUE
027180        END-IF
027185     ELSE
027200     EVALUATE LK-LOOKING-LEVEL
027300        WHEN "FULL"
027400             IF T-INV-IS-FULL(C4-I1)
027500                SET W-LEVEL-ACCEPTED TO TRUE
027600             END-IF
027700        WHEN "DIFF"
027800             IF T-INV-IS-FULL(C4-I1) OR T-INV-IS-DIFF(C4-I1)
027900                SET W-LEVEL-ACCEPTED TO TRUE
028000             END-IF
028100        WHEN "INCR"
028200             SET W-LEVEL-ACCEPTED TO TRUE
028300     END-EVALUATE
028350     END-IF
028400
028500     IF W-LEVEL-ACCEPTED
028600        SET  LK-FOUND-YES              TO TRUE
028700        MOVE T-INV-TIMESTAMP(C4-I1)    TO LK-FOUND-TIMESTAMP
028800        MOVE T-INV-LEVEL(C4-I1)        TO LK-FOUND-LEVEL
028900        SET  W-SCAN-DONE               TO TRUE
029000     END-IF
029100     .
029200 C110-99.
029300     EXIT.
029400
029500     COPY    LALIDTPC OF "=LALICPY".
