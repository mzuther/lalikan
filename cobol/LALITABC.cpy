000100*--------------------------------------------------------------------*
000200* LALITABC  --  gemeinsame Arbeitstabellen des LALIKAN-Regelwerks.
000300*               Wird vom Treiber LALIDR0O in der WORKING-STORAGE
000400*               kopiert und an die Unterprogramme LALISC0M, LALIIN0M,
000500*               LALIDN0M, LALILG0M, LALIRF0M, LALISZ0M per CALL...USING
000600*               weitergereicht; dort steht das gleiche Bild in der
000700*               LINKAGE SECTION.  Ein Aenderung an diesem Member wirkt
000800*               daher auf ALLE Module - vor Freigabe immer alle sieben
000900*               Programme neu uebersetzen (siehe Betriebshandbuch).
001000*--------------------------------------------------------------------*
001100*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
001200*A.00.01|2024-02-19| kl  | T-INV-MINUTES/T-SCH-MINUTES ergaenzt, damit
001300*       |          |     | die Minutenarithmetik nicht je Modul neu
001400*       |          |     | gerechnet werden muss (Anf. #LK-0004)
001500*A.00.02|2024-03-11| lor | Referenzfelder T-RF-* fuer REFERENCE-SELECT
001600*       |          |     | aufgenommen (Anf. #LK-0007)
001650*A.00.03|2024-03-28| hgs | T-DC-LEGACY-NEEDED aufgenommen, damit die
001660*       |          |     | Legacy-Bedarfsregel ihr eigenes Ergebnis
001670*       |          |     | ablegen kann, ohne T-DC-NEEDED-LEVEL der
001680*       |          |     | modernen BACKUP-NEEDED-Regel zu ueberschreiben
001690*       |          |     | (Anf. #LK-0010)
001695*A.00.04|2024-06-04| lor | T-SWITCHES (nie benutzte Vorabversion der
001696*       |          |     | Suchebene/Filtermodus-Uebergabe) entfernt -
001697*       |          |     | diese Aufgabe uebernimmt seit A.00.01 von
001698*       |          |     | LALILNKC die CALL-Schnittstelle (Anf. #LK-0015)
001700*--------------------------------------------------------------------*
001800 01          LALI-WORK-TABLES.
001900*--------------------------------------------------------------------*
002000* Kopie des aktuellen Abschnitts-Parametersatzes (PR-PARAM-RECORD)
002100*--------------------------------------------------------------------*
002200     05      T-PARAM-AREA.
002300         10  T-PR-SECTION-NAME       PIC X(16).
002400         10  T-PR-START-TIMESTAMP    PIC 9(14).
002500         10  T-PR-START-MINUTES      PIC S9(09) COMP.
002600         10  T-PR-INTERVAL-FULL      PIC S9(05)V9(04).
002700         10  T-PR-INTERVAL-DIFF      PIC S9(05)V9(04).
002800         10  T-PR-INTERVAL-INCR      PIC S9(05)V9(04).
002900         10  T-PR-INTERVAL-FULL-MIN  PIC S9(09) COMP.
003000         10  T-PR-INTERVAL-DIFF-MIN  PIC S9(09) COMP.
003100         10  T-PR-INTERVAL-INCR-MIN  PIC S9(09) COMP.
003200         10  T-PR-FORCE-FLAG         PIC X(01).
003300             88 T-FORCE-ON                       VALUE "Y".
003400         10  FILLER                  PIC X(09).
003500*--------------------------------------------------------------------*
003600* "Jetzt"-Zeitmarke des Laufs (aus CT-CONTROL-RECORD) sowie ihre
003700* Zerlegung und die Minutenform, auf der alle Differenzen beruhen.
003800*--------------------------------------------------------------------*
003900     05      T-CONTROL-AREA.
004000         10  T-CT-NOW                PIC 9(14).
004100         10  T-CT-NOW-GROUP REDEFINES T-CT-NOW.
004200             15  T-CT-NOW-YYYY       PIC 9(04).
004300             15  T-CT-NOW-MM         PIC 9(02).
004400             15  T-CT-NOW-DD         PIC 9(02).
004500             15  T-CT-NOW-HH         PIC 9(02).
004600             15  T-CT-NOW-MI         PIC 9(02).
004700             15  T-CT-NOW-SS         PIC 9(02).
004800         10  T-CT-NOW-MINUTES        PIC S9(09) COMP.
004900         10  FILLER                  PIC X(08).
005000*--------------------------------------------------------------------*
005100* Bestandstabelle des Abschnitts (gefiltert/sortiert von LALIIN0M).
005200* T-INV-COUNT ist die belegte Anzahl; T-INV-ENTRY(1) ist die aelteste,
005300* T-INV-ENTRY(T-INV-COUNT) die juengste Sicherung.
005400*--------------------------------------------------------------------*
005500     05      T-INVENTORY-TABLE.
005600         10  T-INV-COUNT             PIC S9(04) COMP.
005700         10  T-INV-ENTRY OCCURS 500 TIMES INDEXED BY T-INV-IDX.
005800             15  T-INV-TIMESTAMP     PIC 9(14).
005900             15  T-INV-MINUTES       PIC S9(09) COMP.
006000             15  T-INV-LEVEL         PIC X(04).
006100                 88 T-INV-IS-FULL                VALUE "FULL".
006200                 88 T-INV-IS-DIFF                VALUE "DIFF".
006300                 88 T-INV-IS-INCR                VALUE "INCR".
006400             15  T-INV-CATALOG-OK    PIC X(01).
006500                 88 T-INV-VALID                  VALUE "Y".
006600             15  FILLER              PIC X(05).
006700*--------------------------------------------------------------------*
006800* Fahrplantabelle des laufenden Full-Zyklus (von LALISC0M gefuellt);
006900* nach dem Zusammenfuehren aufsteigend nach Zeitmarke sortiert, bei
007000* Gleichstand in der Reihenfolge FULL vor DIFF vor INCR.
007100*--------------------------------------------------------------------*
007200     05      T-SCHEDULE-TABLE.
007300         10  T-SCH-COUNT             PIC S9(04) COMP.
007400         10  T-SCH-ENTRY OCCURS 60 TIMES INDEXED BY T-SCH-IDX.
007500             15  T-SCH-TIMESTAMP     PIC 9(14).
007600             15  T-SCH-MINUTES       PIC S9(09) COMP.
007700             15  T-SCH-LEVEL         PIC X(04).
007800                 88 T-SCH-IS-FULL                VALUE "FULL".
007900                 88 T-SCH-IS-DIFF                VALUE "DIFF".
008000                 88 T-SCH-IS-INCR                VALUE "INCR".
008100             15  FILLER              PIC X(06).
008200*--------------------------------------------------------------------*
008300* Abgeleitete Groessen fuer den laufenden Abschnitt: Ueberfaelligkeit
008400* je Ebene (DAYS-OVERDUE), Entscheidung (BACKUP-NEEDED) und die von
008500* LALILG0M gelieferten Legacy-Countdown-Werte fuer den Report.
008600*--------------------------------------------------------------------*
008700     05      T-DECISION-AREA.
008800         10  T-DC-NEEDED-LEVEL       PIC X(06).
008900             88 T-DC-IS-FULL                     VALUE "FULL".
009000             88 T-DC-IS-DIFF                     VALUE "DIFF".
009100             88 T-DC-IS-INCR                     VALUE "INCR".
009200             88 T-DC-IS-FORCED                   VALUE "FORCED".
009300             88 T-DC-IS-NONE                     VALUE "NONE".
009400         10  T-DC-OVERDUE-FULL       PIC S9(05)V9(03).
009500         10  T-DC-OVERDUE-DIFF       PIC S9(05)V9(03).
009600         10  T-DC-OVERDUE-INCR       PIC S9(05)V9(03).
009700         10  T-DC-LEGACY-FULL        PIC S9(05)V9(03).
009800         10  T-DC-LEGACY-DIFF        PIC S9(05)V9(03).
009900         10  T-DC-LEGACY-INCR        PIC S9(05)V9(03).
009910         10  T-DC-LEGACY-NEEDED      PIC X(06).
009920             88 T-DC-LEGACY-IS-FULL              VALUE "FULL".
009930             88 T-DC-LEGACY-IS-DIFF              VALUE "DIFF".
009940             88 T-DC-LEGACY-IS-INCR              VALUE "INCR".
009950             88 T-DC-LEGACY-IS-FORCED            VALUE "FORCED".
009960             88 T-DC-LEGACY-IS-NONE              VALUE "NONE".
010000         10  T-DC-REFERENCE-TS       PIC 9(14).
010100         10  T-DC-REFERENCE-LEVEL    PIC X(04).
010200         10  FILLER                  PIC X(04).
010300*--------------------------------------------------------------------*
010400* Referenz-Zwischenwerte fuer REFERENCE-SELECT (Alter in Tagen je
010500* Ebene, -1 = keine vorhandene Sicherung dieser Ebene).
010600*--------------------------------------------------------------------*
010700     05      T-REFERENCE-AREA.
010800         10  T-RF-AGE-FULL           PIC S9(05)V9(03).
010900         10  T-RF-AGE-DIFF           PIC S9(05)V9(03).
011000         10  T-RF-AGE-INCR           PIC S9(05)V9(03).
011100         10  T-RF-WINNER-LEVEL       PIC X(04).
011200         10  FILLER                  PIC X(08).
011300*--------------------------------------------------------------------*
011400* Loeschliste (PRUNE-RULES), vom Treiber nach PN-PRUNE-RECORD
011500* herausgeschrieben.
011600*--------------------------------------------------------------------*
011700     05      T-PRUNE-TABLE.
011800         10  T-PRN-COUNT             PIC S9(04) COMP.
011900         10  T-PRN-ENTRY OCCURS 500 TIMES INDEXED BY T-PRN-IDX.
012000             15  T-PRN-TIMESTAMP     PIC 9(14).
012100             15  T-PRN-LEVEL         PIC X(04).
012200             15  FILLER              PIC X(06).
012300*--------------------------------------------------------------------*
012400* Lauf- und Abschnittszaehler fuer die Endsumme (B090-ENDE).
012500*--------------------------------------------------------------------*
012600     05      T-COUNTERS.
012700         10  T-SECTIONS-READ         PIC S9(05) COMP.
012800         10  T-DECISIONS-FULL        PIC S9(05) COMP.
012900         10  T-DECISIONS-DIFF        PIC S9(05) COMP.
013000         10  T-DECISIONS-INCR        PIC S9(05) COMP.
013100         10  T-DECISIONS-FORCED      PIC S9(05) COMP.
013200         10  T-DECISIONS-NONE        PIC S9(05) COMP.
013300         10  T-PRUNE-WRITTEN         PIC S9(05) COMP.
013400         10  T-ERROR-COUNT           PIC S9(05) COMP.
013500         10  FILLER                  PIC X(10).
013600*--------------------------------------------------------------------*
013700* Schalter, die die Aufrufer den Modulen mitgeben, wurden im Zuge
013710* der LALIIN0M-Konsolidierung (Anf. #LK-0015) durch LK-LOOKING-LEVEL
013720* und LK-CUTOFF-MODE/LK-MATCH-MODE in LALILNKC ersetzt (Suchebene und
013730* Filtermodus laufen jetzt ueber die CALL-Schnittstelle, nicht mehr
013740* ueber diese Arbeitstabelle) - T-SWITCHES daher entfernt (lor)
013900*--------------------------------------------------------------------*
