000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     LALISC0M.
001500 AUTHOR.         K. LEHNER.
001600 INSTALLATION.   RECHENZENTRUM.
001700 DATE-WRITTEN.   1987-04-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2024-03-19
002300* Letzte Version   :: A.00.01
002400* Kurzbeschreibung :: LALIKAN - SCHEDULE-CALC / LAST-SCHED / NEXT-SCHED
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|2024-02-26| kl  | Neuerstellung (Anf. #LK-0005)
003200*A.00.01|2024-03-19| lor | NEXT-SCHED ergaenzt fuer DAYS-OVERDUE,
003300*       |          |     | Eskalationsregel LSCH auf INCR ausgeweitet
003400*       |          |     | (Anf. #LK-0008)
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900* Funktion BILD  - baut den Fahrplan des laufenden Full-Zyklus in
004000*                  T-SCHEDULE-TABLE (Startzeitpunkt, drei Intervalle,
004100*                  "jetzt" aus T-PARAM-AREA/T-CONTROL-AREA).
004200* Funktion LSCH  - juengster Fahrplanpunkt einer Ebene, der nicht in
004300*                  der Zukunft liegt, mit Eskalation gegen den
004400*                  Bestand (siehe Betriebshandbuch Abschnitt 4.2).
004500* Funktion NSCH  - naechster Fahrplanpunkt einer Ebene in der
004600*                  Zukunft (ohne Eskalation).
004700* Der Bestand (T-INVENTORY-TABLE) wird nur lesend abgefragt - er
004800* wird ausschliesslich von LALIIN0M gefuellt.
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits.  C4-BJ (Einfuege-
006520* index der Sortiereinschiebung in B300/B310) steht als 77-Item fuer
006540* sich, da er nur dort gebraucht wird und keine eigene Gruppe braucht.
006600*--------------------------------------------------------------------*
006650 77          C4-BJ               PIC S9(04) COMP.
006700 01          COMP-FELDER.
006800     05      C4-I1               PIC S9(04) COMP.
006900     05      C4-BIDX             PIC S9(04) COMP.
007000     05      C4-BIDX2            PIC S9(04) COMP.
007200
007300     05      C4-X.
007400      10                         PIC X VALUE LOW-VALUE.
007500      10     C4-X2               PIC X.
007600     05      C4-NUM REDEFINES C4-X
007700                                 PIC S9(04) COMP.
007800
007900*--------------------------------------------------------------------*
008000* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
008100*--------------------------------------------------------------------*
008200     COPY    LALIDTWC OF "=LALICPY".
008300
008400*--------------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K.  K-MODUL-R zeigt den
008600* Modulnamen zusaetzlich als reine Textsicht (Speicherauszug in der
008700* Fehlerbehandlung des Treibers).
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)          VALUE "LALISC0M".
009100     05      K-EPOCH-MINUTES     PIC S9(09) COMP    VALUE ZERO.
009200 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
009300     05      K-MODUL-X           PIC X(08).
009400     05      FILLER              PIC X(04).
009500
009600*--------------------------------------------------------------------*
009700* Arbeitsfelder des Fahrplanaufbaus (B1nn) - Schrittzaehler in
009800* Minuten, letzter/kommender Full-Punkt, Randliste der Full-/Diff-
009900* Punkte fuer die INCR-Unterteilung (Praefix W).
010000*--------------------------------------------------------------------*
010100 01          SCHEDULE-BAU-FELDER.
010200     05      W-STEP-MIN          PIC S9(09) COMP.
010300     05      W-LAST-FULL-MIN     PIC S9(09) COMP.
010400     05      W-UPCOMING-FULL-MIN PIC S9(09) COMP.
010500     05      W-EMIT-MIN          PIC S9(09) COMP.
010600     05      W-EMIT-LEVEL        PIC X(04).
010700     05      W-BOUND-COUNT       PIC S9(04) COMP.
010800     05      W-BOUND-MIN         OCCURS 62 TIMES
010900                                 PIC S9(09) COMP.
011000
011100*--------------------------------------------------------------------*
011200* Arbeitsfelder der Einfuegesortierung (Praefix W); W-KEY-R zeigt den
011300* Sortierschluessel zusaetzlich als zusammenhaengenden Bytestring.
011400*--------------------------------------------------------------------*
011500 01          W-KEY-ENTRY.
011600     05      W-KEY-TIMESTAMP     PIC 9(14).
011700     05      W-KEY-MINUTES       PIC S9(09) COMP.
011800     05      W-KEY-LEVEL         PIC X(04).
011900 01          W-KEY-R REDEFINES W-KEY-ENTRY.
012000     05      W-KEY-BYTES         PIC X(22).
012100
012200*--------------------------------------------------------------------*
012300* Arbeitsfelder der LSCH/NSCH-Suchen (Praefix W)
012400*--------------------------------------------------------------------*
012500 01          SUCH-FELDER.
012600     05      W-ACCEPT-MODE       PIC X(01).
012700          88 W-ACCEPT-FULL-ONLY             VALUE "F".
012800          88 W-ACCEPT-FULL-OR-DIFF          VALUE "D".
012900          88 W-ACCEPT-ANY                   VALUE "A".
013000     05      W-SCAN-FOUND-FLAG   PIC X(01).
013100          88 W-SCAN-FOUND-YES               VALUE "Y".
013200          88 W-SCAN-FOUND-NO                VALUE "N".
013300     05      W-SCAN-TIMESTAMP    PIC 9(14).
013400     05      W-SCAN-MINUTES      PIC S9(09) COMP.
013500     05      W-SCAN-LEVEL        PIC X(04).
013600     05      W-SCAN-EXIST-MINUTES
013700                                 PIC S9(09) COMP.
013800
013900*--------------------------------------------------------------------*
014000* Conditional-Felder
014100*--------------------------------------------------------------------*
014200 01          SCHALTER.
014300     05      W-LEVEL-OK-FLAG     PIC X(01)   VALUE "N".
014400          88 W-LEVEL-OK                      VALUE "Y".
014500     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
014600          88 W-SCAN-DONE                     VALUE "Y".
014700     05      W-HAVE-LAST-FULL-FLAG
014800                                 PIC X(01)   VALUE "N".
014900          88 W-HAVE-LAST-FULL                VALUE "Y".
015000     05      PRG-STATUS          PIC 9       VALUE ZERO.
015100          88 PRG-OK                          VALUE ZERO.
015200          88 PRG-NOK                         VALUE 1 THRU 9.
015300          88 PRG-ABBRUCH                     VALUE 2.
015400
015500 LINKAGE SECTION.
015600     COPY    LALITABC OF "=LALICPY".
015700     COPY    LALILNKC OF "=LALICPY".
015800
015900 PROCEDURE DIVISION USING LALI-WORK-TABLES, LALI-LINK-CONTROL.
016000
016100******************************************************************
016200* Steuerungs-Section
016300******************************************************************
016400 A100-STEUERUNG SECTION.
016500 A100-00.
016600     EVALUATE TRUE
016700        WHEN LK-FUNC-BUILD-SCHED
016800             PERFORM B100-BUILD-SCHED THRU B100-99
016900        WHEN LK-FUNC-LAST-SCHED
017000             PERFORM C100-LAST-SCHED THRU C100-99
017100        WHEN LK-FUNC-NEXT-SCHED
017200             PERFORM D300-NEXT-SCHED THRU D300-99
017300        WHEN OTHER
017400             MOVE 99 TO LK-RETURN-CODE
017500     END-EVALUATE
017600     GOBACK
017700     .
017800 A100-99.
017900     EXIT.
018000
018100******************************************************************
018200* BILD - SCHEDULE-CALC: Full-Punkte bis "jetzt" plus der naechste
018300* danach; falls mehr als einer entstand, nur die letzten zwei
018400* behalten und dazwischen DIFF- und INCR-Punkte einschieben.
018500******************************************************************
018600 B100-BUILD-SCHED SECTION.
018700 B100-00.
018800     MOVE ZERO           TO T-SCH-COUNT
018900     MOVE ZERO           TO W-BOUND-COUNT
019000     MOVE "N" TO W-HAVE-LAST-FULL-FLAG
019100     MOVE T-PR-START-MINUTES TO W-STEP-MIN
019200
019300     PERFORM B105-STEP-FULL THRU B105-99
019400             UNTIL W-STEP-MIN > T-CT-NOW-MINUTES
019500     MOVE W-STEP-MIN TO W-UPCOMING-FULL-MIN
019600
019700     IF W-HAVE-LAST-FULL
019800        MOVE W-LAST-FULL-MIN TO W-EMIT-MIN
019900        MOVE "FULL"          TO W-EMIT-LEVEL
020000        PERFORM B190-EMIT-ENTRY THRU B190-99
020100     END-IF
020200     MOVE W-UPCOMING-FULL-MIN TO W-EMIT-MIN
020300     MOVE "FULL"              TO W-EMIT-LEVEL
020400     PERFORM B190-EMIT-ENTRY THRU B190-99
020500
020600     IF W-HAVE-LAST-FULL
020700        PERFORM B120-CALC-DIFF THRU B120-99
020800        PERFORM B130-CALC-INCR THRU B130-99
020900     END-IF
021000
021100     PERFORM B150-SORT-SCHEDULE THRU B150-99
021200     MOVE ZERO TO LK-RETURN-CODE
021300     .
021400 B100-99.
021500     EXIT.
021600
021700******************************************************************
021800* Ein Schritt der Full-Fortschreibung; laeuft solange der Schritt
021900* nicht ueber "jetzt" hinaus ist (Vorpruefung durch die PERFORM
022000* UNTIL des Aufrufers).
022100******************************************************************
022200 B105-STEP-FULL SECTION.
022300 B105-00.
022400     MOVE W-STEP-MIN TO W-LAST-FULL-MIN
022500     SET  W-HAVE-LAST-FULL TO TRUE
022600     ADD  T-PR-INTERVAL-FULL-MIN TO W-STEP-MIN
022700     .
022800 B105-99.
022900     EXIT.
023000
023100******************************************************************
023200* DIFF-Punkte zwischen letztem Full und kommendem Full; die Rand-
023300* liste W-BOUND-MIN sammelt Full-Anfang/DIFF-Punkte/Full-Ende fuer
023400* die anschliessende INCR-Unterteilung.
023500******************************************************************
023600 B120-CALC-DIFF SECTION.
023700 B120-00.
023800     ADD  1 TO W-BOUND-COUNT
023900     MOVE W-LAST-FULL-MIN TO W-BOUND-MIN(W-BOUND-COUNT)
024000     MOVE W-LAST-FULL-MIN TO W-STEP-MIN
024100     ADD  T-PR-INTERVAL-DIFF-MIN TO W-STEP-MIN
024200
024300     PERFORM B125-STEP-DIFF THRU B125-99
024400             UNTIL W-STEP-MIN NOT < W-UPCOMING-FULL-MIN
024500
024600     ADD  1 TO W-BOUND-COUNT
024700     MOVE W-UPCOMING-FULL-MIN TO W-BOUND-MIN(W-BOUND-COUNT)
024800     .
024900 B120-99.
025000     EXIT.
025100
025200 B125-STEP-DIFF SECTION.
025300 B125-00.
025400     MOVE W-STEP-MIN TO W-EMIT-MIN
025500     MOVE "DIFF"     TO W-EMIT-LEVEL
025600     PERFORM B190-EMIT-ENTRY THRU B190-99
025700     ADD  1 TO W-BOUND-COUNT
025800     MOVE W-STEP-MIN TO W-BOUND-MIN(W-BOUND-COUNT)
025900     ADD  T-PR-INTERVAL-DIFF-MIN TO W-STEP-MIN
026000     .
026100 B125-99.
026200     EXIT.
026300
026400******************************************************************
026500* INCR-Punkte je Randabschnitt (Full/DIFF-Grenze bis zur naechsten).
026600******************************************************************
026700 B130-CALC-INCR SECTION.
026800 B130-00.
026900     COMPUTE C4-BIDX2 = W-BOUND-COUNT - 1
027000     PERFORM B135-INCR-SEGMENT THRU B135-99
027100             VARYING C4-BIDX FROM 1 BY 1
027200             UNTIL C4-BIDX > C4-BIDX2
027300     .
027400 B130-99.
027500     EXIT.
027600
027700 B135-INCR-SEGMENT SECTION.
027800 B135-00.
027900     COMPUTE C4-BJ = C4-BIDX + 1
028000     MOVE W-BOUND-MIN(C4-BIDX) TO W-STEP-MIN
028100     ADD  T-PR-INTERVAL-INCR-MIN TO W-STEP-MIN
028200     PERFORM B140-STEP-INCR THRU B140-99
028300             UNTIL W-STEP-MIN NOT < W-BOUND-MIN(C4-BJ)
028400     .
028500 B135-99.
028600     EXIT.
028700
028800 B140-STEP-INCR SECTION.
028900 B140-00.
029000     MOVE W-STEP-MIN TO W-EMIT-MIN
029100     MOVE "INCR"     TO W-EMIT-LEVEL
029200     PERFORM B190-EMIT-ENTRY THRU B190-99
029300     ADD  T-PR-INTERVAL-INCR-MIN TO W-STEP-MIN
029400     .
029500 B140-99.
029600     EXIT.
029700
029800******************************************************************
029900* Haengt einen Fahrplanpunkt (W-EMIT-MIN/W-EMIT-LEVEL) unsortiert
030000* an T-SCHEDULE-TABLE an.
030100******************************************************************
030200 B190-EMIT-ENTRY SECTION.
030300 B190-00.
030400     ADD  1 TO T-SCH-COUNT
030500     MOVE W-EMIT-MIN   TO T-SCH-MINUTES(T-SCH-COUNT)
030600     MOVE W-EMIT-LEVEL TO T-SCH-LEVEL(T-SCH-COUNT)
030700     MOVE W-EMIT-MIN   TO W-DT-MINUTES
030800     PERFORM D200-MINUTES-TO-TS THRU D200-99
030900     MOVE W-DT-TIMESTAMP TO T-SCH-TIMESTAMP(T-SCH-COUNT)
031000     .
031100 B190-99.
031200     EXIT.
031300
031400******************************************************************
031500* Einfuegesortierung von T-SCHEDULE-TABLE aufsteigend nach Minuten
031600* (die Punkte entstehen oben nicht in zeitlicher Reihenfolge, siehe
031700* Full/DIFF/INCR-Aufbau).
031800******************************************************************
031900 B150-SORT-SCHEDULE SECTION.
032000 B150-00.
032100     PERFORM B155-INSERT-ONE THRU B155-99
032200             VARYING C4-BIDX FROM 2 BY 1
032300             UNTIL C4-BIDX > T-SCH-COUNT
032400     .
032500 B150-99.
032600     EXIT.
032700
032800 B155-INSERT-ONE SECTION.
032900 B155-00.
033000     MOVE T-SCH-TIMESTAMP(C4-BIDX) TO W-KEY-TIMESTAMP
033100     MOVE T-SCH-MINUTES(C4-BIDX)   TO W-KEY-MINUTES
033200     MOVE T-SCH-LEVEL(C4-BIDX)     TO W-KEY-LEVEL
033300     MOVE C4-BIDX TO C4-BJ
033400     PERFORM B156-SHIFT-BACK THRU B156-99
033500             UNTIL C4-BJ < 2
033600                OR T-SCH-MINUTES(C4-BJ - 1) NOT > W-KEY-MINUTES
033700     MOVE W-KEY-TIMESTAMP TO T-SCH-TIMESTAMP(C4-BJ)
033800     MOVE W-KEY-MINUTES   TO T-SCH-MINUTES(C4-BJ)
033900     MOVE W-KEY-LEVEL     TO T-SCH-LEVEL(C4-BJ)
034000     .
034100 B155-99.
034200     EXIT.
034300
034400 B156-SHIFT-BACK SECTION.
034500 B156-00.
034600     MOVE T-SCH-TIMESTAMP(C4-BJ - 1) TO T-SCH-TIMESTAMP(C4-BJ)
034700     MOVE T-SCH-MINUTES(C4-BJ - 1)   TO T-SCH-MINUTES(C4-BJ)
034800     MOVE T-SCH-LEVEL(C4-BJ - 1)     TO T-SCH-LEVEL(C4-BJ)
034900     SUBTRACT 1 FROM C4-BJ
035000     .
035100 B156-99.
035200     EXIT.
035300
035400******************************************************************
035500* LSCH - LAST-SCHED mit Eskalation gegen den Bestand.
035600******************************************************************
035700 C100-LAST-SCHED SECTION.
035800 C100-00.
035900     SET  LK-FOUND-NO TO TRUE
036000     MOVE ZERO         TO LK-FOUND-TIMESTAMP
036100     MOVE SPACES       TO LK-FOUND-LEVEL
036200     MOVE ZERO         TO LK-RETURN-CODE
036300
036400     PERFORM C110-FIND-LAST-EXISTING THRU C110-99
036500
036600     EVALUATE LK-LOOKING-LEVEL
036700        WHEN "FULL"
036800             SET  W-ACCEPT-FULL-ONLY TO TRUE
036900             PERFORM C120-FIND-LAST-SCHED THRU C120-99
037000             PERFORM C190-COPY-RESULT THRU C190-99
037100        WHEN "DIFF"
037200             SET  W-ACCEPT-FULL-ONLY TO TRUE
037300             PERFORM C120-FIND-LAST-SCHED THRU C120-99
037400             IF W-SCAN-FOUND-YES AND W-SCAN-EXIST-MINUTES < W-SCAN-MINUTES
037500                PERFORM C190-COPY-RESULT THRU C190-99
037600             ELSE
037700                SET  W-ACCEPT-FULL-OR-DIFF TO TRUE
037800                PERFORM C120-FIND-LAST-SCHED THRU C120-99
037900                PERFORM C190-COPY-RESULT THRU C190-99
038000             END-IF
038100        WHEN "INCR"
038200             SET  W-ACCEPT-FULL-ONLY TO TRUE
038300             PERFORM C120-FIND-LAST-SCHED THRU C120-99
038400             IF W-SCAN-FOUND-YES AND W-SCAN-EXIST-MINUTES < W-SCAN-MINUTES
038500                PERFORM C190-COPY-RESULT THRU C190-99
038600             ELSE
038700                SET  W-ACCEPT-FULL-OR-DIFF TO TRUE
038800                PERFORM C120-FIND-LAST-SCHED THRU C120-99
038900                IF W-SCAN-FOUND-YES AND W-SCAN-MINUTES > W-SCAN-EXIST-MINUTES
039000                   PERFORM C190-COPY-RESULT THRU C190-99
039100                ELSE
039200                   SET  W-ACCEPT-ANY TO TRUE
039300                   PERFORM C120-FIND-LAST-SCHED THRU C120-99
039400                   PERFORM C190-COPY-RESULT THRU C190-99
039500                END-IF
039600             END-IF
039700        WHEN OTHER
039800             MOVE 99 TO LK-RETURN-CODE
039900     END-EVALUATE
040000     .
040100 C100-99.
040200     EXIT.
040300
040400******************************************************************
040500* juengster Bestandssatz bis "jetzt", der fuer LK-LOOKING-LEVEL
040600* akzeptiert wird (0 = keiner vorhanden, entspricht 1970-01-01).
040700******************************************************************
040800 C110-FIND-LAST-EXISTING SECTION.
040900 C110-00.
041000     MOVE K-EPOCH-MINUTES TO W-SCAN-EXIST-MINUTES
041100     MOVE "N" TO W-STOP-SCAN
041200     PERFORM C115-CHECK-INV THRU C115-99
041300             VARYING C4-I1 FROM T-INV-COUNT BY -1
041400             UNTIL C4-I1 < 1 OR W-SCAN-DONE
041500     .
041600 C110-99.
041700     EXIT.
041800
041900 C115-CHECK-INV SECTION.
042000 C115-00.
042100     IF T-INV-MINUTES(C4-I1) > T-CT-NOW-MINUTES
042200        GO TO C115-99
042300     END-IF
042400     MOVE "N" TO W-LEVEL-OK-FLAG
042500     EVALUATE LK-LOOKING-LEVEL
042600        WHEN "FULL"
042700             IF T-INV-IS-FULL(C4-I1)
042800                SET W-LEVEL-OK TO TRUE
042900             END-IF
043000        WHEN "DIFF"
043100             IF T-INV-IS-FULL(C4-I1) OR T-INV-IS-DIFF(C4-I1)
043200                SET W-LEVEL-OK TO TRUE
043300             END-IF
043400        WHEN "INCR"
043500             SET W-LEVEL-OK TO TRUE
043600     END-EVALUATE
043700     IF W-LEVEL-OK
043800        MOVE T-INV-MINUTES(C4-I1) TO W-SCAN-EXIST-MINUTES
043900        SET  W-SCAN-DONE          TO TRUE
044000     END-IF
044100     .
044200 C115-99.
044300     EXIT.
044400
044500******************************************************************
044600* juengster Fahrplanpunkt bis "jetzt", der die in W-ACCEPT-MODE
044700* verlangte Ebenenmenge erfuellt (F=nur FULL, D=FULL/DIFF, A=alle).
044800******************************************************************
044900 C120-FIND-LAST-SCHED SECTION.
045000 C120-00.
045100     SET  W-SCAN-FOUND-NO TO TRUE
045200     MOVE ZERO             TO W-SCAN-MINUTES
045300     MOVE "N" TO W-STOP-SCAN
045400     PERFORM C125-CHECK-SCHED THRU C125-99
045500             VARYING C4-I1 FROM T-SCH-COUNT BY -1
045600             UNTIL C4-I1 < 1 OR W-SCAN-DONE
045700     .
045800 C120-99.
045900     EXIT.
046000
046100 C125-CHECK-SCHED SECTION.
046200 C125-00.
046300     IF T-SCH-MINUTES(C4-I1) > T-CT-NOW-MINUTES
046400        GO TO C125-99
046500     END-IF
046600     PERFORM C900-CHECK-LEVEL THRU C900-99
046700     IF W-LEVEL-OK
046800        SET  W-SCAN-FOUND-YES        TO TRUE
046900        MOVE T-SCH-TIMESTAMP(C4-I1)  TO W-SCAN-TIMESTAMP
047000        MOVE T-SCH-MINUTES(C4-I1)    TO W-SCAN-MINUTES
047100        MOVE T-SCH-LEVEL(C4-I1)      TO W-SCAN-LEVEL
047200        SET  W-SCAN-DONE             TO TRUE
047300     END-IF
047400     .
047500 C125-99.
047600     EXIT.
047700
047800******************************************************************
047900* uebernimmt das Suchergebnis von C120/D310 nach LK-FOUND-*, wenn
048000* ein passender Punkt gefunden wurde.
048100******************************************************************
048200 C190-COPY-RESULT SECTION.
048300 C190-00.
048400     IF W-SCAN-FOUND-YES
048500        SET  LK-FOUND-YES          TO TRUE
048600        MOVE W-SCAN-TIMESTAMP      TO LK-FOUND-TIMESTAMP
048700        MOVE W-SCAN-LEVEL          TO LK-FOUND-LEVEL
048800     END-IF
048900     .
049000 C190-99.
049100     EXIT.
049200
049300******************************************************************
049400* NSCH - NEXT-SCHED: naechster Fahrplanpunkt der Ebene in der
049500* Zukunft (keine Eskalation, nur die Ebenen-Akzeptanzmenge).
049600******************************************************************
049700 D300-NEXT-SCHED SECTION.
049800 D300-00.
049900     SET  LK-FOUND-NO TO TRUE
050000     MOVE ZERO         TO LK-FOUND-TIMESTAMP
050100     MOVE SPACES       TO LK-FOUND-LEVEL
050200     MOVE ZERO         TO LK-RETURN-CODE
050300
050400     EVALUATE LK-LOOKING-LEVEL
050500        WHEN "FULL" SET W-ACCEPT-FULL-ONLY    TO TRUE
050600        WHEN "DIFF" SET W-ACCEPT-FULL-OR-DIFF TO TRUE
050700        WHEN "INCR" SET W-ACCEPT-ANY          TO TRUE
050800        WHEN OTHER
050900             MOVE 99 TO LK-RETURN-CODE
051000             GO TO D300-99
051100     END-EVALUATE
051200
051300     SET  W-SCAN-FOUND-NO TO TRUE
051400     MOVE "N" TO W-STOP-SCAN
051500     PERFORM D310-CHECK-FUTURE THRU D310-99
051600             VARYING C4-I1 FROM 1 BY 1
051700             UNTIL C4-I1 > T-SCH-COUNT OR W-SCAN-DONE
051800     PERFORM C190-COPY-RESULT THRU C190-99
051900     .
052000 D300-99.
052100     EXIT.
052200
052300 D310-CHECK-FUTURE SECTION.
052400 D310-00.
052500     IF T-SCH-MINUTES(C4-I1) NOT > T-CT-NOW-MINUTES
052600        GO TO D310-99
052700     END-IF
052800     PERFORM C900-CHECK-LEVEL THRU C900-99
052900     IF W-LEVEL-OK
053000        SET  W-SCAN-FOUND-YES       TO TRUE
053100        MOVE T-SCH-TIMESTAMP(C4-I1) TO W-SCAN-TIMESTAMP
053200        MOVE T-SCH-LEVEL(C4-I1)     TO W-SCAN-LEVEL
053300        SET  W-SCAN-DONE            TO TRUE
053400     END-IF
053500     .
053600 D310-99.
053700     EXIT.
053800
053900******************************************************************
054000* prueft T-SCH-LEVEL(C4-I1) gegen W-ACCEPT-MODE, gemeinsam genutzt
054100* von C125 und D310.
054200******************************************************************
054300 C900-CHECK-LEVEL SECTION.
054400 C900-00.
054500     MOVE "N" TO W-LEVEL-OK-FLAG
054600     EVALUATE W-ACCEPT-MODE
054700        WHEN "F"
054800             IF T-SCH-IS-FULL(C4-I1)
054900                SET W-LEVEL-OK TO TRUE
055000             END-IF
055100        WHEN "D"
055200             IF T-SCH-IS-FULL(C4-I1) OR T-SCH-IS-DIFF(C4-I1)
055300                SET W-LEVEL-OK TO TRUE
055400             END-IF
055500        WHEN "A"
055600             SET W-LEVEL-OK TO TRUE
055700     END-EVALUATE
055800     .
055900 C900-99.
056000     EXIT.
056100
056200     COPY    LALIDTPC OF "=LALICPY".
