000100*--------------------------------------------------------------------*
000200* LALISZLK  --  Aufrufschnittstelle fuer LALISZ0M (SIZE-SUMMARY).
000300*               Byte- und Satzzahl rein, formatierte Zeile raus.
000400*--------------------------------------------------------------------*
000500*A.00.00|2024-02-08| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0002)
000600*--------------------------------------------------------------------*
000700 01          LALI-SIZE-LINK.
000800     05      LK-SZ-BYTES             PIC S9(15) COMP.
000900     05      LK-SZ-FILE-COUNT        PIC S9(09) COMP.
001000     05      LK-SZ-LINE              PIC X(40).
001100     05      FILLER                  PIC X(10).
