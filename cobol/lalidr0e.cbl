000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =LALICPY
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.     LALIDR0O.
001600 AUTHOR.         K. LEHNER.
001700 INSTALLATION.   RECHENZENTRUM.
001800 DATE-WRITTEN.   1987-04-14.
001900 DATE-COMPILED.
002000 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2024-06-04
002400* Letzte Version   :: A.00.03
002500* Kurzbeschreibung :: LALIKAN - Abschnittstreiber (SECTION-DRIVER)
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
003300*A.00.01|2024-03-25| hgs | Aufruf LALIDN0M/LALILG0M je Abschnitt
003400*       |          |     | ergaenzt, DC-DAYS-TO-* liefert jetzt die
003500*       |          |     | Legacy-Countdown-Werte fuer den Report
003600*       |          |     | (Anf. #LK-0009)
003700*A.00.02|2024-04-09| lor | Aufruf LALIRF0M ergaenzt (REFERENCE-SELECT/
003800*       |          |     | PRUNE-RULES), PRUNE-Datei und Loeschzeilen
003900*       |          |     | im Report neu (Anf. #LK-0011)
003950*A.00.03|2024-06-04| lor | K-DEFAULT-SECTION (nie ausgewertetes Feld
003960*       |          |     | aus der urspruengl. Planung) entfernt
003970*       |          |     | (Anf. #LK-0015)
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Liest je Lauf eine PARAMS-Datei (ein Satz je Sicherungsabschnitt),
004500* die zugehoerigen INVENTORY-Saetze (sortiert nach Abschnitt, dann
004600* Zeitmarke) und einen CONTROL-Satz mit der "jetzt"-Zeitmarke.  Fuer
004700* jeden Abschnitt wird
004800*   - der Bestand in T-INVENTORY-TABLE aufgebaut (LALIIN0M),
004900*   - der Fahrplan des laufenden Full-Zyklus berechnet und nach
005000*     SCHEDULE herausgeschrieben (LALISC0M),
005100*   - die Bedarfsregel in zwei Auspraegungen gerechnet: die neue
005200*     BACKUP-NEEDED/DAYS-OVERDUE-Regel (LALIDN0M) und die alte
005300*     LEGACY-DUE-Regel (LALILG0M), von der die DC-DAYS-TO-* Felder
005400*     der DECISION-Datei stammen,
005500*   - bei Sicherungsbedarf die Referenz bestimmt und die Loeschliste
005600*     ermittelt (LALIRF0M) und nach PRUNE herausgeschrieben,
005700*   - ein Ergebnissatz nach DECISION herausgeschrieben,
005800*   - eine Reportseite gedruckt.
005900* Ein Abschnitt mit einer INVENTORY-Ebene ausserhalb FULL/DIFF/INCR
006000* gilt als fehlerhaft; er wird weiterverarbeitet, zaehlt aber in die
006100* Fehlersumme.  Steht die Fehlersumme am Laufende ueber Null, liefert
006200* das Programm den Rueckgabecode 1, sonst 0.
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT PARAMS       ASSIGN TO "PARAMS"
007400                          ORGANIZATION IS LINE SEQUENTIAL
007500                          FILE STATUS IS FILE-STATUS.
007600     SELECT INVENTORY    ASSIGN TO "INVENTORY"
007700                          ORGANIZATION IS LINE SEQUENTIAL
007800                          FILE STATUS IS FILE-STATUS.
007900     SELECT CONTROLF     ASSIGN TO "CONTROL"
008000                          ORGANIZATION IS LINE SEQUENTIAL
008100                          FILE STATUS IS FILE-STATUS.
008200     SELECT SCHEDULE     ASSIGN TO "SCHEDULE"
008300                          ORGANIZATION IS LINE SEQUENTIAL
008400                          FILE STATUS IS FILE-STATUS.
008500     SELECT DECISION     ASSIGN TO "DECISION"
008600                          ORGANIZATION IS LINE SEQUENTIAL
008700                          FILE STATUS IS FILE-STATUS.
008800     SELECT PRUNE        ASSIGN TO "PRUNE"
008900                          ORGANIZATION IS LINE SEQUENTIAL
009000                          FILE STATUS IS FILE-STATUS.
009100     SELECT REPORTF      ASSIGN TO "REPORT"
009200                          ORGANIZATION IS LINE SEQUENTIAL
009300                          FILE STATUS IS FILE-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800 FD  PARAMS
009900     LABEL RECORD IS STANDARD.
010000     COPY    LALIPRMC OF "=LALICPY".
010100
010200 FD  INVENTORY
010300     LABEL RECORD IS STANDARD.
010400     COPY    LALIINVC OF "=LALICPY".
010500
010600 FD  CONTROLF
010700     LABEL RECORD IS STANDARD.
010800     COPY    LALICTLC OF "=LALICPY".
010900
011000 FD  SCHEDULE
011100     LABEL RECORD IS STANDARD.
011200     COPY    LALISCHC OF "=LALICPY".
011300
011400 FD  DECISION
011500     LABEL RECORD IS STANDARD.
011600     COPY    LALIDECC OF "=LALICPY".
011700
011800 FD  PRUNE
011900     LABEL RECORD IS STANDARD.
012000     COPY    LALIPRNC OF "=LALICPY".
012100
012200 FD  REPORTF
012300     LABEL RECORD IS STANDARD.
012400 01          RP-REPORT-RECORD           PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*--------------------------------------------------------------------*
012800* Comp-Felder: Praefix Cn mit n = Anzahl Digits.  C4-I2 (Zaehlindex
012810* der Loeschzeilen-Textausgabe in E200) steht als 77-Item fuer sich,
012820* da er nur dort gebraucht wird und keine eigene Gruppe braucht.
012900*--------------------------------------------------------------------*
012950 77          C4-I2               PIC S9(04) COMP.
013000 01          COMP-FELDER.
013100     05      C4-I1               PIC S9(04) COMP.
013300
013400     05      C4-X.
013500      10                         PIC X VALUE LOW-VALUE.
013600      10     C4-X2               PIC X.
013700     05      C4-NUM REDEFINES C4-X
013800                                 PIC S9(04) COMP.
013900     05      FILLER              PIC X(04).
014000
014100*--------------------------------------------------------------------*
014200* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
014300*--------------------------------------------------------------------*
014400     COPY    LALIDTWC OF "=LALICPY".
014500
014600*--------------------------------------------------------------------*
014700* Gemeinsame Arbeitstabellen des Regelwerks (siehe LALITABC) sowie
014800* die Aufrufschnittstelle zu LALIIN0M/LALISC0M (siehe LALILNKC).
014900*--------------------------------------------------------------------*
015000     COPY    LALITABC OF "=LALICPY".
015100     COPY    LALILNKC OF "=LALICPY".
015200
015300*--------------------------------------------------------------------*
015400* Felder mit konstantem Inhalt: Praefix K.  K-MODUL-R zeigt den
015500* Modulnamen zusaetzlich als reine Textsicht (Speicherauszug in der
015600* Fehlerbehandlung).
015700*--------------------------------------------------------------------*
015800 01          KONSTANTE-FELDER.
015900     05      K-MODUL             PIC X(08)          VALUE "LALIDR0O".
016100     05      FILLER              PIC X(01).
016200 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
016300     05      K-MODUL-X           PIC X(08).
016400     05      FILLER              PIC X(01).
016500
016600*--------------------------------------------------------------------*
016700* Vorlaufpuffer der Bestandsdatei (Praefix B) - klassischer Vorgriff
016800* (lookahead), damit der Abschnittswechsel erkannt wird, ohne den
016900* naechsten Abschnitt schon anzufassen.
017000*--------------------------------------------------------------------*
017100 01          BESTANDS-VORGRIFF.
017200     05      B-SECTION-NAME      PIC X(16).
017300     05      B-TIMESTAMP         PIC 9(14).
017400     05      B-LEVEL             PIC X(04).
017500     05      B-CATALOG-OK        PIC X(01).
017600     05      FILLER              PIC X(05).
017700
017800*--------------------------------------------------------------------*
017900* Druckzeile des Reports (Praefix D fuer editierte Zahlenfelder).
018000* ZEILE-BEREICH-R zerlegt den Zeilenpuffer in Kennungsfeld und Rest -
018100* haelt die STRING-Aufbauten der einzelnen Zeilen kurz.
018200*--------------------------------------------------------------------*
018300 01          ZEILE-BEREICH.
018400     05      ZEILE               PIC X(132).
018500 01          ZEILE-BEREICH-R REDEFINES ZEILE-BEREICH.
018600     05      ZEILE-LABEL         PIC X(14).
018700     05      ZEILE-REST          PIC X(118).
018800
018900 01          DRUCK-FELDER.
019000     05      D-DAYS-FULL         PIC +ZZZZ9.999.
019100     05      D-DAYS-DIFF         PIC +ZZZZ9.999.
019200     05      D-DAYS-INCR         PIC +ZZZZ9.999.
019300     05      D-INTERVAL-FULL     PIC  ZZZZ9.999.
019400     05      D-INTERVAL-DIFF     PIC  ZZZZ9.999.
019500     05      D-INTERVAL-INCR     PIC  ZZZZ9.999.
019600     05      D-COUNT             PIC  ZZZZ9.
019700     05      W-INTERVAL-3-FULL   PIC S9(05)V9(03).
019800     05      W-INTERVAL-3-DIFF   PIC S9(05)V9(03).
019900     05      W-INTERVAL-3-INCR   PIC S9(05)V9(03).
020000     05      FILLER              PIC X(01).
020100
020200*--------------------------------------------------------------------*
020300* Conditional-Felder
020400*--------------------------------------------------------------------*
020500 01          SCHALTER.
020600     05      FILE-STATUS         PIC X(02).
020700          88 FILE-OK                         VALUE "00".
020800          88 FILE-NOK                        VALUE "01" THRU "99".
020900     05      PARAMS-EOF-FLAG     PIC X(01)   VALUE "N".
021000          88 PARAMS-EOF                      VALUE "Y".
021100     05      INVENTORY-EOF-FLAG  PIC X(01)   VALUE "N".
021200          88 INVENTORY-EOF                   VALUE "Y".
021300     05      W-BACKUP-NEEDED-FLAG
021400                                 PIC X(01)   VALUE "N".
021500          88 W-BACKUP-NEEDED                 VALUE "Y".
021600     05      W-SECTION-ERROR-FLAG
021700                                 PIC X(01)   VALUE "N".
021800          88 W-SECTION-ERROR                 VALUE "Y".
021900     05      W-ANY-ERROR-FLAG    PIC X(01)   VALUE "N".
022000          88 W-ANY-ERROR                     VALUE "Y".
022100     05      PRG-STATUS          PIC 9       VALUE ZERO.
022200          88 PRG-OK                          VALUE ZERO.
022300          88 PRG-ABBRUCH                     VALUE 2.
022400     05      FILLER              PIC X(05).
022500
022600 PROCEDURE DIVISION.
022700
022800******************************************************************
022900* Steuerungs-Section
023000******************************************************************
023100 A100-STEUERUNG SECTION.
023200 A100-00.
023300     PERFORM B000-VORLAUF THRU B000-99
023400     IF  PRG-ABBRUCH
023500         CONTINUE
023600     ELSE
023700         PERFORM B100-VERARBEITUNG THRU B100-99
023800                 UNTIL PARAMS-EOF
023900     END-IF
024000     PERFORM B090-ENDE THRU B090-99
024100     STOP RUN
024200     .
024300 A100-99.
024400     EXIT.
024500
024600******************************************************************
024700* Eroeffnet die sieben Dateien, liest den CONTROL-Satz sowie den
024800* ersten PARAMS- und den ersten INVENTORY-Satz (Vorgriff).
024900******************************************************************
025000 B000-VORLAUF SECTION.
025100 B000-00.
025200     MOVE ZERO TO T-SECTIONS-READ
025300                  T-DECISIONS-FULL   T-DECISIONS-DIFF
025400                  T-DECISIONS-INCR   T-DECISIONS-FORCED
025500                  T-DECISIONS-NONE   T-PRUNE-WRITTEN
025600                  T-ERROR-COUNT
025700     MOVE "N" TO W-ANY-ERROR-FLAG
025800
025900     OPEN INPUT  PARAMS
026000     IF  NOT FILE-OK
026100         DISPLAY K-MODUL ": OPEN PARAMS FEHLGESCHLAGEN, STATUS "
026200                 FILE-STATUS
026300         SET PRG-ABBRUCH TO TRUE
026400         GO TO B000-99
026500     END-IF
026600
026700     OPEN INPUT  INVENTORY
026800     IF  NOT FILE-OK
026900         DISPLAY K-MODUL ": OPEN INVENTORY FEHLGESCHLAGEN, STATUS "
027000                 FILE-STATUS
027100         SET PRG-ABBRUCH TO TRUE
027200         GO TO B000-99
027300     END-IF
027400
027500     OPEN INPUT  CONTROLF
027600     IF  NOT FILE-OK
027700         DISPLAY K-MODUL ": OPEN CONTROL FEHLGESCHLAGEN, STATUS "
027800                 FILE-STATUS
027900         SET PRG-ABBRUCH TO TRUE
028000         GO TO B000-99
028100     END-IF
028200
028300     OPEN OUTPUT SCHEDULE
028400     OPEN OUTPUT DECISION
028500     OPEN OUTPUT PRUNE
028600     OPEN OUTPUT REPORTF
028700
028800     READ CONTROLF
028900     MOVE CT-NOW TO T-CT-NOW
029000     MOVE T-CT-NOW-GROUP TO W-DT-TS-GROUP
029100     PERFORM D100-TS-TO-MINUTES THRU D100-99
029200     MOVE W-DT-MINUTES TO T-CT-NOW-MINUTES
029300     CLOSE CONTROLF
029400
029500     MOVE "N" TO PARAMS-EOF-FLAG
029600     READ PARAMS
029700         AT END SET PARAMS-EOF TO TRUE
029800     END-READ
029900
030000     MOVE "N" TO INVENTORY-EOF-FLAG
030100     READ INVENTORY
030200         AT END SET INVENTORY-EOF TO TRUE
030300     END-READ
030400     IF  NOT INVENTORY-EOF
030500         MOVE IV-SECTION-NAME TO B-SECTION-NAME
030600         MOVE IV-TIMESTAMP    TO B-TIMESTAMP
030700         MOVE IV-LEVEL        TO B-LEVEL
030800         MOVE IV-CATALOG-OK   TO B-CATALOG-OK
030900     END-IF
031000     .
031100 B000-99.
031200     EXIT.
031300
031400******************************************************************
031500* Ein Abschnitt: Parameter uebernehmen, passenden Bestand laden,
031600* Fahrplan bauen, Bedarf ermitteln (neu und Legacy), bei Bedarf
031700* Referenz/Loeschliste bestimmen, Ergebnis und Report schreiben.
031800******************************************************************
031900 B100-VERARBEITUNG SECTION.
032000 B100-00.
032100     PERFORM C100-PARAMETER-UEBERNEHMEN THRU C100-99
032200     PERFORM C200-BESTAND-LADEN         THRU C200-99
032300
032400     MOVE "RSET" TO LK-FUNCTION
032500     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
032600     MOVE "BILD" TO LK-FUNCTION
032700     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
032800     PERFORM C300-FAHRPLAN-SCHREIBEN    THRU C300-99
032900
033000     CALL "LALIDN0M" USING LALI-WORK-TABLES
033100     CALL "LALILG0M" USING LALI-WORK-TABLES
033200
033300     MOVE T-PR-SECTION-NAME  TO DC-SECTION
033400     MOVE T-DC-NEEDED-LEVEL  TO DC-NEEDED-LEVEL
033500     MOVE T-DC-LEGACY-FULL   TO DC-DAYS-TO-FULL
033600     MOVE T-DC-LEGACY-DIFF   TO DC-DAYS-TO-DIFF
033700     MOVE T-DC-LEGACY-INCR   TO DC-DAYS-TO-INCR
033800
033900     MOVE "N" TO W-BACKUP-NEEDED-FLAG
034000     IF  NOT T-DC-IS-NONE
034100         SET W-BACKUP-NEEDED TO TRUE
034200     END-IF
034300
034400     IF  W-BACKUP-NEEDED
034500         PERFORM C400-REFERENZ-UND-PRUNE THRU C400-99
034600         MOVE T-DC-REFERENCE-TS    TO DC-REFERENCE-TS
034700         MOVE T-DC-REFERENCE-LEVEL TO DC-REFERENCE-LEVEL
034800     ELSE
034900         MOVE ZERO   TO T-PRN-COUNT
035000         MOVE ZERO   TO DC-REFERENCE-TS
035100         MOVE SPACES TO DC-REFERENCE-LEVEL
035200     END-IF
035300     WRITE DC-DECISION-RECORD
035400
035500     PERFORM C500-REPORTSEITE-DRUCKEN   THRU C500-99
035600     PERFORM C600-ZAEHLER-FORTSCHREIBEN THRU C600-99
035700
035800     READ PARAMS
035900         AT END SET PARAMS-EOF TO TRUE
036000     END-READ
036100     .
036200 B100-99.
036300     EXIT.
036400
036500******************************************************************
036600* Uebernimmt den PARAMS-Satz nach T-PARAM-AREA, rechnet Start- und
036700* Intervallzeiten in Minuten um (siehe LALIDTPC).
036800******************************************************************
036900 C100-PARAMETER-UEBERNEHMEN SECTION.
037000 C100-00.
037100     MOVE PR-SECTION-NAME    TO T-PR-SECTION-NAME
037200     MOVE PR-START-TIMESTAMP TO T-PR-START-TIMESTAMP
037300     MOVE PR-INTERVAL-FULL   TO T-PR-INTERVAL-FULL
037400     MOVE PR-INTERVAL-DIFF   TO T-PR-INTERVAL-DIFF
037500     MOVE PR-INTERVAL-INCR   TO T-PR-INTERVAL-INCR
037600     MOVE PR-FORCE-FLAG      TO T-PR-FORCE-FLAG
037700
037800     MOVE T-PR-START-TIMESTAMP TO W-DT-TIMESTAMP
037900     PERFORM D100-TS-TO-MINUTES THRU D100-99
038000     MOVE W-DT-MINUTES TO T-PR-START-MINUTES
038100
038200     COMPUTE T-PR-INTERVAL-FULL-MIN = T-PR-INTERVAL-FULL * 1440
038300     COMPUTE T-PR-INTERVAL-DIFF-MIN = T-PR-INTERVAL-DIFF * 1440
038400     COMPUTE T-PR-INTERVAL-INCR-MIN = T-PR-INTERVAL-INCR * 1440
038500
038600     MOVE "N" TO W-SECTION-ERROR-FLAG
038700     .
038800 C100-99.
038900     EXIT.
039000
039100******************************************************************
039200* Laedt aus dem Vorgriffspuffer alle INVENTORY-Saetze, deren
039300* Abschnittsname mit dem laufenden Abschnitt uebereinstimmt (die
039400* Datei ist nach Abschnitt, dann Zeitmarke sortiert).  Eine Ebene
039500* ausserhalb FULL/DIFF/INCR ist ein Fehler des Abschnitts; der Satz
039600* wird uebersprungen, der Bestand faehrt fort.
039700******************************************************************
039800 C200-BESTAND-LADEN SECTION.
039900 C200-00.
040000     MOVE "RSET" TO LK-FUNCTION
040100     CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
040200
040300     PERFORM C210-EIN-SATZ THRU C210-99
040400             UNTIL INVENTORY-EOF
040500             OR B-SECTION-NAME NOT = T-PR-SECTION-NAME
040600     .
040700 C200-99.
040800     EXIT.
040900
041000 C210-EIN-SATZ SECTION.
041100 C210-00.
041200     IF  B-LEVEL = "FULL" OR "DIFF" OR "INCR"
041300         MOVE "ADD " TO LK-FUNCTION
041400         MOVE B-TIMESTAMP   TO LK-RAW-TIMESTAMP
041500         MOVE B-LEVEL       TO LK-RAW-LEVEL
041600         MOVE B-CATALOG-OK  TO LK-RAW-CATALOG-OK
041700         CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
041800     ELSE
041900         SET  W-SECTION-ERROR TO TRUE
042000     END-IF
042100
042200     READ INVENTORY
042300         AT END SET INVENTORY-EOF TO TRUE
042400     END-READ
042500     IF  NOT INVENTORY-EOF
042600         MOVE IV-SECTION-NAME TO B-SECTION-NAME
042700         MOVE IV-TIMESTAMP    TO B-TIMESTAMP
042800         MOVE IV-LEVEL        TO B-LEVEL
042900         MOVE IV-CATALOG-OK   TO B-CATALOG-OK
043000     END-IF
043100     .
043200 C210-99.
043300     EXIT.
043400
043500******************************************************************
043600* Schreibt den in T-SCHEDULE-TABLE aufgebauten Fahrplan des
043700* laufenden Abschnitts nach SCHEDULE heraus.
043800******************************************************************
043900 C300-FAHRPLAN-SCHREIBEN SECTION.
044000 C300-00.
044100     MOVE ZERO TO C4-I1
044200     PERFORM C310-EINE-ZEILE THRU C310-99
044300             VARYING C4-I1 FROM 1 BY 1
044400             UNTIL C4-I1 > T-SCH-COUNT
044500     .
044600 C300-99.
044700     EXIT.
044800
044900 C310-EINE-ZEILE SECTION.
045000 C310-00.
045100     MOVE T-PR-SECTION-NAME       TO SC-SECTION
045200     MOVE T-SCH-LEVEL(C4-I1)      TO SC-LEVEL
045300     MOVE T-SCH-TIMESTAMP(C4-I1)  TO SC-TIMESTAMP
045400     WRITE SC-SCHEDULE-RECORD
045500     .
045600 C310-99.
045700     EXIT.
045800
045900******************************************************************
046000* Bei Sicherungsbedarf: Referenz und Loeschliste ueber LALIRF0M
046100* bestimmen und die Loeschliste nach PRUNE herausschreiben, dann
046200* die neu entstehende Sicherung in den Bestand einsortieren (siehe
046300* Betriebshandbuch Abschnitt 4.4 - Reihenfolge REFERENCE-SELECT vor
046400* Bestandsfortschreibung ist bindend).
046500******************************************************************
046600 C400-REFERENZ-UND-PRUNE SECTION.
046700 C400-00.
046800     CALL "LALIRF0M" USING LALI-WORK-TABLES
046900
047000     MOVE ZERO TO C4-I1
047100     PERFORM C410-EINE-PRUNE-ZEILE THRU C410-99
047200             VARYING C4-I1 FROM 1 BY 1
047300             UNTIL C4-I1 > T-PRN-COUNT
047400
047500     MOVE "ADD " TO LK-FUNCTION
047600     MOVE T-CT-NOW TO LK-RAW-TIMESTAMP
047700     IF  T-DC-IS-FORCED
047800         MOVE "INCR" TO LK-RAW-LEVEL
047900     ELSE
048000         MOVE T-DC-NEEDED-LEVEL TO LK-RAW-LEVEL
048100     END-IF
048200     MOVE "Y" TO LK-RAW-CATALOG-OK
048300     CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
048400     .
048500 C400-99.
048600     EXIT.
048700
048800 C410-EINE-PRUNE-ZEILE SECTION.
048900 C410-00.
049000     MOVE T-PR-SECTION-NAME      TO PN-SECTION
049100     MOVE T-PRN-TIMESTAMP(C4-I1) TO PN-TIMESTAMP
049200     MOVE T-PRN-LEVEL(C4-I1)     TO PN-LEVEL
049300     WRITE PN-PRUNE-RECORD
049400     .
049500 C410-99.
049600     EXIT.
049700
049800******************************************************************
049900* Druckt die Reportseite des Abschnitts (siehe Betriebshandbuch
050000* Abschnitt 6 - Musterlayout).  Bei Bedarfsfall folgt die
050100* Referenzzeile, danach eine Zeile je zu loeschender Alt-Sicherung.
050200******************************************************************
050300 C500-REPORTSEITE-DRUCKEN SECTION.
050400 C500-00.
050500     MOVE SPACES TO ZEILE
050600     STRING "SECTION: " DELIMITED BY SIZE
050700            T-PR-SECTION-NAME DELIMITED BY SIZE
050800            INTO ZEILE
050900     WRITE RP-REPORT-RECORD FROM ZEILE
051000
051100     COMPUTE W-INTERVAL-3-FULL ROUNDED = T-PR-INTERVAL-FULL
051200     COMPUTE W-INTERVAL-3-DIFF ROUNDED = T-PR-INTERVAL-DIFF
051300     COMPUTE W-INTERVAL-3-INCR ROUNDED = T-PR-INTERVAL-INCR
051400     MOVE W-INTERVAL-3-FULL TO D-INTERVAL-FULL
051500     MOVE W-INTERVAL-3-DIFF TO D-INTERVAL-DIFF
051600     MOVE W-INTERVAL-3-INCR TO D-INTERVAL-INCR
051700
051800     MOVE T-DC-LEGACY-FULL TO D-DAYS-FULL
051900     MOVE SPACES TO ZEILE
052000     STRING "NEXT FULL IN  " DELIMITED BY SIZE
052100            D-DAYS-FULL      DELIMITED BY SIZE
052200            " DAYS  (INTERVAL " DELIMITED BY SIZE
052300            D-INTERVAL-FULL  DELIMITED BY SIZE
052400            ")"              DELIMITED BY SIZE
052500            INTO ZEILE
052600     WRITE RP-REPORT-RECORD FROM ZEILE
052700
052800     MOVE T-DC-LEGACY-DIFF TO D-DAYS-DIFF
052900     MOVE SPACES TO ZEILE
053000     STRING "NEXT DIFF IN  " DELIMITED BY SIZE
053100            D-DAYS-DIFF      DELIMITED BY SIZE
053200            " DAYS  (INTERVAL " DELIMITED BY SIZE
053300            D-INTERVAL-DIFF  DELIMITED BY SIZE
053400            ")"              DELIMITED BY SIZE
053500            INTO ZEILE
053600     WRITE RP-REPORT-RECORD FROM ZEILE
053700
053800     MOVE T-DC-LEGACY-INCR TO D-DAYS-INCR
053900     MOVE SPACES TO ZEILE
054000     STRING "NEXT INCR IN  " DELIMITED BY SIZE
054100            D-DAYS-INCR      DELIMITED BY SIZE
054200            " DAYS  (INTERVAL " DELIMITED BY SIZE
054300            D-INTERVAL-INCR  DELIMITED BY SIZE
054400            ")"              DELIMITED BY SIZE
054500            INTO ZEILE
054600     WRITE RP-REPORT-RECORD FROM ZEILE
054700
054800     MOVE SPACES TO ZEILE
054900     STRING "BACKUP TYPE:  " DELIMITED BY SIZE
055000            T-DC-NEEDED-LEVEL DELIMITED BY SPACE
055100            INTO ZEILE
055200     WRITE RP-REPORT-RECORD FROM ZEILE
055300
055400     IF  W-BACKUP-NEEDED
055500         MOVE SPACES TO ZEILE
055600         STRING "REFERENCE:    " DELIMITED BY SIZE
055700                T-DC-REFERENCE-TS DELIMITED BY SIZE
055800                "-"               DELIMITED BY SIZE
055900                T-DC-REFERENCE-LEVEL DELIMITED BY SPACE
056000                INTO ZEILE
056100         WRITE RP-REPORT-RECORD FROM ZEILE
056200
056300         MOVE ZERO TO C4-I2
056400         PERFORM C510-EINE-PRUNE-DRUCKZEILE THRU C510-99
056500                 VARYING C4-I2 FROM 1 BY 1
056600                 UNTIL C4-I2 > T-PRN-COUNT
056700     END-IF
056800
056900     IF  W-SECTION-ERROR
057000         MOVE SPACES TO ZEILE
057100         STRING "*** ERROR: UNBEKANNTE EBENE IM BESTAND ***"
057200                DELIMITED BY SIZE INTO ZEILE
057300         WRITE RP-REPORT-RECORD FROM ZEILE
057400     END-IF
057500
057600     MOVE SPACES TO ZEILE
057700     STRING "---" DELIMITED BY SIZE INTO ZEILE
057800     WRITE RP-REPORT-RECORD FROM ZEILE
057900     .
058000 C500-99.
058100     EXIT.
058200
058300 C510-EINE-PRUNE-DRUCKZEILE SECTION.
058400 C510-00.
058500     MOVE SPACES TO ZEILE
058600     STRING "PRUNED:       " DELIMITED BY SIZE
058700            T-PRN-TIMESTAMP(C4-I2) DELIMITED BY SIZE
058800            "-"                    DELIMITED BY SIZE
058900            T-PRN-LEVEL(C4-I2)     DELIMITED BY SPACE
059000            INTO ZEILE
059100     WRITE RP-REPORT-RECORD FROM ZEILE
059200     .
059300 C510-99.
059400     EXIT.
059500
059600******************************************************************
059700* Fuehrt die Laufzaehler der Endsumme fort.
059800******************************************************************
059900 C600-ZAEHLER-FORTSCHREIBEN SECTION.
060000 C600-00.
060100     ADD 1 TO T-SECTIONS-READ
060200     EVALUATE TRUE
060300        WHEN T-DC-IS-FULL   ADD 1 TO T-DECISIONS-FULL
060400        WHEN T-DC-IS-DIFF   ADD 1 TO T-DECISIONS-DIFF
060500        WHEN T-DC-IS-INCR   ADD 1 TO T-DECISIONS-INCR
060600        WHEN T-DC-IS-FORCED ADD 1 TO T-DECISIONS-FORCED
060700        WHEN T-DC-IS-NONE   ADD 1 TO T-DECISIONS-NONE
060800     END-EVALUATE
060900     ADD T-PRN-COUNT TO T-PRUNE-WRITTEN
061000     IF  W-SECTION-ERROR
061100         ADD 1 TO T-ERROR-COUNT
061200         SET W-ANY-ERROR TO TRUE
061300     END-IF
061400     .
061500 C600-99.
061600     EXIT.
061700
061800******************************************************************
061900* Druckt die Endsumme, schliesst die Dateien und setzt den
062000* Rueckgabecode (0 = ohne Beanstandung, 1 = mindestens ein
062100* fehlerhafter Abschnitt).
062200******************************************************************
062300 B090-ENDE SECTION.
062400 B090-00.
062500     IF  PRG-ABBRUCH
062600         GO TO B090-99
062700     END-IF
062800
062900     MOVE SPACES TO ZEILE
063000     STRING "===" DELIMITED BY SIZE INTO ZEILE
063100     WRITE RP-REPORT-RECORD FROM ZEILE
063200
063300     MOVE T-SECTIONS-READ TO D-COUNT
063400     MOVE SPACES TO ZEILE
063500     STRING "SECTIONS PROCESSED: " DELIMITED BY SIZE
063600            D-COUNT               DELIMITED BY SIZE
063700            INTO ZEILE
063800     WRITE RP-REPORT-RECORD FROM ZEILE
063900
064000     MOVE T-DECISIONS-FULL TO D-COUNT
064100     MOVE SPACES TO ZEILE
064200     STRING "  FULL   NEEDED: " DELIMITED BY SIZE
064300            D-COUNT             DELIMITED BY SIZE
064400            INTO ZEILE
064500     WRITE RP-REPORT-RECORD FROM ZEILE
064600
064700     MOVE T-DECISIONS-DIFF TO D-COUNT
064800     MOVE SPACES TO ZEILE
064900     STRING "  DIFF   NEEDED: " DELIMITED BY SIZE
065000            D-COUNT             DELIMITED BY SIZE
065100            INTO ZEILE
065200     WRITE RP-REPORT-RECORD FROM ZEILE
065300
065400     MOVE T-DECISIONS-INCR TO D-COUNT
065500     MOVE SPACES TO ZEILE
065600     STRING "  INCR   NEEDED: " DELIMITED BY SIZE
065700            D-COUNT             DELIMITED BY SIZE
065800            INTO ZEILE
065900     WRITE RP-REPORT-RECORD FROM ZEILE
066000
066100     MOVE T-DECISIONS-FORCED TO D-COUNT
066200     MOVE SPACES TO ZEILE
066300     STRING "  FORCED NEEDED: " DELIMITED BY SIZE
066400            D-COUNT             DELIMITED BY SIZE
066500            INTO ZEILE
066600     WRITE RP-REPORT-RECORD FROM ZEILE
066700
066800     MOVE T-DECISIONS-NONE TO D-COUNT
066900     MOVE SPACES TO ZEILE
067000     STRING "  NONE        : " DELIMITED BY SIZE
067100            D-COUNT            DELIMITED BY SIZE
067200            INTO ZEILE
067300     WRITE RP-REPORT-RECORD FROM ZEILE
067400
067500     MOVE T-PRUNE-WRITTEN TO D-COUNT
067600     MOVE SPACES TO ZEILE
067700     STRING "PRUNE RECORDS WRITTEN: " DELIMITED BY SIZE
067800            D-COUNT                  DELIMITED BY SIZE
067900            INTO ZEILE
068000     WRITE RP-REPORT-RECORD FROM ZEILE
068100
068200     IF  W-ANY-ERROR
068300         MOVE SPACES TO ZEILE
068400         STRING "AT LEAST ONE ERROR HAS OCCURRED" DELIMITED BY SIZE
068500                INTO ZEILE
068600         WRITE RP-REPORT-RECORD FROM ZEILE
068700     END-IF
068800
068900     CLOSE PARAMS INVENTORY SCHEDULE DECISION PRUNE REPORTF
069000
069100     IF  W-ANY-ERROR
069200         MOVE 1 TO RETURN-CODE
069300     ELSE
069400         MOVE ZERO TO RETURN-CODE
069500     END-IF
069600     .
069700 B090-99.
069800     EXIT.
069900
070000     COPY    LALIDTPC OF "=LALICPY".
