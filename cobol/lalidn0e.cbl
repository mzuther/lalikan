000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     LALIDN0M.
001500 AUTHOR.         H.G. SATTLER.
001600 INSTALLATION.   RECHENZENTRUM.
001700 DATE-WRITTEN.   1987-04-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2024-03-25
002300* Letzte Version   :: A.00.00
002400* Kurzbeschreibung :: LALIKAN - DAYS-OVERDUE / BACKUP-NEEDED
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|2024-03-25| hgs | Neuerstellung (Anf. #LK-0009)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Ermittelt fuer den aktuellen Abschnitt (T-PARAM-AREA/T-CONTROL-
003700* AREA/T-INVENTORY-TABLE/T-SCHEDULE-TABLE sind bereits gefuellt)
003800* die Ueberfaelligkeit je Ebene (T-DC-OVERDUE-FULL/DIFF/INCR, siehe
003900* Betriebshandbuch Abschnitt 4.3) und daraus die faellige Ebene
004000* (T-DC-NEEDED-LEVEL).  Ruft LALISC0M fuer LSCH/NSCH; der Bestand
004100* wird nur lesend abgefragt (T-INVENTORY-TABLE, gefuellt von
004200* LALIIN0M).  Keine eigene Funktionsauswahl - ein Aufruf berechnet
004300* immer alle drei Ebenen und die Entscheidung in einem Zug.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200 01          COMP-FELDER.
006500     05      C4-X.
006600      10                         PIC X VALUE LOW-VALUE.
006700      10     C4-X2               PIC X.
006800     05      C4-NUM REDEFINES C4-X
006900                                 PIC S9(04) COMP.
007000
007100*--------------------------------------------------------------------*
007200* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
007300*--------------------------------------------------------------------*
007400     COPY    LALIDTWC OF "=LALICPY".
007500
007600*--------------------------------------------------------------------*
007700* Felder mit konstantem Inhalt: Praefix K
007800*--------------------------------------------------------------------*
007900 01          KONSTANTE-FELDER.
008000     05      K-MODUL             PIC X(08)          VALUE "LALIDN0M".
008100 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
008200     05      K-MODUL-X           PIC X(08).
008300
008400*--------------------------------------------------------------------*
008500* Arbeitsfelder DAYS-OVERDUE (Praefix W); W-BASE-GROUP zeigt den
008600* Basiszeitpunkt zusaetzlich in Datum/Uhrzeit-Anteile zerlegt (fuer
008700* die Traceausgabe im Testbetrieb, siehe Betriebshandbuch).
008800*--------------------------------------------------------------------*
008900 01          W-BASE-AREA.
009000     05      W-BASE-TS           PIC 9(14).
009100 01          W-BASE-GROUP REDEFINES W-BASE-AREA.
009200     05      W-BASE-YYYYMMDD     PIC 9(08).
009300     05      W-BASE-HHMMSS       PIC 9(06).
009400
009500 01          UEBERFAELLIG-FELDER.
009600     05      W-CALC-LEVEL        PIC X(04).
009700     05      W-CALC-RESULT       PIC S9(05)V9(03).
009800     05      W-LAST-SCHED-TS     PIC 9(14).
009900     05      W-EXIST-TIMESTAMP   PIC 9(14).
010000
010100*--------------------------------------------------------------------*
010200* Conditional-Felder
010300*--------------------------------------------------------------------*
010400 01          SCHALTER.
010900     05      W-EXIST-FLAG        PIC X(01)   VALUE "N".
011000          88 W-EXIST-FOUND                   VALUE "Y".
011100     05      PRG-STATUS          PIC 9       VALUE ZERO.
011200          88 PRG-OK                          VALUE ZERO.
011300          88 PRG-NOK                         VALUE 1 THRU 9.
011400          88 PRG-ABBRUCH                     VALUE 2.
011500
011600*--------------------------------------------------------------------*
011700* Aufrufschnittstelle zu LALISC0M (LSCH/NSCH); von diesem Programm
011800* als WORKING-STORAGE gefuehrt, da LALIDN0M der Aufrufer ist.
011900*--------------------------------------------------------------------*
012000     COPY    LALILNKC OF "=LALICPY".
012100
012200 LINKAGE SECTION.
012300     COPY    LALITABC OF "=LALICPY".
012400
012500 PROCEDURE DIVISION USING LALI-WORK-TABLES.
012600
012700******************************************************************
012800* Steuerungs-Section
012900******************************************************************
013000 A100-STEUERUNG SECTION.
013100 A100-00.
013200     PERFORM B100-CALC-OVERDUE THRU B100-99
013300     PERFORM C100-BACKUP-NEEDED THRU C100-99
013400     GOBACK
013500     .
013600 A100-99.
013700     EXIT.
013800
013900******************************************************************
014000* DAYS-OVERDUE fuer alle drei Ebenen (Reihenfolge FULL/DIFF/INCR
014100* wie im Betriebshandbuch, obwohl die Ebenen unabhaengig sind).
014200******************************************************************
014300 B100-CALC-OVERDUE SECTION.
014400 B100-00.
014500     MOVE "FULL" TO W-CALC-LEVEL
014600     PERFORM B110-OVERDUE-ONE-LEVEL THRU B110-99
014700     MOVE W-CALC-RESULT TO T-DC-OVERDUE-FULL
014800
014900     MOVE "DIFF" TO W-CALC-LEVEL
015000     PERFORM B110-OVERDUE-ONE-LEVEL THRU B110-99
015100     MOVE W-CALC-RESULT TO T-DC-OVERDUE-DIFF
015200
015300     MOVE "INCR" TO W-CALC-LEVEL
015400     PERFORM B110-OVERDUE-ONE-LEVEL THRU B110-99
015500     MOVE W-CALC-RESULT TO T-DC-OVERDUE-INCR
015600     .
015700 B100-99.
015800     EXIT.
015900
016000******************************************************************
016100* DAYS-OVERDUE(W-CALC-LEVEL): Basiszeitpunkt nach der Vorrang-
016200* regel bestimmen, Ergebnis = (jetzt - Basis) in Tagen.
016300******************************************************************
016400 B110-OVERDUE-ONE-LEVEL SECTION.
016500 B110-00.
016600     MOVE W-CALC-LEVEL TO LK-LOOKING-LEVEL
016700     SET  LK-FUNC-LAST-SCHED TO TRUE
016800     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
016900
017000     IF LK-FOUND-NO
017100        PERFORM B140-BASE-FROM-NEXT THRU B140-99
017200     ELSE
017300        MOVE LK-FOUND-TIMESTAMP TO W-LAST-SCHED-TS
017400        PERFORM B120-FIND-LAST-EXISTING THRU B120-99
017500        IF NOT W-EXIST-FOUND
017600           MOVE W-LAST-SCHED-TS TO W-BASE-TS
017700        ELSE
017800           IF W-EXIST-TIMESTAMP < W-LAST-SCHED-TS
017900              MOVE W-LAST-SCHED-TS TO W-BASE-TS
018000           ELSE
018100              PERFORM B140-BASE-FROM-NEXT THRU B140-99
018200           END-IF
018300        END-IF
018400     END-IF
018500
018600     PERFORM B150-CALC-RESULT THRU B150-99
018700     .
018800 B110-99.
018900     EXIT.
019000
019100******************************************************************
019200* juengster Bestandssatz bis "jetzt", der fuer W-CALC-LEVEL
019300* akzeptiert wird - ruft die gemeinsame Bestandssuche in LALIIN0M
019400* im Modus CUMUL (uebergeordnete Ebenen zaehlen mit).
019500******************************************************************
019600 B120-FIND-LAST-EXISTING SECTION.
019700 B120-00.
019800     MOVE "N" TO W-EXIST-FLAG
019900     MOVE ZERO TO W-EXIST-TIMESTAMP
020000     MOVE W-CALC-LEVEL TO LK-LOOKING-LEVEL
020100     MOVE T-CT-NOW     TO LK-CUTOFF-TS
020200     SET  LK-CUTOFF-LE TO TRUE
020300     SET  LK-MATCH-CUMUL TO TRUE
020400     SET  LK-FUNC-LAST-EXIST TO TRUE
020500     CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
020600     IF LK-FOUND-YES
020700        SET  W-EXIST-FOUND        TO TRUE
020800        MOVE LK-FOUND-TIMESTAMP   TO W-EXIST-TIMESTAMP
020900     END-IF
021000     .
021100 B120-99.
021200     EXIT.
021300
023400******************************************************************
023500* Basis = naechster Fahrplanpunkt der Ebene (LALISC0M-Funktion
023600* NSCH); tritt ein, wenn kein Fahrplanpunkt der Ebene in der
023700* Vergangenheit liegt oder der Bestand bereits aktuell genug ist.
023800******************************************************************
023900 B140-BASE-FROM-NEXT SECTION.
024000 B140-00.
024100     MOVE W-CALC-LEVEL TO LK-LOOKING-LEVEL
024200     SET  LK-FUNC-NEXT-SCHED TO TRUE
024300     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
024400     IF LK-FOUND-YES
024500        MOVE LK-FOUND-TIMESTAMP TO W-BASE-TS
024600     ELSE
024700        MOVE T-CT-NOW TO W-BASE-TS
024800     END-IF
024900     .
025000 B140-99.
025100     EXIT.
025200
025300******************************************************************
025400* Ergebnis = (jetzt - Basis) in Tagen, auf 3 Nachkommastellen
025500* gerundet (Minutendifferenz / 1440).
025600******************************************************************
025700 B150-CALC-RESULT SECTION.
025800 B150-00.
025900     MOVE W-BASE-TS TO W-DT-TIMESTAMP
026000     PERFORM D100-TS-TO-MINUTES THRU D100-99
026100     COMPUTE W-CALC-RESULT ROUNDED =
026200             (T-CT-NOW-MINUTES - W-DT-MINUTES) / 1440
026300     .
026400 B150-99.
026500     EXIT.
026600
026700******************************************************************
026800* BACKUP-NEEDED: erste zutreffende Regel gewinnt (FULL vor DIFF
026900* vor INCR vor FORCED vor NONE).
027000******************************************************************
027100 C100-BACKUP-NEEDED SECTION.
027200 C100-00.
027300     IF T-DC-OVERDUE-FULL NOT < ZERO
027400        SET T-DC-IS-FULL TO TRUE
027500     ELSE
027600     IF T-DC-OVERDUE-DIFF NOT < ZERO
027700        SET T-DC-IS-DIFF TO TRUE
027800     ELSE
027900     IF T-DC-OVERDUE-INCR NOT < ZERO
028000        SET T-DC-IS-INCR TO TRUE
028100     ELSE
028200     IF T-FORCE-ON
028300        IF T-CT-NOW < T-PR-START-TIMESTAMP
028400           SET T-DC-IS-NONE TO TRUE
028500        ELSE
028600           SET T-DC-IS-FORCED TO TRUE
028700        END-IF
028800     ELSE
028900        SET T-DC-IS-NONE TO TRUE
029000     END-IF
029100     END-IF
029200     END-IF
029300     END-IF
029400     .
029500 C100-99.
029600     EXIT.
029700
029800     COPY    LALIDTPC OF "=LALICPY".
