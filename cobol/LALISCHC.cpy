000100*--------------------------------------------------------------------*
000200* LALISCHC  --  Satzbild SCHEDULE-Datei (ein Satz je Zeitpunkt des
000300*               aktuellen Full-Zyklus).  "SCHEDULE-RECORD", 40 Byte.
000400*--------------------------------------------------------------------*
000500*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
000600*--------------------------------------------------------------------*
000700 01          SC-SCHEDULE-RECORD.
000800     05      SC-SECTION              PIC X(16).
000900     05      SC-LEVEL                PIC X(04).
001000          88 SC-LEVEL-FULL                      VALUE "FULL".
001100          88 SC-LEVEL-DIFF                      VALUE "DIFF".
001200          88 SC-LEVEL-INCR                      VALUE "INCR".
001300     05      SC-TIMESTAMP            PIC 9(14).
001400     05      FILLER                  PIC X(06).
