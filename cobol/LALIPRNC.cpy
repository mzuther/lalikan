000100*--------------------------------------------------------------------*
000200* LALIPRNC  --  Satzbild PRUNE-Datei (ein Satz je zu loeschender
000300*               Alt-Sicherung).  "PRUNE-RECORD", 40 Byte.
000400*--------------------------------------------------------------------*
000500*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
000600*--------------------------------------------------------------------*
000700 01          PN-PRUNE-RECORD.
000800     05      PN-SECTION              PIC X(16).
000900     05      PN-TIMESTAMP            PIC 9(14).
001000     05      PN-LEVEL                PIC X(04).
001100          88 PN-LEVEL-DIFF                      VALUE "DIFF".
001200          88 PN-LEVEL-INCR                      VALUE "INCR".
001300     05      FILLER                  PIC X(06).
