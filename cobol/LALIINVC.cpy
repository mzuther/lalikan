000100*--------------------------------------------------------------------*
000200* LALIINVC  --  Satzbild INVENTORY-Datei (ein Satz je vorhandener
000300*               Sicherung).  "INVENTORY-RECORD", 40 Byte, sequentiell,
000400*               sortiert nach IV-SECTION-NAME, dann IV-TIMESTAMP auf-
000500*               steigend.
000600*--------------------------------------------------------------------*
000700*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
000800*--------------------------------------------------------------------*
000900 01          IV-INVENTORY-RECORD.
001000     05      IV-SECTION-NAME         PIC X(16).
001100     05      IV-TIMESTAMP            PIC 9(14).
001200     05      IV-LEVEL                PIC X(04).
001300          88 IV-LEVEL-FULL                      VALUE "FULL".
001400          88 IV-LEVEL-DIFF                      VALUE "DIFF".
001500          88 IV-LEVEL-INCR                      VALUE "INCR".
001600     05      IV-CATALOG-OK           PIC X(01).
001700          88 IV-CATALOG-READABLE                VALUE "Y".
001800     05      FILLER                  PIC X(05).
