000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     LALISZ0M.
001500 AUTHOR.         K. LEHNER.
001600 INSTALLATION.   RECHENZENTRUM.
001700 DATE-WRITTEN.   1987-04-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2024-06-04
002300* Letzte Version   :: A.01.01
002400* Kurzbeschreibung :: LALIKAN - SIZE-SUMMARY (Groessenzeile)
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1987-04-14| kl  | Neuerstellung, Bandkassetten-Auswertung
003200*A.00.01|1991-09-30| hgs | Schwellen fuer MB/GB ergaenzt (Streamer-
003300*       |          |     | Wechsel auf Exabyte 8mm)
003400*A.00.02|1998-11-02| kl  | Jahr-2000-Pruefung: Datumfelder dieses
003500*       |          |     | Moduls sind rein numerisch, kein Fix
003600*       |          |     | erforderlich (Anf. #Y2K-0091)
003700*A.01.00|2024-03-11| lor | Modul fuer das LALIKAN-Regelwerk uebernom-
003800*       |          |     | men: TB-Schwelle ergaenzt, Aufruf jetzt
003900*       |          |     | ueber LALI-SIZE-LINK (Anf. #LK-0002)
003950*A.01.01|2024-06-04| lor | C4-ANZ (nie ausgewertetes Feld aus der alten
003960*       |          |     | Bandauswertung) entfernt (Anf. #LK-0015)
003965*A.01.02|2024-06-18| lor | Programmbeschreibung korrigiert (Modul wird
003970*       |          |     | NICHT von LALIDR0O aufgerufen); B100 durch-
003975*       |          |     | sucht K-GRENZE-TAB jetzt per SEARCH statt
003980*       |          |     | per IF-Kaskade; totes C4-NUM REDEFINES C4-X
003985*       |          |     | entfernt (Anf. #LK-0016)
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Formatiert eine Byte- und Satzzahl zu einer lesbaren Groessen-
004500* zeile "<N> file(s), <Groesse>" nach der TB/GB/MB/kB-Regel.  Reine
004600* Formatierregel des LALIKAN-Regelwerks; die Plattenbelegung selbst
004700* wird von diesem Regelwerk nicht ermittelt (siehe Betriebshandbuch).
004750* LALIDR0O ruft dieses Modul derzeit NICHT auf - es steht als eigen-
004800* staendige, CALL-faehige Einheit bereit, falls eine Bytesumme je
004850* Abschnitt kuenftig gefuehrt wird (Anf. #LK-0016).
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006900     05      C15-REST            PIC S9(15) COMP.
007000     05      C15-SCALED          PIC S9(15)V9(01) COMP.
007100
007800*--------------------------------------------------------------------*
007900* Grenzwerte der Groessenklassen (Praefix K).  K-GRENZE-TAB legt die
008000* vier Werte zusaetzlich als durchsuchbare Tabelle ab (absteigend
008100* TB/GB/MB/kB); B100 durchsucht sie per SEARCH statt per IF-Kaskade,
008150* C4-GX (77-Item, siehe unten) begleitet den Suchlauf als Subskript.
008200*--------------------------------------------------------------------*
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL             PIC X(08)          VALUE "LALISZ0M".
008500     05      K-GRENZE-TB         PIC S9(15) COMP    VALUE 1000000000000.
008600     05      K-GRENZE-GB         PIC S9(15) COMP    VALUE 1000000000.
008700     05      K-GRENZE-MB         PIC S9(15) COMP    VALUE 1000000.
008800     05      K-GRENZE-KB         PIC S9(15) COMP    VALUE 1000.
008900 01          K-GRENZE-TAB REDEFINES KONSTANTE-FELDER.
009000     05      FILLER              PIC X(08).
009100     05      K-GRENZE-EINTRAG    OCCURS 4 TIMES
009150                                 INDEXED BY K-GRENZE-IDX
009200                                 PIC S9(15) COMP.
009250
009300*--------------------------------------------------------------------*
009320* Einheitentexte zu K-GRENZE-EINTRAG, gleiche Reihenfolge TB/GB/MB/kB
009340* - vom SEARCH in B100 ueber denselben Subskript (C4-GX) angesprochen.
009360*--------------------------------------------------------------------*
009380 01          K-EINHEIT-KONSTANTEN.
009400     05      FILLER              PIC X(02)          VALUE "TB".
009420     05      FILLER              PIC X(02)          VALUE "GB".
009440     05      FILLER              PIC X(02)          VALUE "MB".
009460     05      FILLER              PIC X(02)          VALUE "kB".
009480 01          K-EINHEIT-TAB REDEFINES K-EINHEIT-KONSTANTEN.
009500     05      K-EINHEIT-EINTRAG   OCCURS 4 TIMES
009520                                 PIC X(02).
009540
009560*--------------------------------------------------------------------*
009580* Display-Felder fuer die Textzeile (Praefix D)
009600*--------------------------------------------------------------------*
009620 01          DISPLAY-FELDER.
009640     05      D-COUNT             PIC ZZZZZZZZ9.
009660     05      D-GROESSE           PIC ZZZZZ9.9.
009680     05      D-GROESSE-STR       PIC X(10).
009700     05      D-EINHEIT           PIC X(05).
009720 01          D-GROESSE-R REDEFINES DISPLAY-FELDER.
009740     05      D-COUNT-X           PIC X(09).
009760     05      D-GROESSE-X         PIC X(07).
009780     05      D-GROESSE-STR-X     PIC X(10).
009800     05      D-EINHEIT-X         PIC X(05).
009820
009840*--------------------------------------------------------------------*
009860* C4-GX begleitet den SEARCH ueber K-GRENZE-EINTRAG in B100 als
009880* Subskript (auch fuer K-EINHEIT-EINTRAG); steht als 77-Item fuer
009900* sich, da es nur dort gebraucht wird und keine eigene Gruppe braucht.
009920*--------------------------------------------------------------------*
009940 77          C4-GX               PIC S9(04) COMP.
009960
009980*--------------------------------------------------------------------*
010000* Conditional-Felder (Praefix Schalter)
010020*--------------------------------------------------------------------*
010040 01          SCHALTER.
010060     05      PRG-STATUS          PIC 9       VALUE ZERO.
010080          88 PRG-OK                          VALUE ZERO.
010100          88 PRG-NOK                         VALUE 1 THRU 9.
010120          88 PRG-ABBRUCH                     VALUE 2.
010140
010160 LINKAGE SECTION.
010180     COPY    LALISZLK OF "=LALICPY".
010200
010220 PROCEDURE DIVISION USING LALI-SIZE-LINK.
010240
010260******************************************************************
010280* Steuerungs-Section
010300******************************************************************
010320 A100-STEUERUNG SECTION.
010340 A100-00.
010360     PERFORM B100-SIZE-SUMMARY THRU B100-99
010380     GOBACK
010400     .
010420 A100-99.
010440     EXIT.
010460
010480******************************************************************
010500* SIZE-SUMMARY: <N> file(s), <Groesse> je TB/GB/MB/kB/bytes-Regel.
010520* LK-SZ-BYTES > 10**12 -> TB, sonst > 10**9 -> GB, sonst > 10**6
010540* -> MB, sonst > 10**3 -> kB, sonst "<S> bytes" (kein Runden).
010560* Durchsucht K-GRENZE-TAB per SEARCH (absteigend TB/GB/MB/kB); C4-GX
010580* haelt den gefundenen Subskript fest und indiziert damit auch
010600* K-EINHEIT-TAB fuer die zugehoerige Einheit.
010620******************************************************************
010640 B100-SIZE-SUMMARY SECTION.
010660 B100-00.
010680     MOVE LK-SZ-FILE-COUNT TO D-COUNT
010700     MOVE SPACES TO D-GROESSE-R
010710     SET K-GRENZE-IDX  TO 1
010720     MOVE 1 TO C4-GX
010740     SEARCH K-GRENZE-EINTRAG VARYING C4-GX
010760        AT END
010780           MOVE LK-SZ-BYTES TO C15-REST
010800           MOVE SPACES TO LK-SZ-LINE
010820           STRING D-COUNT       DELIMITED BY SIZE
010840                  " file(s), "  DELIMITED BY SIZE
010860                  C15-REST       DELIMITED BY SIZE
010880                  " bytes"      DELIMITED BY SIZE
010900                  INTO LK-SZ-LINE
010920        WHEN LK-SZ-BYTES > K-GRENZE-EINTRAG (K-GRENZE-IDX)
010940           COMPUTE C15-SCALED ROUNDED =
010960                   LK-SZ-BYTES / K-GRENZE-EINTRAG (K-GRENZE-IDX)
010980           MOVE K-EINHEIT-EINTRAG (C4-GX) TO D-EINHEIT
011000           PERFORM B110-FORMAT-GROESSE THRU B110-99
011020     END-SEARCH
011040     .
011060 B100-99.
011080     EXIT.
011100
011120******************************************************************
011140* Baut die Textform "<N> file(s), <Zahl> <Einheit>" fuer die vier
011160* skalierten Groessenklassen (TB/GB/MB/kB).
011180******************************************************************
011200 B110-FORMAT-GROESSE SECTION.
011220 B110-00.
011240     MOVE C15-SCALED TO D-GROESSE
011260     MOVE SPACES     TO D-GROESSE-STR
011280     STRING D-GROESSE DELIMITED BY SIZE
011300            INTO D-GROESSE-STR
011320     MOVE SPACES TO LK-SZ-LINE
011340     STRING D-COUNT           DELIMITED BY SIZE
011360            " file(s), "      DELIMITED BY SIZE
011380            D-GROESSE-STR     DELIMITED BY SPACE
011400            " "               DELIMITED BY SIZE
011420            D-EINHEIT         DELIMITED BY SPACE
011440            INTO LK-SZ-LINE
011460     .
011480 B110-99.
011500     EXIT.
