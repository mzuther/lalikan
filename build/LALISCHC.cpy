*--------------------------------------------------------------------*
* LALISCHC  --  Satzbild SCHEDULE-Datei (ein Satz je Zeitpunkt des
*               aktuellen Full-Zyklus).  "SCHEDULE-RECORD", 40 Byte.
*--------------------------------------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*--------------------------------------------------------------------*
 01          SC-SCHEDULE-RECORD.
     05      SC-SECTION              PIC X(16).
     05      SC-LEVEL                PIC X(04).
          88 SC-LEVEL-FULL                      VALUE "FULL".
          88 SC-LEVEL-DIFF                      VALUE "DIFF".
          88 SC-LEVEL-INCR                      VALUE "INCR".
     05      SC-TIMESTAMP            PIC 9(14).
     05      FILLER                  PIC X(06).
