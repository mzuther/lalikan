*--------------------------------------------------------------------*
* LALIPRNC  --  Satzbild PRUNE-Datei (ein Satz je zu loeschender
*               Alt-Sicherung).  "PRUNE-RECORD", 40 Byte.
*--------------------------------------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*--------------------------------------------------------------------*
 01          PN-PRUNE-RECORD.
     05      PN-SECTION              PIC X(16).
     05      PN-TIMESTAMP            PIC 9(14).
     05      PN-LEVEL                PIC X(04).
          88 PN-LEVEL-DIFF                      VALUE "DIFF".
          88 PN-LEVEL-INCR                      VALUE "INCR".
     05      FILLER                  PIC X(06).
