*--------------------------------------------------------------------*
* LALIDECC  --  Satzbild DECISION-Datei (ein Satz je Abschnitt, das
*               Ergebnis von BACKUP-NEEDED).  "DECISION-RECORD",
*               80 Byte.
*--------------------------------------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*--------------------------------------------------------------------*
 01          DC-DECISION-RECORD.
     05      DC-SECTION              PIC X(16).
     05      DC-NEEDED-LEVEL         PIC X(06).
          88 DC-NEEDED-FULL                     VALUE "FULL".
          88 DC-NEEDED-DIFF                     VALUE "DIFF".
          88 DC-NEEDED-INCR                     VALUE "INCR".
          88 DC-NEEDED-FORCED                   VALUE "FORCED".
          88 DC-NEEDED-NONE                     VALUE "NONE".
     05      DC-DAYS-TO-FULL         PIC S9(05)V9(03).
     05      DC-DAYS-TO-DIFF         PIC S9(05)V9(03).
     05      DC-DAYS-TO-INCR         PIC S9(05)V9(03).
     05      DC-REFERENCE-TS         PIC 9(14).
     05      DC-REFERENCE-LEVEL      PIC X(04).
     05      FILLER                  PIC X(16).
