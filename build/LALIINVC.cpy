*--------------------------------------------------------------------*
* LALIINVC  --  Satzbild INVENTORY-Datei (ein Satz je vorhandener
*               Sicherung).  "INVENTORY-RECORD", 40 Byte, sequentiell,
*               sortiert nach IV-SECTION-NAME, dann IV-TIMESTAMP auf-
*               steigend.
*--------------------------------------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*--------------------------------------------------------------------*
 01          IV-INVENTORY-RECORD.
     05      IV-SECTION-NAME         PIC X(16).
     05      IV-TIMESTAMP            PIC 9(14).
     05      IV-LEVEL                PIC X(04).
          88 IV-LEVEL-FULL                      VALUE "FULL".
          88 IV-LEVEL-DIFF                      VALUE "DIFF".
          88 IV-LEVEL-INCR                      VALUE "INCR".
     05      IV-CATALOG-OK           PIC X(01).
          88 IV-CATALOG-READABLE                VALUE "Y".
     05      FILLER                  PIC X(05).
