*--------------------------------------------------------------------*
* LALIDTWC  --  Arbeitsfelder der Zeitmarkenumrechnung (siehe
*               LALIDTPC).  Wird in die WORKING-STORAGE jedes
*               Programms kopiert, das YYYYMMDDHHMMSS in Minuten
*               seit dem 01.01.1970 umrechnet oder umgekehrt.
*--------------------------------------------------------------------*
*A.00.00|2024-02-12| kl  | Neuerstellung: julianische Tageszahl nach
*       |          |     | Fliegel/Van Flandern, keine FUNCTION-
*       |          |     | Bibliotheksroutinen verwendet (Anf. #LK-0003)
*--------------------------------------------------------------------*
 01          LALI-DATETIME-WORK.
     05      W-DT-TIMESTAMP          PIC 9(14).
     05      W-DT-TS-GROUP REDEFINES W-DT-TIMESTAMP.
         10  W-DT-YYYY               PIC 9(04).
         10  W-DT-MM                 PIC 9(02).
         10  W-DT-DD                 PIC 9(02).
         10  W-DT-HH                 PIC 9(02).
         10  W-DT-MI                 PIC 9(02).
         10  W-DT-SS                 PIC 9(02).
     05      W-DT-MINUTES            PIC S9(09) COMP.
     05      W-DT-JD                 PIC S9(09) COMP.
     05      W-DT-JD-ORIGIN          PIC S9(09) COMP VALUE 2440588.
     05      W-DT-DAYS-SINCE-ORIGIN  PIC S9(09) COMP.
     05      W-DT-T1                 PIC S9(09) COMP.
     05      W-DT-L                  PIC S9(09) COMP.
     05      W-DT-N                  PIC S9(09) COMP.
     05      W-DT-I                  PIC S9(09) COMP.
     05      W-DT-J                  PIC S9(09) COMP.
     05      FILLER                  PIC X(10).
