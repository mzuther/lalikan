000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     LALILG0M.
001500 AUTHOR.         K. LEHNER.
001600 INSTALLATION.   RECHENZENTRUM.
001700 DATE-WRITTEN.   1987-04-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2024-03-28
002300* Letzte Version   :: A.00.00
002400* Kurzbeschreibung :: LALIKAN - LEGACY-DUE (Countdown der ersten
002500*                      Programmgeneration)
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|2024-03-28| hgs | Neuerstellung (Anf. #LK-0010) - loest die
003300*       |          |     | alte Modulo-Rechnung aus dem Vorlaeufer-
003400*       |          |     | Batchlauf ab, bleibt aber inhaltlich mit
003500*       |          |     | ihr identisch (siehe Betriebshandbuch)
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Die urspruengliche (erste) Fassung des LALIKAN-Regelwerks kannte
004100* weder Fahrplan noch Bestandstabelle - sie zaehlte pro Ebene die
004200* Tage seit dem letzten Fael-ligkeitspunkt herunter (Modulo-Rechnung
004300* auf der Differenz "jetzt minus Start").  Der Treiber druckt diese
004400* Werte weiterhin als Countdown-Zeilen des Abschnittsreports
004500* (T-DC-LEGACY-FULL/DIFF/INCR); die hier ebenfalls ermittelte alte
004600* Bedarfsregel (T-DC-LEGACY-NEEDED) dient nur der Gegenprobe zur
004700* neuen BACKUP-NEEDED-Regel in LALIDN0M und wird nicht gedruckt.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------------------------------*
006400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006500*--------------------------------------------------------------------*
006600 01          COMP-FELDER.
006700     05      C4-I1               PIC S9(04) COMP.
006800
006900     05      C4-X.
007000      10                         PIC X VALUE LOW-VALUE.
007100      10     C4-X2               PIC X.
007200     05      C4-NUM REDEFINES C4-X
007300                                 PIC S9(04) COMP.
007400
007500*--------------------------------------------------------------------*
007600* Felder mit konstantem Inhalt: Praefix K
007700*--------------------------------------------------------------------*
007800 01          KONSTANTE-FELDER.
007900     05      K-MODUL             PIC X(08)          VALUE "LALILG0M".
008000 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
008100     05      K-MODUL-X           PIC X(08).
008200
008300*--------------------------------------------------------------------*
008400* Minutenarithmetik der Modulo-Rechnung (Praefix W)
008500*--------------------------------------------------------------------*
008600 01          COUNTDOWN-FELDER.
008700     05      W-PASSED-MIN        PIC S9(09) COMP.
008800     05      W-INTERVAL-MIN      PIC S9(09) COMP.
008900     05      W-QUOT              PIC S9(09) COMP.
009000     05      W-SINCE-DUE-MIN     PIC S9(09) COMP.
009100     05      W-SINCE-DUE-FULL-MIN
009200                                 PIC S9(09) COMP.
009300     05      W-SINCE-DUE-DIFF-MIN
009400                                 PIC S9(09) COMP.
009500     05      W-SINCE-DUE-INCR-MIN
009600                                 PIC S9(09) COMP.
009700     05      W-TO-NEXT-MIN       PIC S9(09) COMP.
009800     05      W-SINCE-LAST-MIN    PIC S9(09) COMP.
009900
010000     05      W-CALC-LEVEL        PIC X(04).
010100     05      W-CALC-SINCE-DUE-MIN
010200                                 PIC S9(09) COMP.
010300     05      W-CALC-DUE-FLAG     PIC X(01).
010400          88 W-CALC-IS-DUE                   VALUE "Y".
010500
010600     05      W-EXIST-MINUTES     PIC S9(09) COMP.
010700
010800*--------------------------------------------------------------------*
010900* Ergebnis der drei Bedarfspruefungen (Praefix W); DUE-FLAGGEN-R
011000* zeigt sie zusaetzlich als zusammenhaengende Textzeile fuer die
011100* Traceausgabe im Testbetrieb.
011200*--------------------------------------------------------------------*
011300 01          DUE-FLAGGEN.
011400     05      W-DUE-FULL-FLAG     PIC X(01)   VALUE "N".
011500          88 W-FULL-IS-DUE                   VALUE "Y".
011600     05      W-DUE-DIFF-FLAG     PIC X(01)   VALUE "N".
011700          88 W-DIFF-IS-DUE                   VALUE "Y".
011800     05      W-DUE-INCR-FLAG     PIC X(01)   VALUE "N".
011900          88 W-INCR-IS-DUE                   VALUE "Y".
012000 01          DUE-FLAGGEN-R REDEFINES DUE-FLAGGEN.
012100     05      W-DUE-FLAGGEN-TEXT  PIC X(03).
012200
012300*--------------------------------------------------------------------*
012400* Conditional-Felder
012500*--------------------------------------------------------------------*
012600 01          SCHALTER.
012700     05      W-LEVEL-OK-FLAG     PIC X(01)   VALUE "N".
012800          88 W-LEVEL-OK                      VALUE "Y".
012900     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
013000          88 W-SCAN-DONE                     VALUE "Y".
013100     05      W-EXIST-FLAG        PIC X(01)   VALUE "N".
013200          88 W-EXIST-FOUND                   VALUE "Y".
013300     05      W-HAVE-ANY-DIFF-FLAG
013400                                 PIC X(01)   VALUE "N".
013500          88 W-HAVE-ANY-DIFF                 VALUE "Y".
013600     05      PRG-STATUS          PIC 9       VALUE ZERO.
013700          88 PRG-OK                          VALUE ZERO.
013800          88 PRG-NOK                         VALUE 1 THRU 9.
013900          88 PRG-ABBRUCH                     VALUE 2.
014000
014100 LINKAGE SECTION.
014200     COPY    LALITABC OF "=LALICPY".
014300
014400 PROCEDURE DIVISION USING LALI-WORK-TABLES.
014500
014600******************************************************************
014700* Steuerungs-Section
014800******************************************************************
014900 A100-STEUERUNG SECTION.
015000 A100-00.
015100     PERFORM B100-CALC-DUE-VALUES THRU B100-99
015200     PERFORM C100-CHECK-ALL-DUE THRU C100-99
015300     PERFORM D100-LEGACY-NEEDED THRU D100-99
015400     GOBACK
015500     .
015600 A100-99.
015700     EXIT.
015800
015900******************************************************************
016000* Fuellt T-DC-LEGACY-FULL/DIFF/INCR (Countdown-Zeilen des Reports)
016100* nach der Modulo-Rechnung; DIFF erhaelt zusaetzlich die Pausen-
016200* regel nach einem faelligen Full.
016300******************************************************************
016400 B100-CALC-DUE-VALUES SECTION.
016500 B100-00.
016600     COMPUTE W-PASSED-MIN = T-CT-NOW-MINUTES - T-PR-START-MINUTES
016700
016800     MOVE T-PR-INTERVAL-FULL-MIN TO W-INTERVAL-MIN
016900     PERFORM B110-SINCE-DUE THRU B110-99
017000     MOVE W-SINCE-DUE-MIN TO W-SINCE-DUE-FULL-MIN
017100     PERFORM B120-TO-NEXT-DUE THRU B120-99
017200     COMPUTE T-DC-LEGACY-FULL ROUNDED = W-TO-NEXT-MIN / 1440
017300
017400     PERFORM B130-CHECK-ANY-DIFF THRU B130-99
017500     MOVE T-PR-INTERVAL-DIFF-MIN TO W-INTERVAL-MIN
017600     PERFORM B110-SINCE-DUE THRU B110-99
017700     IF (NOT W-HAVE-ANY-DIFF)
017800        OR (W-SINCE-DUE-FULL-MIN < T-PR-INTERVAL-DIFF-MIN)
017900        COMPUTE W-SINCE-DUE-MIN =
018000                W-SINCE-DUE-FULL-MIN - T-PR-INTERVAL-DIFF-MIN
018100     END-IF
018200     MOVE W-SINCE-DUE-MIN TO W-SINCE-DUE-DIFF-MIN
018300     PERFORM B120-TO-NEXT-DUE THRU B120-99
018400     COMPUTE T-DC-LEGACY-DIFF ROUNDED = W-TO-NEXT-MIN / 1440
018500
018600     MOVE T-PR-INTERVAL-INCR-MIN TO W-INTERVAL-MIN
018700     PERFORM B110-SINCE-DUE THRU B110-99
018800     MOVE W-SINCE-DUE-MIN TO W-SINCE-DUE-INCR-MIN
018900     PERFORM B120-TO-NEXT-DUE THRU B120-99
019000     COMPUTE T-DC-LEGACY-INCR ROUNDED = W-TO-NEXT-MIN / 1440
019100     .
019200 B100-99.
019300     EXIT.
019400
019500******************************************************************
019600* days_since_due(L) = W-PASSED-MIN MOD W-INTERVAL-MIN, ausser
019700* W-PASSED-MIN < 0 - dann wird der rohe negative Wert geliefert
019800* (Fahrplan hat noch nicht begonnen).
019900******************************************************************
020000 B110-SINCE-DUE SECTION.
020100 B110-00.
020200     IF W-PASSED-MIN < 0
020300        MOVE W-PASSED-MIN TO W-SINCE-DUE-MIN
020400     ELSE
020500        COMPUTE W-QUOT = W-PASSED-MIN / W-INTERVAL-MIN
020600        COMPUTE W-SINCE-DUE-MIN =
020700                W-PASSED-MIN - (W-QUOT * W-INTERVAL-MIN)
020800     END-IF
020900     .
021000 B110-99.
021100     EXIT.
021200
021300******************************************************************
021400* days_to_next_due(L) = - days_since_due(L); negativ -> Intervall
021500* addieren.
021600******************************************************************
021700 B120-TO-NEXT-DUE SECTION.
021800 B120-00.
021900     COMPUTE W-TO-NEXT-MIN = ZERO - W-SINCE-DUE-MIN
022000     IF W-TO-NEXT-MIN < 0
022100        ADD W-INTERVAL-MIN TO W-TO-NEXT-MIN
022200     END-IF
022300     .
022400 B120-99.
022500     EXIT.
022600
022700******************************************************************
022800* Stellt fest, ob der Bestand ueberhaupt schon eine DIFF-Sicherung
022900* enthaelt (unabhaengig vom Cutoff - fuer die Pausenregel).
023000******************************************************************
023100 B130-CHECK-ANY-DIFF SECTION.
023200 B130-00.
023300     MOVE "N" TO W-HAVE-ANY-DIFF-FLAG
023400     MOVE "N" TO W-STOP-SCAN
023500     PERFORM B135-CHECK-ONE THRU B135-99
023600             VARYING C4-I1 FROM 1 BY 1
023700             UNTIL C4-I1 > T-INV-COUNT OR W-SCAN-DONE
023800     .
023900 B130-99.
024000     EXIT.
024100
024200 B135-CHECK-ONE SECTION.
024300 B135-00.
024400     IF T-INV-IS-DIFF(C4-I1)
024500        SET  W-HAVE-ANY-DIFF TO TRUE
024600        SET  W-SCAN-DONE     TO TRUE
024700     END-IF
024800     .
024900 B135-99.
025000     EXIT.
025100
025200******************************************************************
025300* Legacy-Bedarfspruefung fuer alle drei Ebenen (Reihenfolge FULL,
025400* DIFF, INCR ist hier ohne Bedeutung, da unabhaengig voneinander).
025500******************************************************************
025600 C100-CHECK-ALL-DUE SECTION.
025700 C100-00.
025800     MOVE "FULL"               TO W-CALC-LEVEL
025900     MOVE W-SINCE-DUE-FULL-MIN TO W-CALC-SINCE-DUE-MIN
026000     PERFORM C110-CHECK-ONE-DUE THRU C110-99
026100     MOVE W-CALC-DUE-FLAG      TO W-DUE-FULL-FLAG
026200
026300     MOVE "DIFF"               TO W-CALC-LEVEL
026400     MOVE W-SINCE-DUE-DIFF-MIN TO W-CALC-SINCE-DUE-MIN
026500     PERFORM C110-CHECK-ONE-DUE THRU C110-99
026600     MOVE W-CALC-DUE-FLAG      TO W-DUE-DIFF-FLAG
026700
026800     MOVE "INCR"               TO W-CALC-LEVEL
026900     MOVE W-SINCE-DUE-INCR-MIN TO W-CALC-SINCE-DUE-MIN
027000     PERFORM C110-CHECK-ONE-DUE THRU C110-99
027100     MOVE W-CALC-DUE-FLAG      TO W-DUE-INCR-FLAG
027200     .
027300 C100-99.
027400     EXIT.
027500
027600******************************************************************
027700* Eine Ebene mit Bedarfswert < 0 wird uebersprungen; sonst faellig,
027800* wenn keine Vorsicherung existiert oder der Bestand aelter als der
027900* Bedarfswert ist.
028000******************************************************************
028100 C110-CHECK-ONE-DUE SECTION.
028200 C110-00.
028300     IF W-CALC-SINCE-DUE-MIN < 0
028400        MOVE "N" TO W-CALC-DUE-FLAG
028500     ELSE
028600        PERFORM C120-FIND-LAST-EXISTING THRU C120-99
028700        IF NOT W-EXIST-FOUND
028800           MOVE "Y" TO W-CALC-DUE-FLAG
028900        ELSE
029000           COMPUTE W-SINCE-LAST-MIN =
029100                   T-CT-NOW-MINUTES - W-EXIST-MINUTES
029200           IF W-SINCE-LAST-MIN > W-CALC-SINCE-DUE-MIN
029300              MOVE "Y" TO W-CALC-DUE-FLAG
029400           ELSE
029500              MOVE "N" TO W-CALC-DUE-FLAG
029600           END-IF
029700        END-IF
029800     END-IF
029900     .
030000 C110-99.
030100     EXIT.
030200
030300******************************************************************
030400* juengster Bestandssatz bis "jetzt", der fuer W-CALC-LEVEL
030500* akzeptiert wird.
030600******************************************************************
030700 C120-FIND-LAST-EXISTING SECTION.
030800 C120-00.
030900     MOVE "N" TO W-EXIST-FLAG
031000     MOVE ZERO TO W-EXIST-MINUTES
031100     MOVE "N" TO W-STOP-SCAN
031200     PERFORM C125-CHECK-INV THRU C125-99
031300             VARYING C4-I1 FROM T-INV-COUNT BY -1
031400             UNTIL C4-I1 < 1 OR W-SCAN-DONE
031500     .
031600 C120-99.
031700     EXIT.
031800
031900 C125-CHECK-INV SECTION.
032000 C125-00.
032100     IF T-INV-MINUTES(C4-I1) > T-CT-NOW-MINUTES
032200        GO TO C125-99
032300     END-IF
032400     MOVE "N" TO W-LEVEL-OK-FLAG
032500     EVALUATE W-CALC-LEVEL
032600        WHEN "FULL"
032700             IF T-INV-IS-FULL(C4-I1)
032800                MOVE "Y" TO W-LEVEL-OK-FLAG
032900             END-IF
033000        WHEN "DIFF"
033100             IF T-INV-IS-FULL(C4-I1) OR T-INV-IS-DIFF(C4-I1)
033200                MOVE "Y" TO W-LEVEL-OK-FLAG
033300             END-IF
033400        WHEN "INCR"
033500             MOVE "Y" TO W-LEVEL-OK-FLAG
033600     END-EVALUATE
033700     IF W-LEVEL-OK
033800        SET  W-EXIST-FOUND         TO TRUE
033900        MOVE T-INV-MINUTES(C4-I1)  TO W-EXIST-MINUTES
034000        SET  W-SCAN-DONE           TO TRUE
034100     END-IF
034200     .
034300 C125-99.
034400     EXIT.
034500
034600******************************************************************
034700* Reihenfolge FULL, DIFF, INCR; sonst FORCED, wenn PR-FORCE-FLAG
034800* gesetzt ist, sonst NONE.
034900******************************************************************
035000 D100-LEGACY-NEEDED SECTION.
035100 D100-00.
035200     IF W-FULL-IS-DUE
035300        SET T-DC-LEGACY-IS-FULL TO TRUE
035400     ELSE
035500     IF W-DIFF-IS-DUE
035600        SET T-DC-LEGACY-IS-DIFF TO TRUE
035700     ELSE
035800     IF W-INCR-IS-DUE
035900        SET T-DC-LEGACY-IS-INCR TO TRUE
036000     ELSE
036100     IF T-FORCE-ON
036200        SET T-DC-LEGACY-IS-FORCED TO TRUE
036300     ELSE
036400        SET T-DC-LEGACY-IS-NONE TO TRUE
036500     END-IF
036600     END-IF
036700     END-IF
036800     END-IF
036900     .
037000 D100-99.
037100     EXIT.
