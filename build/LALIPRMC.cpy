*--------------------------------------------------------------------*
* LALIPRMC  --  Satzbild PARAMS-Datei (ein Satz je Sicherungsabschnitt)
*               "PARAM-RECORD", 80 Byte, sequentiell, sortiert nach
*               PR-SECTION-NAME (Abschnitt "Default" liegt vorn).
*--------------------------------------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*--------------------------------------------------------------------*
 01          PR-PARAM-RECORD.
     05      PR-SECTION-NAME         PIC X(16).
     05      PR-START-TIMESTAMP      PIC 9(14).
     05      PR-INTERVAL-FULL        PIC S9(05)V9(04).
     05      PR-INTERVAL-DIFF        PIC S9(05)V9(04).
     05      PR-INTERVAL-INCR        PIC S9(05)V9(04).
     05      PR-FORCE-FLAG           PIC X(01).
          88 PR-FORCE-ON                        VALUE "Y".
          88 PR-FORCE-OFF                       VALUE "N".
     05      FILLER                  PIC X(22).
