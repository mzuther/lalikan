?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.     LALIIN0M.
 AUTHOR.         K. LEHNER.
 INSTALLATION.   RECHENZENTRUM.
 DATE-WRITTEN.   1987-04-14.
 DATE-COMPILED.
 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2024-03-02
* Letzte Version   :: A.00.02
* Kurzbeschreibung :: LALIKAN - FILTER-INVENTORY / LAST-EXISTING
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|2024-02-08| kl  | Neuerstellung (Anf. #LK-0002)
*A.00.01|2024-02-19| kl  | Einfuegesortierung statt Anhaengen,
*       |          |     | Katalogfelder werden jetzt geprueft statt
*       |          |     | blind uebernommen (Anf. #LK-0004)
*A.00.02|2024-03-02| lor | LAST-EXISTING: Cutoff-Modus <= / < ergaenzt
*       |          |     | fuer die Aufrufer aus LALISC0M/LALILG0M und
*       |          |     | fuer die PRUNE-RULES-Nutzung (Anf. #LK-0006)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Haelt die Bestandstabelle T-INVENTORY-TABLE eines Abschnitts.
* Funktion RSET  - Tabelle leeren (Abschnittswechsel im Treiber).
* Funktion ADD   - einen rohen INVENTORY-Satz pruefen (Ebene FULL/
*                  DIFF/INCR und Katalogkennzeichen "Y") und, wenn
*                  gueltig, an der richtigen Stelle einsortieren.
* Funktion LAST  - juengster gueltiger Bestand einer Ebene (und der
*                  ihr uebergeordneten Ebenen) bis zu einem Cutoff-
*                  Zeitpunkt (<=  oder  <  je nach LK-CUTOFF-MODE).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      C4-INSERT-AT        PIC S9(04) COMP.

     05      C4-X.
      10                         PIC X value low-value.
      10     C4-X2               PIC X.
     05      C4-NUM redefines C4-X
                                 PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
*--------------------------------------------------------------------*
     COPY    LALIDTWC OF "=LALICPY".

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "LALIIN0M".

*--------------------------------------------------------------------*
* Conditional-Felder
*--------------------------------------------------------------------*
 01          SCHALTER.
     05      W-ACCEPT-FLAG       PIC X(01)   VALUE "N".
          88 W-LEVEL-ACCEPTED                VALUE "Y".
     05      W-VALID-NAME        PIC X(01)   VALUE "N".
          88 W-NAME-VALID                    VALUE "Y".
     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
          88 W-SCAN-DONE                     VALUE "Y".
     05      PRG-STATUS          PIC 9       VALUE ZERO.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-NOK                         VALUE 1 THRU 9.
          88 PRG-ABBRUCH                     VALUE 2.

*--------------------------------------------------------------------*
* Kopie eines Tabelleneintrags fuer die Verschiebung waehrend der
* Einfuegesortierung (Praefix W); ausserdem eine REDEFINES-Sicht als
* zusammenhaengender Bytestring fuer den Fall MOVE CORR nicht passt.
*--------------------------------------------------------------------*
 01          W-SHIFT-ENTRY.
     05      W-SHIFT-TIMESTAMP   PIC 9(14).
     05      W-SHIFT-MINUTES     PIC S9(09) COMP.
     05      W-SHIFT-LEVEL       PIC X(04).
     05      W-SHIFT-CATALOG-OK  PIC X(01).
     05      FILLER              PIC X(05).
 01          W-SHIFT-R REDEFINES W-SHIFT-ENTRY.
     05      W-SHIFT-BYTES       PIC X(29).

 LINKAGE SECTION.
     COPY    LALITABC OF "=LALICPY".
     COPY    LALILNKC OF "=LALICPY".

 PROCEDURE DIVISION USING LALI-WORK-TABLES, LALI-LINK-CONTROL.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     EVALUATE TRUE
        WHEN LK-FUNC-RESET
             PERFORM B100-RESET-TABLE THRU B100-99
        WHEN LK-FUNC-ADD
             PERFORM B200-ADD-ENTRY THRU B200-99
        WHEN LK-FUNC-LAST-EXIST
             PERFORM C100-LAST-EXISTING THRU C100-99
        WHEN OTHER
             MOVE 99 TO LK-RETURN-CODE
     END-EVALUATE
     GOBACK
     .
 A100-99.
     EXIT.

******************************************************************
* RSET - Bestandstabelle des Abschnitts leeren
******************************************************************
 B100-RESET-TABLE SECTION.
 B100-00.
     MOVE ZERO TO T-INV-COUNT
     MOVE ZERO TO LK-RETURN-CODE
     .
 B100-99.
     EXIT.

******************************************************************
* ADD - FILTER-INVENTORY: Namensmuster/Katalogkennzeichen pruefen,
* bei Gueltigkeit an der richtigen Stelle aufsteigend einsortieren
* (Zeitmarke aufsteigend; die Eingabe kommt bereits sortiert an, die
* Einfuegesortierung faengt Ausnahmen und Gleichstaende ab).
******************************************************************
 B200-ADD-ENTRY SECTION.
 B200-00.
     MOVE ZERO TO LK-RETURN-CODE
     SET  W-NAME-VALID TO FALSE

     EVALUATE LK-RAW-LEVEL
        WHEN "FULL" WHEN "DIFF" WHEN "INCR"
             IF LK-RAW-CATALOG-OK = "Y"
                SET W-NAME-VALID TO TRUE
             END-IF
        WHEN OTHER
             CONTINUE
     END-EVALUATE

     IF NOT W-NAME-VALID
        GO TO B200-99
     END-IF

     IF T-INV-COUNT NOT < 500
        MOVE 90 TO LK-RETURN-CODE
        GO TO B200-99
     END-IF

*    ---> Einfuegeposition C4-INSERT-AT bestimmen
     MOVE T-INV-COUNT TO C4-INSERT-AT
     ADD  1           TO C4-INSERT-AT
     PERFORM B210-FIND-INSERT-POS THRU B210-99
             VARYING C4-I1 FROM 1 BY 1
             UNTIL C4-I1 > T-INV-COUNT OR W-SCAN-DONE

*    ---> Platz schaffen: alles ab C4-INSERT-AT um eine Position nach
*         hinten schieben (rueckwaerts, damit nichts ueberschrieben
*         wird)
     PERFORM B220-SHIFT-ONE THRU B220-99
             VARYING C4-I1 FROM T-INV-COUNT BY -1
             UNTIL C4-I1 < C4-INSERT-AT

     MOVE LK-RAW-TIMESTAMP  TO T-INV-TIMESTAMP(C4-INSERT-AT)
     MOVE LK-RAW-LEVEL      TO T-INV-LEVEL(C4-INSERT-AT)
     MOVE LK-RAW-CATALOG-OK TO T-INV-CATALOG-OK(C4-INSERT-AT)
     MOVE LK-RAW-TIMESTAMP  TO W-DT-TIMESTAMP
     PERFORM D100-TS-TO-MINUTES THRU D100-99
     MOVE W-DT-MINUTES      TO T-INV-MINUTES(C4-INSERT-AT)
     ADD  1                 TO T-INV-COUNT
     .
 B200-99.
     EXIT.

******************************************************************
* Sucht die erste Position, deren Zeitmarke groesser ist als die
* des neuen Eintrags (Einfuegesortierung, aufsteigend).
******************************************************************
 B210-FIND-INSERT-POS SECTION.
 B210-00.
     SET W-SCAN-DONE TO FALSE
     IF LK-RAW-TIMESTAMP < T-INV-TIMESTAMP(C4-I1)
        MOVE C4-I1 TO C4-INSERT-AT
        SET W-SCAN-DONE TO TRUE
     END-IF
     .
 B210-99.
     EXIT.

******************************************************************
* Verschiebt einen Tabelleneintrag um eine Position nach hinten.
******************************************************************
 B220-SHIFT-ONE SECTION.
 B220-00.
     COMPUTE C4-I2 = C4-I1 + 1
     MOVE T-INV-TIMESTAMP(C4-I1)   TO T-INV-TIMESTAMP(C4-I2)
     MOVE T-INV-MINUTES(C4-I1)     TO T-INV-MINUTES(C4-I2)
     MOVE T-INV-LEVEL(C4-I1)       TO T-INV-LEVEL(C4-I2)
     MOVE T-INV-CATALOG-OK(C4-I1)  TO T-INV-CATALOG-OK(C4-I2)
     .
 B220-99.
     EXIT.

******************************************************************
* LAST - LAST-EXISTING: juengster gueltiger Bestand der gesuchten
* Ebene (und ihrer uebergeordneten Ebenen) bis zum Cutoff.
******************************************************************
 C100-LAST-EXISTING SECTION.
 C100-00.
     SET  LK-FOUND-NO TO TRUE
     MOVE ZERO         TO LK-FOUND-TIMESTAMP
     MOVE SPACES       TO LK-FOUND-LEVEL
     SET  W-SCAN-DONE TO FALSE

     PERFORM C110-CHECK-ONE THRU C110-99
             VARYING C4-I1 FROM T-INV-COUNT BY -1
             UNTIL C4-I1 < 1 OR W-SCAN-DONE
     .
 C100-99.
     EXIT.

******************************************************************
* Prueft einen Bestandseintrag gegen Cutoff und Ebenen-Akzeptanz-
* menge; FULL akzeptiert nur FULL, DIFF akzeptiert FULL/DIFF, INCR
* akzeptiert FULL/DIFF/INCR.
******************************************************************
 C110-CHECK-ONE SECTION.
 C110-00.
     IF LK-CUTOFF-LE AND T-INV-TIMESTAMP(C4-I1) > LK-CUTOFF-TS
        GO TO C110-99
     END-IF
     IF LK-CUTOFF-LT AND T-INV-TIMESTAMP(C4-I1) NOT < LK-CUTOFF-TS
        GO TO C110-99
     END-IF

     SET W-LEVEL-ACCEPTED TO FALSE
     EVALUATE LK-LOOKING-LEVEL
        WHEN "FULL"
             IF T-INV-IS-FULL(C4-I1)
                SET W-LEVEL-ACCEPTED TO TRUE
             END-IF
        WHEN "DIFF"
             IF T-INV-IS-FULL(C4-I1) OR T-INV-IS-DIFF(C4-I1)
                SET W-LEVEL-ACCEPTED TO TRUE
             END-IF
        WHEN "INCR"
             SET W-LEVEL-ACCEPTED TO TRUE
     END-EVALUATE

     IF W-LEVEL-ACCEPTED
        SET  LK-FOUND-YES              TO TRUE
        MOVE T-INV-TIMESTAMP(C4-I1)    TO LK-FOUND-TIMESTAMP
        MOVE T-INV-LEVEL(C4-I1)        TO LK-FOUND-LEVEL
        SET  W-SCAN-DONE               TO TRUE
     END-IF
     .
 C110-99.
     EXIT.

     COPY    LALIDTPC OF "=LALICPY".
