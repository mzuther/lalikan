*--------------------------------------------------------------------*
* LALIDTPC  --  Zeitmarkenumrechnung, als PROCEDURE-DIVISION-Text in
*               jedes Programm kopiert, das damit rechnet (siehe
*               LALIDTWC fuer die zugehoerigen Arbeitsfelder).  Kein
*               CALL, keine intrinsische FUNCTION - reine Ganzzahl-
*               Arithmetik nach Fliegel/Van Flandern (1968).
*
*               D100 erwartet W-DT-TIMESTAMP belegt und liefert
*               W-DT-MINUTES.  D200 erwartet W-DT-MINUTES belegt und
*               liefert W-DT-TIMESTAMP (Sekunden immer Null - die
*               Fahrplan-/Bestandsarithmetik kennt nur Minuten).
*--------------------------------------------------------------------*
*A.00.00|2024-02-12| kl  | Neuerstellung (Anf. #LK-0003)
*--------------------------------------------------------------------*
 D100-TS-TO-MINUTES SECTION.
 D100-00.
     COMPUTE W-DT-T1 = (W-DT-MM - 14) / 12
     COMPUTE W-DT-JD =
             W-DT-DD - 32075
           + 1461 * (W-DT-YYYY + 4800 + W-DT-T1) / 4
           + 367  * (W-DT-MM - 2 - W-DT-T1 * 12) / 12
           - 3 * ((W-DT-YYYY + 4900 + W-DT-T1) / 100) / 4
     COMPUTE W-DT-DAYS-SINCE-ORIGIN = W-DT-JD - W-DT-JD-ORIGIN
     COMPUTE W-DT-MINUTES =
             W-DT-DAYS-SINCE-ORIGIN * 1440 + W-DT-HH * 60 + W-DT-MI
     .
 D100-99.
     EXIT.

 D200-MINUTES-TO-TS SECTION.
 D200-00.
     COMPUTE W-DT-DAYS-SINCE-ORIGIN = W-DT-MINUTES / 1440
     COMPUTE W-DT-HH = (W-DT-MINUTES - W-DT-DAYS-SINCE-ORIGIN * 1440)
                        / 60
     COMPUTE W-DT-MI = W-DT-MINUTES
                      - (W-DT-DAYS-SINCE-ORIGIN * 1440)
                      - (W-DT-HH * 60)
     MOVE ZERO TO W-DT-SS
     COMPUTE W-DT-JD = W-DT-DAYS-SINCE-ORIGIN + W-DT-JD-ORIGIN
     COMPUTE W-DT-L = W-DT-JD + 68569
     COMPUTE W-DT-N = 4 * W-DT-L / 146097
     COMPUTE W-DT-L = W-DT-L - (146097 * W-DT-N + 3) / 4
     COMPUTE W-DT-I = 4000 * (W-DT-L + 1) / 1461001
     COMPUTE W-DT-L = W-DT-L - (1461 * W-DT-I / 4) + 31
     COMPUTE W-DT-J = 80 * W-DT-L / 2447
     COMPUTE W-DT-DD = W-DT-L - (2447 * W-DT-J / 80)
     COMPUTE W-DT-L = W-DT-J / 11
     COMPUTE W-DT-MM = W-DT-J + 2 - (12 * W-DT-L)
     COMPUTE W-DT-YYYY = (100 * (W-DT-N - 49)) + W-DT-I + W-DT-L
     .
 D200-99.
     EXIT.
