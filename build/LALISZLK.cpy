*--------------------------------------------------------------------*
* LALISZLK  --  Aufrufschnittstelle fuer LALISZ0M (SIZE-SUMMARY).
*               Byte- und Satzzahl rein, formatierte Zeile raus.
*--------------------------------------------------------------------*
*A.00.00|2024-02-08| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0002)
*--------------------------------------------------------------------*
 01          LALI-SIZE-LINK.
     05      LK-SZ-BYTES             PIC S9(15) COMP.
     05      LK-SZ-FILE-COUNT        PIC S9(09) COMP.
     05      LK-SZ-LINE              PIC X(40).
     05      FILLER                  PIC X(10).
