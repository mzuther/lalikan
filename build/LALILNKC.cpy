*--------------------------------------------------------------------*
* LALILNKC  --  Aufrufschnittstelle fuer die Fahrplan-/Bestands-
*               abfragen LALISC0M (SCHEDULE-CALC/LAST-SCHED/NEXT-SCHED)
*               und LALIIN0M (FILTER-INVENTORY/LAST-EXISTING).  Der
*               Aufrufer fuellt LK-FUNCTION und die LK-IN-* Felder,
*               das Unterprogramm liefert LK-FOUND-FLAG/LK-FOUND-*.
*--------------------------------------------------------------------*
*A.00.00|2024-02-08| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0002)
*A.00.01|2024-03-02| lor | LK-CUTOFF-MODE ergaenzt (<=  vs  < , siehe
*       |          |     | FILTER-INVENTORY-Regel) (Anf. #LK-0006)
*--------------------------------------------------------------------*
 01          LALI-LINK-CONTROL.
     05      LK-FUNCTION             PIC X(04).
          88 LK-FUNC-RESET                      VALUE "RSET".
          88 LK-FUNC-ADD                        VALUE "ADD ".
          88 LK-FUNC-LAST-EXIST                 VALUE "LAST".
          88 LK-FUNC-BUILD-SCHED                VALUE "BILD".
          88 LK-FUNC-LAST-SCHED                 VALUE "LSCH".
          88 LK-FUNC-NEXT-SCHED                 VALUE "NSCH".
     05      LK-LOOKING-LEVEL        PIC X(04).
     05      LK-CUTOFF-TS            PIC 9(14).
     05      LK-CUTOFF-MODE          PIC X(01).
          88 LK-CUTOFF-LE                       VALUE "L".
          88 LK-CUTOFF-LT                       VALUE "T".
     05      LK-RAW-TIMESTAMP        PIC 9(14).
     05      LK-RAW-LEVEL            PIC X(04).
     05      LK-RAW-CATALOG-OK       PIC X(01).
     05      LK-FOUND-FLAG           PIC X(01).
          88 LK-FOUND-YES                       VALUE "Y".
          88 LK-FOUND-NO                        VALUE "N".
     05      LK-FOUND-TIMESTAMP      PIC 9(14).
     05      LK-FOUND-LEVEL          PIC X(04).
     05      LK-RETURN-CODE          PIC S9(04) COMP.
     05      FILLER                  PIC X(10).
