?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =LALICPY
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.     LALIDR0O.
 AUTHOR.         K. LEHNER.
 INSTALLATION.   RECHENZENTRUM.
 DATE-WRITTEN.   1987-04-14.
 DATE-COMPILED.
 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2024-04-09
* Letzte Version   :: A.00.02
* Kurzbeschreibung :: LALIKAN - Abschnittstreiber (SECTION-DRIVER)
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*A.00.01|2024-03-25| hgs | Aufruf LALIDN0M/LALILG0M je Abschnitt
*       |          |     | ergaenzt, DC-DAYS-TO-* liefert jetzt die
*       |          |     | Legacy-Countdown-Werte fuer den Report
*       |          |     | (Anf. #LK-0009)
*A.00.02|2024-04-09| lor | Aufruf LALIRF0M ergaenzt (REFERENCE-SELECT/
*       |          |     | PRUNE-RULES), PRUNE-Datei und Loeschzeilen
*       |          |     | im Report neu (Anf. #LK-0011)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liest je Lauf eine PARAMS-Datei (ein Satz je Sicherungsabschnitt),
* die zugehoerigen INVENTORY-Saetze (sortiert nach Abschnitt, dann
* Zeitmarke) und einen CONTROL-Satz mit der "jetzt"-Zeitmarke.  Fuer
* jeden Abschnitt wird
*   - der Bestand in T-INVENTORY-TABLE aufgebaut (LALIIN0M),
*   - der Fahrplan des laufenden Full-Zyklus berechnet und nach
*     SCHEDULE herausgeschrieben (LALISC0M),
*   - die Bedarfsregel in zwei Auspraegungen gerechnet: die neue
*     BACKUP-NEEDED/DAYS-OVERDUE-Regel (LALIDN0M) und die alte
*     LEGACY-DUE-Regel (LALILG0M), von der die DC-DAYS-TO-* Felder
*     der DECISION-Datei stammen,
*   - bei Sicherungsbedarf die Referenz bestimmt und die Loeschliste
*     ermittelt (LALIRF0M) und nach PRUNE herausgeschrieben,
*   - ein Ergebnissatz nach DECISION herausgeschrieben,
*   - eine Reportseite gedruckt.
* Ein Abschnitt mit einer INVENTORY-Ebene ausserhalb FULL/DIFF/INCR
* gilt als fehlerhaft; er wird weiterverarbeitet, zaehlt aber in die
* Fehlersumme.  Steht die Fehlersumme am Laufende ueber Null, liefert
* das Programm den Rueckgabecode 1, sonst 0.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT PARAMS       ASSIGN TO "PARAMS"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.
     SELECT INVENTORY    ASSIGN TO "INVENTORY"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.
     SELECT CONTROLF     ASSIGN TO "CONTROL"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.
     SELECT SCHEDULE     ASSIGN TO "SCHEDULE"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.
     SELECT DECISION     ASSIGN TO "DECISION"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.
     SELECT PRUNE        ASSIGN TO "PRUNE"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.
     SELECT REPORTF      ASSIGN TO "REPORT"
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  PARAMS
     LABEL RECORD IS STANDARD.
     COPY    LALIPRMC OF "=LALICPY".

 FD  INVENTORY
     LABEL RECORD IS STANDARD.
     COPY    LALIINVC OF "=LALICPY".

 FD  CONTROLF
     LABEL RECORD IS STANDARD.
     COPY    LALICTLC OF "=LALICPY".

 FD  SCHEDULE
     LABEL RECORD IS STANDARD.
     COPY    LALISCHC OF "=LALICPY".

 FD  DECISION
     LABEL RECORD IS STANDARD.
     COPY    LALIDECC OF "=LALICPY".

 FD  PRUNE
     LABEL RECORD IS STANDARD.
     COPY    LALIPRNC OF "=LALICPY".

 FD  REPORTF
     LABEL RECORD IS STANDARD.
 01          RP-REPORT-RECORD           PIC X(132).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.

     05      C4-X.
      10                         PIC X VALUE LOW-VALUE.
      10     C4-X2               PIC X.
     05      C4-NUM REDEFINES C4-X
                                 PIC S9(04) COMP.
     05      FILLER              PIC X(04).

*--------------------------------------------------------------------*
* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
*--------------------------------------------------------------------*
     COPY    LALIDTWC OF "=LALICPY".

*--------------------------------------------------------------------*
* Gemeinsame Arbeitstabellen des Regelwerks (siehe LALITABC) sowie
* die Aufrufschnittstelle zu LALIIN0M/LALISC0M (siehe LALILNKC).
*--------------------------------------------------------------------*
     COPY    LALITABC OF "=LALICPY".
     COPY    LALILNKC OF "=LALICPY".

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K.  K-MODUL-R zeigt den
* Modulnamen zusaetzlich als reine Textsicht (Speicherauszug in der
* Fehlerbehandlung).
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "LALIDR0O".
     05      K-DEFAULT-SECTION   PIC X(16)          VALUE "Default".
     05      FILLER              PIC X(01).
 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
     05      K-MODUL-X           PIC X(08).
     05      FILLER              PIC X(17).

*--------------------------------------------------------------------*
* Vorlaufpuffer der Bestandsdatei (Praefix B) - klassischer Vorgriff
* (lookahead), damit der Abschnittswechsel erkannt wird, ohne den
* naechsten Abschnitt schon anzufassen.
*--------------------------------------------------------------------*
 01          BESTANDS-VORGRIFF.
     05      B-SECTION-NAME      PIC X(16).
     05      B-TIMESTAMP         PIC 9(14).
     05      B-LEVEL             PIC X(04).
     05      B-CATALOG-OK        PIC X(01).
     05      FILLER              PIC X(05).

*--------------------------------------------------------------------*
* Druckzeile des Reports (Praefix D fuer editierte Zahlenfelder).
* ZEILE-BEREICH-R zerlegt den Zeilenpuffer in Kennungsfeld und Rest -
* haelt die STRING-Aufbauten der einzelnen Zeilen kurz.
*--------------------------------------------------------------------*
 01          ZEILE-BEREICH.
     05      ZEILE               PIC X(132).
 01          ZEILE-BEREICH-R REDEFINES ZEILE-BEREICH.
     05      ZEILE-LABEL         PIC X(14).
     05      ZEILE-REST          PIC X(118).

 01          DRUCK-FELDER.
     05      D-DAYS-FULL         PIC +ZZZZ9.999.
     05      D-DAYS-DIFF         PIC +ZZZZ9.999.
     05      D-DAYS-INCR         PIC +ZZZZ9.999.
     05      D-INTERVAL-FULL     PIC  ZZZZ9.999.
     05      D-INTERVAL-DIFF     PIC  ZZZZ9.999.
     05      D-INTERVAL-INCR     PIC  ZZZZ9.999.
     05      D-COUNT             PIC  ZZZZ9.
     05      W-INTERVAL-3-FULL   PIC S9(05)V9(03).
     05      W-INTERVAL-3-DIFF   PIC S9(05)V9(03).
     05      W-INTERVAL-3-INCR   PIC S9(05)V9(03).
     05      FILLER              PIC X(01).

*--------------------------------------------------------------------*
* Conditional-Felder
*--------------------------------------------------------------------*
 01          SCHALTER.
     05      FILE-STATUS         PIC X(02).
          88 FILE-OK                         VALUE "00".
          88 FILE-NOK                        VALUE "01" THRU "99".
     05      PARAMS-EOF-FLAG     PIC X(01)   VALUE "N".
          88 PARAMS-EOF                      VALUE "Y".
     05      INVENTORY-EOF-FLAG  PIC X(01)   VALUE "N".
          88 INVENTORY-EOF                   VALUE "Y".
     05      W-BACKUP-NEEDED-FLAG
                                 PIC X(01)   VALUE "N".
          88 W-BACKUP-NEEDED                 VALUE "Y".
     05      W-SECTION-ERROR-FLAG
                                 PIC X(01)   VALUE "N".
          88 W-SECTION-ERROR                 VALUE "Y".
     05      W-ANY-ERROR-FLAG    PIC X(01)   VALUE "N".
          88 W-ANY-ERROR                     VALUE "Y".
     05      PRG-STATUS          PIC 9       VALUE ZERO.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.
     05      FILLER              PIC X(05).

 PROCEDURE DIVISION.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     PERFORM B000-VORLAUF THRU B000-99
     IF  PRG-ABBRUCH
         CONTINUE
     ELSE
         PERFORM B100-VERARBEITUNG THRU B100-99
                 UNTIL PARAMS-EOF
     END-IF
     PERFORM B090-ENDE THRU B090-99
     STOP RUN
     .
 A100-99.
     EXIT.

******************************************************************
* Eroeffnet die sieben Dateien, liest den CONTROL-Satz sowie den
* ersten PARAMS- und den ersten INVENTORY-Satz (Vorgriff).
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     MOVE ZERO TO T-SECTIONS-READ
                  T-DECISIONS-FULL   T-DECISIONS-DIFF
                  T-DECISIONS-INCR   T-DECISIONS-FORCED
                  T-DECISIONS-NONE   T-PRUNE-WRITTEN
                  T-ERROR-COUNT
     MOVE "N" TO W-ANY-ERROR-FLAG

     OPEN INPUT  PARAMS
     IF  NOT FILE-OK
         DISPLAY K-MODUL ": OPEN PARAMS FEHLGESCHLAGEN, STATUS "
                 FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         GO TO B000-99
     END-IF

     OPEN INPUT  INVENTORY
     IF  NOT FILE-OK
         DISPLAY K-MODUL ": OPEN INVENTORY FEHLGESCHLAGEN, STATUS "
                 FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         GO TO B000-99
     END-IF

     OPEN INPUT  CONTROLF
     IF  NOT FILE-OK
         DISPLAY K-MODUL ": OPEN CONTROL FEHLGESCHLAGEN, STATUS "
                 FILE-STATUS
         SET PRG-ABBRUCH TO TRUE
         GO TO B000-99
     END-IF

     OPEN OUTPUT SCHEDULE
     OPEN OUTPUT DECISION
     OPEN OUTPUT PRUNE
     OPEN OUTPUT REPORTF

     READ CONTROLF
     MOVE CT-NOW TO T-CT-NOW
     MOVE T-CT-NOW-GROUP TO W-DT-TS-GROUP
     PERFORM D100-TS-TO-MINUTES THRU D100-99
     MOVE W-DT-MINUTES TO T-CT-NOW-MINUTES
     CLOSE CONTROLF

     MOVE "N" TO PARAMS-EOF-FLAG
     READ PARAMS
         AT END SET PARAMS-EOF TO TRUE
     END-READ

     MOVE "N" TO INVENTORY-EOF-FLAG
     READ INVENTORY
         AT END SET INVENTORY-EOF TO TRUE
     END-READ
     IF  NOT INVENTORY-EOF
         MOVE IV-SECTION-NAME TO B-SECTION-NAME
         MOVE IV-TIMESTAMP    TO B-TIMESTAMP
         MOVE IV-LEVEL        TO B-LEVEL
         MOVE IV-CATALOG-OK   TO B-CATALOG-OK
     END-IF
     .
 B000-99.
     EXIT.

******************************************************************
* Ein Abschnitt: Parameter uebernehmen, passenden Bestand laden,
* Fahrplan bauen, Bedarf ermitteln (neu und Legacy), bei Bedarf
* Referenz/Loeschliste bestimmen, Ergebnis und Report schreiben.
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     PERFORM C100-PARAMETER-UEBERNEHMEN THRU C100-99
     PERFORM C200-BESTAND-LADEN         THRU C200-99

     MOVE "RSET" TO LK-FUNCTION
     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
     MOVE "BILD" TO LK-FUNCTION
     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
     PERFORM C300-FAHRPLAN-SCHREIBEN    THRU C300-99

     CALL "LALIDN0M" USING LALI-WORK-TABLES
     CALL "LALILG0M" USING LALI-WORK-TABLES

     MOVE T-PR-SECTION-NAME  TO DC-SECTION
     MOVE T-DC-NEEDED-LEVEL  TO DC-NEEDED-LEVEL
     MOVE T-DC-LEGACY-FULL   TO DC-DAYS-TO-FULL
     MOVE T-DC-LEGACY-DIFF   TO DC-DAYS-TO-DIFF
     MOVE T-DC-LEGACY-INCR   TO DC-DAYS-TO-INCR

     MOVE "N" TO W-BACKUP-NEEDED-FLAG
     IF  NOT T-DC-IS-NONE
         SET W-BACKUP-NEEDED TO TRUE
     END-IF

     IF  W-BACKUP-NEEDED
         PERFORM C400-REFERENZ-UND-PRUNE THRU C400-99
         MOVE T-DC-REFERENCE-TS    TO DC-REFERENCE-TS
         MOVE T-DC-REFERENCE-LEVEL TO DC-REFERENCE-LEVEL
     ELSE
         MOVE ZERO   TO T-PRN-COUNT
         MOVE ZERO   TO DC-REFERENCE-TS
         MOVE SPACES TO DC-REFERENCE-LEVEL
     END-IF
     WRITE DC-DECISION-RECORD

     PERFORM C500-REPORTSEITE-DRUCKEN   THRU C500-99
     PERFORM C600-ZAEHLER-FORTSCHREIBEN THRU C600-99

     READ PARAMS
         AT END SET PARAMS-EOF TO TRUE
     END-READ
     .
 B100-99.
     EXIT.

******************************************************************
* Uebernimmt den PARAMS-Satz nach T-PARAM-AREA, rechnet Start- und
* Intervallzeiten in Minuten um (siehe LALIDTPC).
******************************************************************
 C100-PARAMETER-UEBERNEHMEN SECTION.
 C100-00.
     MOVE PR-SECTION-NAME    TO T-PR-SECTION-NAME
     MOVE PR-START-TIMESTAMP TO T-PR-START-TIMESTAMP
     MOVE PR-INTERVAL-FULL   TO T-PR-INTERVAL-FULL
     MOVE PR-INTERVAL-DIFF   TO T-PR-INTERVAL-DIFF
     MOVE PR-INTERVAL-INCR   TO T-PR-INTERVAL-INCR
     MOVE PR-FORCE-FLAG      TO T-PR-FORCE-FLAG

     MOVE T-PR-START-TIMESTAMP TO W-DT-TIMESTAMP
     PERFORM D100-TS-TO-MINUTES THRU D100-99
     MOVE W-DT-MINUTES TO T-PR-START-MINUTES

     COMPUTE T-PR-INTERVAL-FULL-MIN = T-PR-INTERVAL-FULL * 1440
     COMPUTE T-PR-INTERVAL-DIFF-MIN = T-PR-INTERVAL-DIFF * 1440
     COMPUTE T-PR-INTERVAL-INCR-MIN = T-PR-INTERVAL-INCR * 1440

     MOVE "N" TO W-SECTION-ERROR-FLAG
     .
 C100-99.
     EXIT.

******************************************************************
* Laedt aus dem Vorgriffspuffer alle INVENTORY-Saetze, deren
* Abschnittsname mit dem laufenden Abschnitt uebereinstimmt (die
* Datei ist nach Abschnitt, dann Zeitmarke sortiert).  Eine Ebene
* ausserhalb FULL/DIFF/INCR ist ein Fehler des Abschnitts; der Satz
* wird uebersprungen, der Bestand faehrt fort.
******************************************************************
 C200-BESTAND-LADEN SECTION.
 C200-00.
     MOVE "RSET" TO LK-FUNCTION
     CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL

     PERFORM C210-EIN-SATZ THRU C210-99
             UNTIL INVENTORY-EOF
             OR B-SECTION-NAME NOT = T-PR-SECTION-NAME
     .
 C200-99.
     EXIT.

 C210-EIN-SATZ SECTION.
 C210-00.
     IF  B-LEVEL = "FULL" OR "DIFF" OR "INCR"
         MOVE "ADD " TO LK-FUNCTION
         MOVE B-TIMESTAMP   TO LK-RAW-TIMESTAMP
         MOVE B-LEVEL       TO LK-RAW-LEVEL
         MOVE B-CATALOG-OK  TO LK-RAW-CATALOG-OK
         CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
     ELSE
         SET  W-SECTION-ERROR TO TRUE
     END-IF

     READ INVENTORY
         AT END SET INVENTORY-EOF TO TRUE
     END-READ
     IF  NOT INVENTORY-EOF
         MOVE IV-SECTION-NAME TO B-SECTION-NAME
         MOVE IV-TIMESTAMP    TO B-TIMESTAMP
         MOVE IV-LEVEL        TO B-LEVEL
         MOVE IV-CATALOG-OK   TO B-CATALOG-OK
     END-IF
     .
 C210-99.
     EXIT.

******************************************************************
* Schreibt den in T-SCHEDULE-TABLE aufgebauten Fahrplan des
* laufenden Abschnitts nach SCHEDULE heraus.
******************************************************************
 C300-FAHRPLAN-SCHREIBEN SECTION.
 C300-00.
     MOVE ZERO TO C4-I1
     PERFORM C310-EINE-ZEILE THRU C310-99
             VARYING C4-I1 FROM 1 BY 1
             UNTIL C4-I1 > T-SCH-COUNT
     .
 C300-99.
     EXIT.

 C310-EINE-ZEILE SECTION.
 C310-00.
     MOVE T-PR-SECTION-NAME       TO SC-SECTION
     MOVE T-SCH-LEVEL(C4-I1)      TO SC-LEVEL
     MOVE T-SCH-TIMESTAMP(C4-I1)  TO SC-TIMESTAMP
     WRITE SC-SCHEDULE-RECORD
     .
 C310-99.
     EXIT.

******************************************************************
* Bei Sicherungsbedarf: Referenz und Loeschliste ueber LALIRF0M
* bestimmen und die Loeschliste nach PRUNE herausschreiben, dann
* die neu entstehende Sicherung in den Bestand einsortieren (siehe
* Betriebshandbuch Abschnitt 4.4 - Reihenfolge REFERENCE-SELECT vor
* Bestandsfortschreibung ist bindend).
******************************************************************
 C400-REFERENZ-UND-PRUNE SECTION.
 C400-00.
     CALL "LALIRF0M" USING LALI-WORK-TABLES

     MOVE ZERO TO C4-I1
     PERFORM C410-EINE-PRUNE-ZEILE THRU C410-99
             VARYING C4-I1 FROM 1 BY 1
             UNTIL C4-I1 > T-PRN-COUNT

     MOVE "ADD " TO LK-FUNCTION
     MOVE T-CT-NOW TO LK-RAW-TIMESTAMP
     IF  T-DC-IS-FORCED
         MOVE "INCR" TO LK-RAW-LEVEL
     ELSE
         MOVE T-DC-NEEDED-LEVEL TO LK-RAW-LEVEL
     END-IF
     MOVE "Y" TO LK-RAW-CATALOG-OK
     CALL "LALIIN0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
     .
 C400-99.
     EXIT.

 C410-EINE-PRUNE-ZEILE SECTION.
 C410-00.
     MOVE T-PR-SECTION-NAME      TO PN-SECTION
     MOVE T-PRN-TIMESTAMP(C4-I1) TO PN-TIMESTAMP
     MOVE T-PRN-LEVEL(C4-I1)     TO PN-LEVEL
     WRITE PN-PRUNE-RECORD
     .
 C410-99.
     EXIT.

******************************************************************
* Druckt die Reportseite des Abschnitts (siehe Betriebshandbuch
* Abschnitt 6 - Musterlayout).  Bei Bedarfsfall folgt die
* Referenzzeile, danach eine Zeile je zu loeschender Alt-Sicherung.
******************************************************************
 C500-REPORTSEITE-DRUCKEN SECTION.
 C500-00.
     MOVE SPACES TO ZEILE
     STRING "SECTION: " DELIMITED BY SIZE
            T-PR-SECTION-NAME DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     COMPUTE W-INTERVAL-3-FULL ROUNDED = T-PR-INTERVAL-FULL
     COMPUTE W-INTERVAL-3-DIFF ROUNDED = T-PR-INTERVAL-DIFF
     COMPUTE W-INTERVAL-3-INCR ROUNDED = T-PR-INTERVAL-INCR
     MOVE W-INTERVAL-3-FULL TO D-INTERVAL-FULL
     MOVE W-INTERVAL-3-DIFF TO D-INTERVAL-DIFF
     MOVE W-INTERVAL-3-INCR TO D-INTERVAL-INCR

     MOVE T-DC-LEGACY-FULL TO D-DAYS-FULL
     MOVE SPACES TO ZEILE
     STRING "NEXT FULL IN  " DELIMITED BY SIZE
            D-DAYS-FULL      DELIMITED BY SIZE
            " DAYS  (INTERVAL " DELIMITED BY SIZE
            D-INTERVAL-FULL  DELIMITED BY SIZE
            ")"              DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DC-LEGACY-DIFF TO D-DAYS-DIFF
     MOVE SPACES TO ZEILE
     STRING "NEXT DIFF IN  " DELIMITED BY SIZE
            D-DAYS-DIFF      DELIMITED BY SIZE
            " DAYS  (INTERVAL " DELIMITED BY SIZE
            D-INTERVAL-DIFF  DELIMITED BY SIZE
            ")"              DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DC-LEGACY-INCR TO D-DAYS-INCR
     MOVE SPACES TO ZEILE
     STRING "NEXT INCR IN  " DELIMITED BY SIZE
            D-DAYS-INCR      DELIMITED BY SIZE
            " DAYS  (INTERVAL " DELIMITED BY SIZE
            D-INTERVAL-INCR  DELIMITED BY SIZE
            ")"              DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE SPACES TO ZEILE
     STRING "BACKUP TYPE:  " DELIMITED BY SIZE
            T-DC-NEEDED-LEVEL DELIMITED BY SPACE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     IF  W-BACKUP-NEEDED
         MOVE SPACES TO ZEILE
         STRING "REFERENCE:    " DELIMITED BY SIZE
                T-DC-REFERENCE-TS DELIMITED BY SIZE
                "-"               DELIMITED BY SIZE
                T-DC-REFERENCE-LEVEL DELIMITED BY SPACE
                INTO ZEILE
         WRITE RP-REPORT-RECORD FROM ZEILE

         MOVE ZERO TO C4-I2
         PERFORM C510-EINE-PRUNE-DRUCKZEILE THRU C510-99
                 VARYING C4-I2 FROM 1 BY 1
                 UNTIL C4-I2 > T-PRN-COUNT
     END-IF

     IF  W-SECTION-ERROR
         MOVE SPACES TO ZEILE
         STRING "*** ERROR: UNBEKANNTE EBENE IM BESTAND ***"
                DELIMITED BY SIZE INTO ZEILE
         WRITE RP-REPORT-RECORD FROM ZEILE
     END-IF

     MOVE SPACES TO ZEILE
     STRING "---" DELIMITED BY SIZE INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE
     .
 C500-99.
     EXIT.

 C510-EINE-PRUNE-DRUCKZEILE SECTION.
 C510-00.
     MOVE SPACES TO ZEILE
     STRING "PRUNED:       " DELIMITED BY SIZE
            T-PRN-TIMESTAMP(C4-I2) DELIMITED BY SIZE
            "-"                    DELIMITED BY SIZE
            T-PRN-LEVEL(C4-I2)     DELIMITED BY SPACE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE
     .
 C510-99.
     EXIT.

******************************************************************
* Fuehrt die Laufzaehler der Endsumme fort.
******************************************************************
 C600-ZAEHLER-FORTSCHREIBEN SECTION.
 C600-00.
     ADD 1 TO T-SECTIONS-READ
     EVALUATE TRUE
        WHEN T-DC-IS-FULL   ADD 1 TO T-DECISIONS-FULL
        WHEN T-DC-IS-DIFF   ADD 1 TO T-DECISIONS-DIFF
        WHEN T-DC-IS-INCR   ADD 1 TO T-DECISIONS-INCR
        WHEN T-DC-IS-FORCED ADD 1 TO T-DECISIONS-FORCED
        WHEN T-DC-IS-NONE   ADD 1 TO T-DECISIONS-NONE
     END-EVALUATE
     ADD T-PRN-COUNT TO T-PRUNE-WRITTEN
     IF  W-SECTION-ERROR
         ADD 1 TO T-ERROR-COUNT
         SET W-ANY-ERROR TO TRUE
     END-IF
     .
 C600-99.
     EXIT.

******************************************************************
* Druckt die Endsumme, schliesst die Dateien und setzt den
* Rueckgabecode (0 = ohne Beanstandung, 1 = mindestens ein
* fehlerhafter Abschnitt).
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         GO TO B090-99
     END-IF

     MOVE SPACES TO ZEILE
     STRING "===" DELIMITED BY SIZE INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-SECTIONS-READ TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "SECTIONS PROCESSED: " DELIMITED BY SIZE
            D-COUNT               DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DECISIONS-FULL TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "  FULL   NEEDED: " DELIMITED BY SIZE
            D-COUNT             DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DECISIONS-DIFF TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "  DIFF   NEEDED: " DELIMITED BY SIZE
            D-COUNT             DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DECISIONS-INCR TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "  INCR   NEEDED: " DELIMITED BY SIZE
            D-COUNT             DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DECISIONS-FORCED TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "  FORCED NEEDED: " DELIMITED BY SIZE
            D-COUNT             DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-DECISIONS-NONE TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "  NONE        : " DELIMITED BY SIZE
            D-COUNT            DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     MOVE T-PRUNE-WRITTEN TO D-COUNT
     MOVE SPACES TO ZEILE
     STRING "PRUNE RECORDS WRITTEN: " DELIMITED BY SIZE
            D-COUNT                  DELIMITED BY SIZE
            INTO ZEILE
     WRITE RP-REPORT-RECORD FROM ZEILE

     IF  W-ANY-ERROR
         MOVE SPACES TO ZEILE
         STRING "AT LEAST ONE ERROR HAS OCCURRED" DELIMITED BY SIZE
                INTO ZEILE
         WRITE RP-REPORT-RECORD FROM ZEILE
     END-IF

     CLOSE PARAMS INVENTORY SCHEDULE DECISION PRUNE REPORTF

     IF  W-ANY-ERROR
         MOVE 1 TO RETURN-CODE
     ELSE
         MOVE ZERO TO RETURN-CODE
     END-IF
     .
 B090-99.
     EXIT.

     COPY    LALIDTPC OF "=LALICPY".
