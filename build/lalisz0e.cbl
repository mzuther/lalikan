?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.     LALISZ0M.
 AUTHOR.         K. LEHNER.
 INSTALLATION.   RECHENZENTRUM.
 DATE-WRITTEN.   1987-04-14.
 DATE-COMPILED.
 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2024-03-11
* Letzte Version   :: A.00.02
* Kurzbeschreibung :: LALIKAN - SIZE-SUMMARY (Groessenzeile)
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1987-04-14| kl  | Neuerstellung, Bandkassetten-Auswertung
*A.00.01|1991-09-30| hgs | Schwellen fuer MB/GB ergaenzt (Streamer-
*       |          |     | Wechsel auf Exabyte 8mm)
*A.00.02|1998-11-02| kl  | Jahr-2000-Pruefung: Datumfelder dieses
*       |          |     | Moduls sind rein numerisch, kein Fix
*       |          |     | erforderlich (Anf. #Y2K-0091)
*A.01.00|2024-03-11| lor | Modul fuer das LALIKAN-Regelwerk uebernom-
*       |          |     | men: TB-Schwelle ergaenzt, Aufruf jetzt
*       |          |     | ueber LALI-SIZE-LINK (Anf. #LK-0002)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Formatiert eine Byte- und Satzzahl zu einer lesbaren Groessen-
* zeile "<N> file(s), <Groesse>" nach der TB/GB/MB/kB-Regel.  Wird
* vom Treiber LALIDR0O fuer die RECLAIMED-Zeile des Abschnittsreports
* aufgerufen (Bytesumme in diesem Regelwerk stets 0, da die Platten-
* belegung selbst nicht ermittelt wird - siehe Betriebshandbuch).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-ANZ              PIC S9(04) COMP.
     05      C15-REST            PIC S9(15) COMP.
     05      C15-SCALED          PIC S9(15)V9(01) COMP.

     05      C4-X.
      10                         PIC X value low-value.
      10     C4-X2               PIC X.
     05      C4-NUM redefines C4-X
                                 PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Grenzwerte der Groessenklassen (Praefix K).  K-GRENZE-TAB legt die
* vier Werte zusaetzlich als durchsuchbare Tabelle ab (absteigend
* TB/GB/MB/kB), damit B100 sie bei Bedarf per SEARCH statt per
* Kaskade pruefen kann.
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "LALISZ0M".
     05      K-GRENZE-TB         PIC S9(15) COMP    VALUE 1000000000000.
     05      K-GRENZE-GB         PIC S9(15) COMP    VALUE 1000000000.
     05      K-GRENZE-MB         PIC S9(15) COMP    VALUE 1000000.
     05      K-GRENZE-KB         PIC S9(15) COMP    VALUE 1000.
 01          K-GRENZE-TAB REDEFINES KONSTANTE-FELDER.
     05      FILLER              PIC X(08).
     05      K-GRENZE-EINTRAG    OCCURS 4 TIMES
                                 PIC S9(15) COMP.

*--------------------------------------------------------------------*
* Display-Felder fuer die Textzeile (Praefix D)
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-COUNT             PIC ZZZZZZZZ9.
     05      D-GROESSE           PIC ZZZZZ9.9.
     05      D-GROESSE-STR       PIC X(10).
     05      D-EINHEIT           PIC X(05).
 01          D-GROESSE-R REDEFINES DISPLAY-FELDER.
     05      D-COUNT-X           PIC X(09).
     05      D-GROESSE-X         PIC X(07).
     05      D-GROESSE-STR-X     PIC X(10).
     05      D-EINHEIT-X         PIC X(05).

*--------------------------------------------------------------------*
* Conditional-Felder (Praefix Schalter)
*--------------------------------------------------------------------*
 01          SCHALTER.
     05      PRG-STATUS          PIC 9       VALUE ZERO.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-NOK                         VALUE 1 THRU 9.
          88 PRG-ABBRUCH                     VALUE 2.

 LINKAGE SECTION.
     COPY    LALISZLK OF "=LALICPY".

 PROCEDURE DIVISION USING LALI-SIZE-LINK.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     PERFORM B100-SIZE-SUMMARY THRU B100-99
     GOBACK
     .
 A100-99.
     EXIT.

******************************************************************
* SIZE-SUMMARY: <N> file(s), <Groesse> je TB/GB/MB/kB/bytes-Regel.
* LK-SZ-BYTES > 10**12 -> TB, sonst > 10**9 -> GB, sonst > 10**6
* -> MB, sonst > 10**3 -> kB, sonst "<S> bytes" (kein Runden).
******************************************************************
 B100-SIZE-SUMMARY SECTION.
 B100-00.
     MOVE LK-SZ-FILE-COUNT TO D-COUNT
     IF LK-SZ-BYTES > K-GRENZE-TB
        COMPUTE C15-SCALED ROUNDED =
                LK-SZ-BYTES / K-GRENZE-TB
        MOVE "TB"   TO D-EINHEIT
        PERFORM B110-FORMAT-GROESSE THRU B110-99
     ELSE
     IF LK-SZ-BYTES > K-GRENZE-GB
        COMPUTE C15-SCALED ROUNDED =
                LK-SZ-BYTES / K-GRENZE-GB
        MOVE "GB"   TO D-EINHEIT
        PERFORM B110-FORMAT-GROESSE THRU B110-99
     ELSE
     IF LK-SZ-BYTES > K-GRENZE-MB
        COMPUTE C15-SCALED ROUNDED =
                LK-SZ-BYTES / K-GRENZE-MB
        MOVE "MB"   TO D-EINHEIT
        PERFORM B110-FORMAT-GROESSE THRU B110-99
     ELSE
     IF LK-SZ-BYTES > K-GRENZE-KB
        COMPUTE C15-SCALED ROUNDED =
                LK-SZ-BYTES / K-GRENZE-KB
        MOVE "kB"   TO D-EINHEIT
        PERFORM B110-FORMAT-GROESSE THRU B110-99
     ELSE
        MOVE LK-SZ-BYTES TO C15-REST
        MOVE SPACES TO LK-SZ-LINE
        STRING D-COUNT       DELIMITED BY SIZE
               " file(s), "  DELIMITED BY SIZE
               C15-REST       DELIMITED BY SIZE
               " bytes"      DELIMITED BY SIZE
               INTO LK-SZ-LINE
     END-IF
     END-IF
     END-IF
     END-IF
     .
 B100-99.
     EXIT.

******************************************************************
* Baut die Textform "<N> file(s), <Zahl> <Einheit>" fuer die vier
* skalierten Groessenklassen (TB/GB/MB/kB).
******************************************************************
 B110-FORMAT-GROESSE SECTION.
 B110-00.
     MOVE C15-SCALED TO D-GROESSE
     MOVE SPACES     TO D-GROESSE-STR
     STRING D-GROESSE DELIMITED BY SIZE
            INTO D-GROESSE-STR
     MOVE SPACES TO LK-SZ-LINE
     STRING D-COUNT           DELIMITED BY SIZE
            " file(s), "      DELIMITED BY SIZE
            D-GROESSE-STR     DELIMITED BY SPACE
            " "               DELIMITED BY SIZE
            D-EINHEIT         DELIMITED BY SPACE
            INTO LK-SZ-LINE
     .
 B110-99.
     EXIT.
