?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.     LALISC0M.
 AUTHOR.         K. LEHNER.
 INSTALLATION.   RECHENZENTRUM.
 DATE-WRITTEN.   1987-04-14.
 DATE-COMPILED.
 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2024-03-19
* Letzte Version   :: A.00.01
* Kurzbeschreibung :: LALIKAN - SCHEDULE-CALC / LAST-SCHED / NEXT-SCHED
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|2024-02-26| kl  | Neuerstellung (Anf. #LK-0005)
*A.00.01|2024-03-19| lor | NEXT-SCHED ergaenzt fuer DAYS-OVERDUE,
*       |          |     | Eskalationsregel LSCH auf INCR ausgeweitet
*       |          |     | (Anf. #LK-0008)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Funktion BILD  - baut den Fahrplan des laufenden Full-Zyklus in
*                  T-SCHEDULE-TABLE (Startzeitpunkt, drei Intervalle,
*                  "jetzt" aus T-PARAM-AREA/T-CONTROL-AREA).
* Funktion LSCH  - juengster Fahrplanpunkt einer Ebene, der nicht in
*                  der Zukunft liegt, mit Eskalation gegen den
*                  Bestand (siehe Betriebshandbuch Abschnitt 4.2).
* Funktion NSCH  - naechster Fahrplanpunkt einer Ebene in der
*                  Zukunft (ohne Eskalation).
* Der Bestand (T-INVENTORY-TABLE) wird nur lesend abgefragt - er
* wird ausschliesslich von LALIIN0M gefuellt.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-BIDX             PIC S9(04) COMP.
     05      C4-BIDX2            PIC S9(04) COMP.
     05      C4-BJ               PIC S9(04) COMP.

     05      C4-X.
      10                         PIC X value low-value.
      10     C4-X2               PIC X.
     05      C4-NUM redefines C4-X
                                 PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
*--------------------------------------------------------------------*
     COPY    LALIDTWC OF "=LALICPY".

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K.  K-MODUL-R zeigt den
* Modulnamen zusaetzlich als reine Textsicht (Speicherauszug in der
* Fehlerbehandlung des Treibers).
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "LALISC0M".
     05      K-EPOCH-MINUTES     PIC S9(09) COMP    VALUE ZERO.
 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
     05      K-MODUL-X           PIC X(08).
     05      FILLER              PIC X(04).

*--------------------------------------------------------------------*
* Arbeitsfelder des Fahrplanaufbaus (B1nn) - Schrittzaehler in
* Minuten, letzter/kommender Full-Punkt, Randliste der Full-/Diff-
* Punkte fuer die INCR-Unterteilung (Praefix W).
*--------------------------------------------------------------------*
 01          SCHEDULE-BAU-FELDER.
     05      W-STEP-MIN          PIC S9(09) COMP.
     05      W-LAST-FULL-MIN     PIC S9(09) COMP.
     05      W-UPCOMING-FULL-MIN PIC S9(09) COMP.
     05      W-EMIT-MIN          PIC S9(09) COMP.
     05      W-EMIT-LEVEL        PIC X(04).
     05      W-BOUND-COUNT       PIC S9(04) COMP.
     05      W-BOUND-MIN         OCCURS 62 TIMES
                                 PIC S9(09) COMP.

*--------------------------------------------------------------------*
* Arbeitsfelder der Einfuegesortierung (Praefix W); W-KEY-R zeigt den
* Sortierschluessel zusaetzlich als zusammenhaengenden Bytestring.
*--------------------------------------------------------------------*
 01          W-KEY-ENTRY.
     05      W-KEY-TIMESTAMP     PIC 9(14).
     05      W-KEY-MINUTES       PIC S9(09) COMP.
     05      W-KEY-LEVEL         PIC X(04).
 01          W-KEY-R REDEFINES W-KEY-ENTRY.
     05      W-KEY-BYTES         PIC X(22).

*--------------------------------------------------------------------*
* Arbeitsfelder der LSCH/NSCH-Suchen (Praefix W)
*--------------------------------------------------------------------*
 01          SUCH-FELDER.
     05      W-ACCEPT-MODE       PIC X(01).
          88 W-ACCEPT-FULL-ONLY             VALUE "F".
          88 W-ACCEPT-FULL-OR-DIFF          VALUE "D".
          88 W-ACCEPT-ANY                   VALUE "A".
     05      W-SCAN-FOUND-FLAG   PIC X(01).
          88 W-SCAN-FOUND-YES               VALUE "Y".
          88 W-SCAN-FOUND-NO                VALUE "N".
     05      W-SCAN-TIMESTAMP    PIC 9(14).
     05      W-SCAN-MINUTES      PIC S9(09) COMP.
     05      W-SCAN-LEVEL        PIC X(04).
     05      W-SCAN-EXIST-MINUTES
                                 PIC S9(09) COMP.

*--------------------------------------------------------------------*
* Conditional-Felder
*--------------------------------------------------------------------*
 01          SCHALTER.
     05      W-LEVEL-OK-FLAG     PIC X(01)   VALUE "N".
          88 W-LEVEL-OK                      VALUE "Y".
     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
          88 W-SCAN-DONE                     VALUE "Y".
     05      W-HAVE-LAST-FULL-FLAG
                                 PIC X(01)   VALUE "N".
          88 W-HAVE-LAST-FULL                VALUE "Y".
     05      PRG-STATUS          PIC 9       VALUE ZERO.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-NOK                         VALUE 1 THRU 9.
          88 PRG-ABBRUCH                     VALUE 2.

 LINKAGE SECTION.
     COPY    LALITABC OF "=LALICPY".
     COPY    LALILNKC OF "=LALICPY".

 PROCEDURE DIVISION USING LALI-WORK-TABLES, LALI-LINK-CONTROL.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     EVALUATE TRUE
        WHEN LK-FUNC-BUILD-SCHED
             PERFORM B100-BUILD-SCHED THRU B100-99
        WHEN LK-FUNC-LAST-SCHED
             PERFORM C100-LAST-SCHED THRU C100-99
        WHEN LK-FUNC-NEXT-SCHED
             PERFORM D300-NEXT-SCHED THRU D300-99
        WHEN OTHER
             MOVE 99 TO LK-RETURN-CODE
     END-EVALUATE
     GOBACK
     .
 A100-99.
     EXIT.

******************************************************************
* BILD - SCHEDULE-CALC: Full-Punkte bis "jetzt" plus der naechste
* danach; falls mehr als einer entstand, nur die letzten zwei
* behalten und dazwischen DIFF- und INCR-Punkte einschieben.
******************************************************************
 B100-BUILD-SCHED SECTION.
 B100-00.
     MOVE ZERO           TO T-SCH-COUNT
     MOVE ZERO           TO W-BOUND-COUNT
     SET  W-HAVE-LAST-FULL TO FALSE
     MOVE T-PR-START-MINUTES TO W-STEP-MIN

     PERFORM B105-STEP-FULL THRU B105-99
             UNTIL W-STEP-MIN > T-CT-NOW-MINUTES
     MOVE W-STEP-MIN TO W-UPCOMING-FULL-MIN

     IF W-HAVE-LAST-FULL
        MOVE W-LAST-FULL-MIN TO W-EMIT-MIN
        MOVE "FULL"          TO W-EMIT-LEVEL
        PERFORM B190-EMIT-ENTRY THRU B190-99
     END-IF
     MOVE W-UPCOMING-FULL-MIN TO W-EMIT-MIN
     MOVE "FULL"              TO W-EMIT-LEVEL
     PERFORM B190-EMIT-ENTRY THRU B190-99

     IF W-HAVE-LAST-FULL
        PERFORM B120-CALC-DIFF THRU B120-99
        PERFORM B130-CALC-INCR THRU B130-99
     END-IF

     PERFORM B150-SORT-SCHEDULE THRU B150-99
     MOVE ZERO TO LK-RETURN-CODE
     .
 B100-99.
     EXIT.

******************************************************************
* Ein Schritt der Full-Fortschreibung; laeuft solange der Schritt
* nicht ueber "jetzt" hinaus ist (Vorpruefung durch die PERFORM
* UNTIL des Aufrufers).
******************************************************************
 B105-STEP-FULL SECTION.
 B105-00.
     MOVE W-STEP-MIN TO W-LAST-FULL-MIN
     SET  W-HAVE-LAST-FULL TO TRUE
     ADD  T-PR-INTERVAL-FULL-MIN TO W-STEP-MIN
     .
 B105-99.
     EXIT.

******************************************************************
* DIFF-Punkte zwischen letztem Full und kommendem Full; die Rand-
* liste W-BOUND-MIN sammelt Full-Anfang/DIFF-Punkte/Full-Ende fuer
* die anschliessende INCR-Unterteilung.
******************************************************************
 B120-CALC-DIFF SECTION.
 B120-00.
     ADD  1 TO W-BOUND-COUNT
     MOVE W-LAST-FULL-MIN TO W-BOUND-MIN(W-BOUND-COUNT)
     MOVE W-LAST-FULL-MIN TO W-STEP-MIN
     ADD  T-PR-INTERVAL-DIFF-MIN TO W-STEP-MIN

     PERFORM B125-STEP-DIFF THRU B125-99
             UNTIL W-STEP-MIN NOT < W-UPCOMING-FULL-MIN

     ADD  1 TO W-BOUND-COUNT
     MOVE W-UPCOMING-FULL-MIN TO W-BOUND-MIN(W-BOUND-COUNT)
     .
 B120-99.
     EXIT.

 B125-STEP-DIFF SECTION.
 B125-00.
     MOVE W-STEP-MIN TO W-EMIT-MIN
     MOVE "DIFF"     TO W-EMIT-LEVEL
     PERFORM B190-EMIT-ENTRY THRU B190-99
     ADD  1 TO W-BOUND-COUNT
     MOVE W-STEP-MIN TO W-BOUND-MIN(W-BOUND-COUNT)
     ADD  T-PR-INTERVAL-DIFF-MIN TO W-STEP-MIN
     .
 B125-99.
     EXIT.

******************************************************************
* INCR-Punkte je Randabschnitt (Full/DIFF-Grenze bis zur naechsten).
******************************************************************
 B130-CALC-INCR SECTION.
 B130-00.
     COMPUTE C4-BIDX2 = W-BOUND-COUNT - 1
     PERFORM B135-INCR-SEGMENT THRU B135-99
             VARYING C4-BIDX FROM 1 BY 1
             UNTIL C4-BIDX > C4-BIDX2
     .
 B130-99.
     EXIT.

 B135-INCR-SEGMENT SECTION.
 B135-00.
     COMPUTE C4-BJ = C4-BIDX + 1
     MOVE W-BOUND-MIN(C4-BIDX) TO W-STEP-MIN
     ADD  T-PR-INTERVAL-INCR-MIN TO W-STEP-MIN
     PERFORM B140-STEP-INCR THRU B140-99
             UNTIL W-STEP-MIN NOT < W-BOUND-MIN(C4-BJ)
     .
 B135-99.
     EXIT.

 B140-STEP-INCR SECTION.
 B140-00.
     MOVE W-STEP-MIN TO W-EMIT-MIN
     MOVE "INCR"     TO W-EMIT-LEVEL
     PERFORM B190-EMIT-ENTRY THRU B190-99
     ADD  T-PR-INTERVAL-INCR-MIN TO W-STEP-MIN
     .
 B140-99.
     EXIT.

******************************************************************
* Haengt einen Fahrplanpunkt (W-EMIT-MIN/W-EMIT-LEVEL) unsortiert
* an T-SCHEDULE-TABLE an.
******************************************************************
 B190-EMIT-ENTRY SECTION.
 B190-00.
     ADD  1 TO T-SCH-COUNT
     MOVE W-EMIT-MIN   TO T-SCH-MINUTES(T-SCH-COUNT)
     MOVE W-EMIT-LEVEL TO T-SCH-LEVEL(T-SCH-COUNT)
     MOVE W-EMIT-MIN   TO W-DT-MINUTES
     PERFORM D200-MINUTES-TO-TS THRU D200-99
     MOVE W-DT-TIMESTAMP TO T-SCH-TIMESTAMP(T-SCH-COUNT)
     .
 B190-99.
     EXIT.

******************************************************************
* Einfuegesortierung von T-SCHEDULE-TABLE aufsteigend nach Minuten
* (die Punkte entstehen oben nicht in zeitlicher Reihenfolge, siehe
* Full/DIFF/INCR-Aufbau).
******************************************************************
 B150-SORT-SCHEDULE SECTION.
 B150-00.
     PERFORM B155-INSERT-ONE THRU B155-99
             VARYING C4-BIDX FROM 2 BY 1
             UNTIL C4-BIDX > T-SCH-COUNT
     .
 B150-99.
     EXIT.

 B155-INSERT-ONE SECTION.
 B155-00.
     MOVE T-SCH-TIMESTAMP(C4-BIDX) TO W-KEY-TIMESTAMP
     MOVE T-SCH-MINUTES(C4-BIDX)   TO W-KEY-MINUTES
     MOVE T-SCH-LEVEL(C4-BIDX)     TO W-KEY-LEVEL
     MOVE C4-BIDX TO C4-BJ
     PERFORM B156-SHIFT-BACK THRU B156-99
             UNTIL C4-BJ < 2
                OR T-SCH-MINUTES(C4-BJ - 1) NOT > W-KEY-MINUTES
     MOVE W-KEY-TIMESTAMP TO T-SCH-TIMESTAMP(C4-BJ)
     MOVE W-KEY-MINUTES   TO T-SCH-MINUTES(C4-BJ)
     MOVE W-KEY-LEVEL     TO T-SCH-LEVEL(C4-BJ)
     .
 B155-99.
     EXIT.

 B156-SHIFT-BACK SECTION.
 B156-00.
     MOVE T-SCH-TIMESTAMP(C4-BJ - 1) TO T-SCH-TIMESTAMP(C4-BJ)
     MOVE T-SCH-MINUTES(C4-BJ - 1)   TO T-SCH-MINUTES(C4-BJ)
     MOVE T-SCH-LEVEL(C4-BJ - 1)     TO T-SCH-LEVEL(C4-BJ)
     SUBTRACT 1 FROM C4-BJ
     .
 B156-99.
     EXIT.

******************************************************************
* LSCH - LAST-SCHED mit Eskalation gegen den Bestand.
******************************************************************
 C100-LAST-SCHED SECTION.
 C100-00.
     SET  LK-FOUND-NO TO TRUE
     MOVE ZERO         TO LK-FOUND-TIMESTAMP
     MOVE SPACES       TO LK-FOUND-LEVEL
     MOVE ZERO         TO LK-RETURN-CODE

     PERFORM C110-FIND-LAST-EXISTING THRU C110-99

     EVALUATE LK-LOOKING-LEVEL
        WHEN "FULL"
             SET  W-ACCEPT-FULL-ONLY TO TRUE
             PERFORM C120-FIND-LAST-SCHED THRU C120-99
             PERFORM C190-COPY-RESULT THRU C190-99
        WHEN "DIFF"
             SET  W-ACCEPT-FULL-ONLY TO TRUE
             PERFORM C120-FIND-LAST-SCHED THRU C120-99
             IF W-SCAN-FOUND-YES AND W-SCAN-EXIST-MINUTES < W-SCAN-MINUTES
                PERFORM C190-COPY-RESULT THRU C190-99
             ELSE
                SET  W-ACCEPT-FULL-OR-DIFF TO TRUE
                PERFORM C120-FIND-LAST-SCHED THRU C120-99
                PERFORM C190-COPY-RESULT THRU C190-99
             END-IF
        WHEN "INCR"
             SET  W-ACCEPT-FULL-ONLY TO TRUE
             PERFORM C120-FIND-LAST-SCHED THRU C120-99
             IF W-SCAN-FOUND-YES AND W-SCAN-EXIST-MINUTES < W-SCAN-MINUTES
                PERFORM C190-COPY-RESULT THRU C190-99
             ELSE
                SET  W-ACCEPT-FULL-OR-DIFF TO TRUE
                PERFORM C120-FIND-LAST-SCHED THRU C120-99
                IF W-SCAN-FOUND-YES AND W-SCAN-MINUTES > W-SCAN-EXIST-MINUTES
                   PERFORM C190-COPY-RESULT THRU C190-99
                ELSE
                   SET  W-ACCEPT-ANY TO TRUE
                   PERFORM C120-FIND-LAST-SCHED THRU C120-99
                   PERFORM C190-COPY-RESULT THRU C190-99
                END-IF
             END-IF
        WHEN OTHER
             MOVE 99 TO LK-RETURN-CODE
     END-EVALUATE
     .
 C100-99.
     EXIT.

******************************************************************
* juengster Bestandssatz bis "jetzt", der fuer LK-LOOKING-LEVEL
* akzeptiert wird (0 = keiner vorhanden, entspricht 1970-01-01).
******************************************************************
 C110-FIND-LAST-EXISTING SECTION.
 C110-00.
     MOVE K-EPOCH-MINUTES TO W-SCAN-EXIST-MINUTES
     SET  W-SCAN-DONE TO FALSE
     PERFORM C115-CHECK-INV THRU C115-99
             VARYING C4-I1 FROM T-INV-COUNT BY -1
             UNTIL C4-I1 < 1 OR W-SCAN-DONE
     .
 C110-99.
     EXIT.

 C115-CHECK-INV SECTION.
 C115-00.
     IF T-INV-MINUTES(C4-I1) > T-CT-NOW-MINUTES
        GO TO C115-99
     END-IF
     SET W-LEVEL-OK TO FALSE
     EVALUATE LK-LOOKING-LEVEL
        WHEN "FULL"
             IF T-INV-IS-FULL(C4-I1)
                SET W-LEVEL-OK TO TRUE
             END-IF
        WHEN "DIFF"
             IF T-INV-IS-FULL(C4-I1) OR T-INV-IS-DIFF(C4-I1)
                SET W-LEVEL-OK TO TRUE
             END-IF
        WHEN "INCR"
             SET W-LEVEL-OK TO TRUE
     END-EVALUATE
     IF W-LEVEL-OK
        MOVE T-INV-MINUTES(C4-I1) TO W-SCAN-EXIST-MINUTES
        SET  W-SCAN-DONE          TO TRUE
     END-IF
     .
 C115-99.
     EXIT.

******************************************************************
* juengster Fahrplanpunkt bis "jetzt", der die in W-ACCEPT-MODE
* verlangte Ebenenmenge erfuellt (F=nur FULL, D=FULL/DIFF, A=alle).
******************************************************************
 C120-FIND-LAST-SCHED SECTION.
 C120-00.
     SET  W-SCAN-FOUND-NO TO TRUE
     MOVE ZERO             TO W-SCAN-MINUTES
     SET  W-SCAN-DONE TO FALSE
     PERFORM C125-CHECK-SCHED THRU C125-99
             VARYING C4-I1 FROM T-SCH-COUNT BY -1
             UNTIL C4-I1 < 1 OR W-SCAN-DONE
     .
 C120-99.
     EXIT.

 C125-CHECK-SCHED SECTION.
 C125-00.
     IF T-SCH-MINUTES(C4-I1) > T-CT-NOW-MINUTES
        GO TO C125-99
     END-IF
     PERFORM C900-CHECK-LEVEL THRU C900-99
     IF W-LEVEL-OK
        SET  W-SCAN-FOUND-YES        TO TRUE
        MOVE T-SCH-TIMESTAMP(C4-I1)  TO W-SCAN-TIMESTAMP
        MOVE T-SCH-MINUTES(C4-I1)    TO W-SCAN-MINUTES
        MOVE T-SCH-LEVEL(C4-I1)      TO W-SCAN-LEVEL
        SET  W-SCAN-DONE             TO TRUE
     END-IF
     .
 C125-99.
     EXIT.

******************************************************************
* uebernimmt das Suchergebnis von C120/D310 nach LK-FOUND-*, wenn
* ein passender Punkt gefunden wurde.
******************************************************************
 C190-COPY-RESULT SECTION.
 C190-00.
     IF W-SCAN-FOUND-YES
        SET  LK-FOUND-YES          TO TRUE
        MOVE W-SCAN-TIMESTAMP      TO LK-FOUND-TIMESTAMP
        MOVE W-SCAN-LEVEL          TO LK-FOUND-LEVEL
     END-IF
     .
 C190-99.
     EXIT.

******************************************************************
* NSCH - NEXT-SCHED: naechster Fahrplanpunkt der Ebene in der
* Zukunft (keine Eskalation, nur die Ebenen-Akzeptanzmenge).
******************************************************************
 D300-NEXT-SCHED SECTION.
 D300-00.
     SET  LK-FOUND-NO TO TRUE
     MOVE ZERO         TO LK-FOUND-TIMESTAMP
     MOVE SPACES       TO LK-FOUND-LEVEL
     MOVE ZERO         TO LK-RETURN-CODE

     EVALUATE LK-LOOKING-LEVEL
        WHEN "FULL" SET W-ACCEPT-FULL-ONLY    TO TRUE
        WHEN "DIFF" SET W-ACCEPT-FULL-OR-DIFF TO TRUE
        WHEN "INCR" SET W-ACCEPT-ANY          TO TRUE
        WHEN OTHER
             MOVE 99 TO LK-RETURN-CODE
             GO TO D300-99
     END-EVALUATE

     SET  W-SCAN-FOUND-NO TO TRUE
     SET  W-SCAN-DONE TO FALSE
     PERFORM D310-CHECK-FUTURE THRU D310-99
             VARYING C4-I1 FROM 1 BY 1
             UNTIL C4-I1 > T-SCH-COUNT OR W-SCAN-DONE
     PERFORM C190-COPY-RESULT THRU C190-99
     .
 D300-99.
     EXIT.

 D310-CHECK-FUTURE SECTION.
 D310-00.
     IF T-SCH-MINUTES(C4-I1) NOT > T-CT-NOW-MINUTES
        GO TO D310-99
     END-IF
     PERFORM C900-CHECK-LEVEL THRU C900-99
     IF W-LEVEL-OK
        SET  W-SCAN-FOUND-YES       TO TRUE
        MOVE T-SCH-TIMESTAMP(C4-I1) TO W-SCAN-TIMESTAMP
        MOVE T-SCH-LEVEL(C4-I1)     TO W-SCAN-LEVEL
        SET  W-SCAN-DONE            TO TRUE
     END-IF
     .
 D310-99.
     EXIT.

******************************************************************
* prueft T-SCH-LEVEL(C4-I1) gegen W-ACCEPT-MODE, gemeinsam genutzt
* von C125 und D310.
******************************************************************
 C900-CHECK-LEVEL SECTION.
 C900-00.
     SET W-LEVEL-OK TO FALSE
     EVALUATE W-ACCEPT-MODE
        WHEN "F"
             IF T-SCH-IS-FULL(C4-I1)
                SET W-LEVEL-OK TO TRUE
             END-IF
        WHEN "D"
             IF T-SCH-IS-FULL(C4-I1) OR T-SCH-IS-DIFF(C4-I1)
                SET W-LEVEL-OK TO TRUE
             END-IF
        WHEN "A"
             SET W-LEVEL-OK TO TRUE
     END-EVALUATE
     .
 C900-99.
     EXIT.

     COPY    LALIDTPC OF "=LALICPY".
