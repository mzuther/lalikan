000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     LALIRF0M.
001500 AUTHOR.         L. ORTMANN.
001600 INSTALLATION.   RECHENZENTRUM.
001700 DATE-WRITTEN.   1987-04-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2024-04-02
002300* Letzte Version   :: A.00.01
002400* Kurzbeschreibung :: LALIKAN - REFERENCE-SELECT und PRUNE-RULES
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|2024-03-15| lor | Neuerstellung (Anf. #LK-0008) - REFERENZ-
003200*       |          |     | auswahl und Loeschliste in einem Lauf,
003300*       |          |     | damit beide auf demselben Bestandsabbild
003400*       |          |     | arbeiten (vor Anhaengen der neuen Sicherung)
003500*A.00.01|2024-04-02| hgs | FORCED wird wie INCR behandelt (Anf. #LK-0011);
003600*       |          |     | ohne diese Korrektur blieb bei einer er-
003700*       |          |     | zwungenen Sicherung die Referenz leer
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Wird vom Treiber genau dann gerufen, wenn T-DC-NEEDED-LEVEL eine
004300* Sicherung verlangt (FULL/DIFF/INCR/FORCED).  Ermittelt zuerst die
004400* Referenzsicherung (Katalog-Basis fuer DIFF/INCR) und stellt danach
004500* die Loeschliste der ueberzaehligen Sicherungen auf - beides auf dem
004600* Bestand VOR dem Anhaengen der soeben erzeugten Sicherung, denn der
004700* Treiber haengt sie erst nach diesem Aufruf an (siehe Betriebs-
004800* handbuch, Abschnitt "Simulationsmodus").
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-I1               PIC S9(04) COMP.
006900     05      C4-I2               PIC S9(04) COMP.
007000
007100     05      C4-X.
007200      10                         PIC X VALUE LOW-VALUE.
007300      10     C4-X2               PIC X.
007400     05      C4-NUM REDEFINES C4-X
007500                                 PIC S9(04) COMP.
007600
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000 01          KONSTANTE-FELDER.
008100     05      K-MODUL             PIC X(08)          VALUE "LALIRF0M".
008200 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
008300     05      K-MODUL-X           PIC X(08).
008400
008500*--------------------------------------------------------------------*
008600* Der gerade entschiedene Bedarfslevel, auf FULL/DIFF/INCR normiert
008700* (FORCED zaehlt wie INCR - Praefix W)
008800*--------------------------------------------------------------------*
008900 01          NORMIERUNGS-FELDER.
009000     05      W-EFFECTIVE-LEVEL   PIC X(04).
009100          88 W-EFF-IS-FULL                   VALUE "FULL".
009200          88 W-EFF-IS-DIFF                   VALUE "DIFF".
009300          88 W-EFF-IS-INCR                   VALUE "INCR".
009400 01          W-EFFECTIVE-LEVEL-R REDEFINES NORMIERUNGS-FELDER.
009500     05      W-EFF-LEVEL-TEXT    PIC X(04).
009600
009700*--------------------------------------------------------------------*
009800* Suchfelder fuer die "letzte vorhandene Sicherung EINER bestimmten
009900* Ebene" - im Gegensatz zu LALIIN0M/LALIDN0M keine kumulierende
010000* Akzeptanzmenge, sondern exakter Ebenenvergleich (Praefix W).
010100*--------------------------------------------------------------------*
010200 01          SUCH-FELDER.
010300     05      W-SEARCH-LEVEL      PIC X(04).
010400     05      W-EXIST-FLAG        PIC X(01)   VALUE "N".
010500          88 W-EXIST-FOUND                   VALUE "Y".
010600     05      W-EXIST-MINUTES     PIC S9(09) COMP.
010700     05      W-EXIST-TIMESTAMP   PIC 9(14).
010800     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
010900          88 W-SCAN-DONE                     VALUE "Y".
011000     05      W-AGE-RESULT        PIC S9(05)V9(03).
011100
011200*--------------------------------------------------------------------*
011300* Kandidat der Referenz-Wahl fuer INCR (Praefix W)
011400*--------------------------------------------------------------------*
011500 01          KANDIDAT-FELDER.
011600     05      W-WINNER-LEVEL      PIC X(04).
011700     05      W-WINNER-AGE        PIC S9(05)V9(03).
011800
011900*--------------------------------------------------------------------*
012000* Loeschlisten-Arbeitsfelder (Praefix W): zweitjuengste FULL/DIFF und
012100* juengste verbleibende DIFF.
012200*--------------------------------------------------------------------*
012300 01          PRUNE-FELDER.
012400     05      W-NEWEST-TS         PIC 9(14).
012500     05      W-NEWEST-MIN        PIC S9(09) COMP.
012600     05      W-2ND-NEWEST-TS     PIC 9(14).
012700     05      W-2ND-NEWEST-MIN    PIC S9(09) COMP.
012800     05      W-FOUND-COUNT       PIC S9(04) COMP.
012900     05      W-CUTOFF-MIN        PIC S9(09) COMP.
013000     05      W-HAVE-CUTOFF-FLAG  PIC X(01)   VALUE "N".
013100          88 W-HAVE-CUTOFF                   VALUE "Y".
013200
013300 LINKAGE SECTION.
013400     COPY    LALITABC OF "=LALICPY".
013500
013600 PROCEDURE DIVISION USING LALI-WORK-TABLES.
013700
013800******************************************************************
013900* Steuerungs-Section
014000******************************************************************
014100 A100-STEUERUNG SECTION.
014200 A100-00.
014300     PERFORM A110-EFFEKTIV-LEVEL THRU A110-99
014400     PERFORM B100-REFERENCE-SELECT THRU B100-99
014500     MOVE ZERO TO T-PRN-COUNT
014600     PERFORM C100-PRUNE-RULES THRU C100-99
014700     GOBACK
014800     .
014900 A100-99.
015000     EXIT.
015100
015200******************************************************************
015300* FORCED wird fuer Referenz- und Loeschzwecke wie INCR behandelt.
015400******************************************************************
015500 A110-EFFEKTIV-LEVEL SECTION.
015600 A110-00.
015700     IF T-DC-IS-FORCED
015800        MOVE "INCR" TO W-EFFECTIVE-LEVEL
015900     ELSE
016000        MOVE T-DC-NEEDED-LEVEL TO W-EFFECTIVE-LEVEL
016100     END-IF
016200     .
016300 A110-99.
016400     EXIT.
016500
016600******************************************************************
016700* REFERENCE-SELECT(level)
016800******************************************************************
016900 B100-REFERENCE-SELECT SECTION.
017000 B100-00.
017100     EVALUATE TRUE
017200        WHEN W-EFF-IS-FULL
017300             MOVE ZERO   TO T-DC-REFERENCE-TS
017400             MOVE SPACES TO T-DC-REFERENCE-LEVEL
017500        WHEN W-EFF-IS-DIFF
017600             MOVE "FULL" TO W-SEARCH-LEVEL
017700             PERFORM B200-FIND-LAST-OF-LEVEL THRU B200-99
017800             IF W-EXIST-FOUND
017900                MOVE W-EXIST-TIMESTAMP TO T-DC-REFERENCE-TS
018000                MOVE "FULL"            TO T-DC-REFERENCE-LEVEL
018100             ELSE
018200                MOVE ZERO   TO T-DC-REFERENCE-TS
018300                MOVE SPACES TO T-DC-REFERENCE-LEVEL
018400             END-IF
018500        WHEN W-EFF-IS-INCR
018600             PERFORM B300-CHOOSE-INCR-WINNER THRU B300-99
018700             MOVE W-WINNER-LEVEL TO W-SEARCH-LEVEL
018800             PERFORM B200-FIND-LAST-OF-LEVEL THRU B200-99
018900             IF W-EXIST-FOUND
019000                MOVE W-EXIST-TIMESTAMP TO T-DC-REFERENCE-TS
019100                MOVE W-WINNER-LEVEL    TO T-DC-REFERENCE-LEVEL
019200             ELSE
019300                MOVE ZERO   TO T-DC-REFERENCE-TS
019400                MOVE SPACES TO T-DC-REFERENCE-LEVEL
019500             END-IF
019600     END-EVALUATE
019700     .
019800 B100-99.
019900     EXIT.
020000
020100******************************************************************
020200* juengste vorhandene Sicherung von exakt W-SEARCH-LEVEL, mit
020300* Zeitmarke <= "jetzt" (Rueckwaertssuche in T-INVENTORY-TABLE)
020400******************************************************************
020500 B200-FIND-LAST-OF-LEVEL SECTION.
020600 B200-00.
020700     MOVE "N" TO W-EXIST-FLAG
020800     MOVE ZERO TO W-EXIST-MINUTES
020900     MOVE ZERO TO W-EXIST-TIMESTAMP
021000     MOVE "N" TO W-STOP-SCAN
021100     PERFORM B210-CHECK-INV THRU B210-99
021200             VARYING C4-I1 FROM T-INV-COUNT BY -1
021300             UNTIL C4-I1 < 1 OR W-SCAN-DONE
021400     .
021500 B200-99.
021600     EXIT.
021700
021800 B210-CHECK-INV SECTION.
021900 B210-00.
022000     IF T-INV-MINUTES(C4-I1) > T-CT-NOW-MINUTES
022100        GO TO B210-99
022200     END-IF
022300     IF T-INV-LEVEL(C4-I1) = W-SEARCH-LEVEL
022400        SET  W-EXIST-FOUND          TO TRUE
022500        MOVE T-INV-MINUTES(C4-I1)   TO W-EXIST-MINUTES
022600        MOVE T-INV-TIMESTAMP(C4-I1) TO W-EXIST-TIMESTAMP
022700        SET  W-SCAN-DONE            TO TRUE
022800     END-IF
022900     .
023000 B210-99.
023100     EXIT.
023200
023300******************************************************************
023400* Alter in Tagen seit der letzten Sicherung von W-SEARCH-LEVEL,
023500* -1.000 wenn keine vorhanden ist.
023600******************************************************************
023700 B250-AGE-OF-LEVEL SECTION.
023800 B250-00.
023900     PERFORM B200-FIND-LAST-OF-LEVEL THRU B200-99
024000     IF W-EXIST-FOUND
024100        COMPUTE W-AGE-RESULT ROUNDED =
024200                (T-CT-NOW-MINUTES - W-EXIST-MINUTES) / 1440
024300     ELSE
024400        MOVE -1 TO W-AGE-RESULT
024500     END-IF
024600     .
024700 B250-99.
024800     EXIT.
024900
025000******************************************************************
025100* Kandidat beginnt mit FULL, wird durch DIFF bzw. INCR abgeloest,
025200* wenn deren Alter >= 0 und kleiner als das bisherige ist (auch
025300* wenn FULL selbst nicht existiert - so die alte Regel, siehe
025400* Betriebshandbuch).
025500******************************************************************
025600 B300-CHOOSE-INCR-WINNER SECTION.
025700 B300-00.
025800     MOVE "FULL" TO W-SEARCH-LEVEL
025900     PERFORM B250-AGE-OF-LEVEL THRU B250-99
026000     MOVE "FULL"        TO W-WINNER-LEVEL
026100     MOVE W-AGE-RESULT  TO W-WINNER-AGE
026200
026300     MOVE "DIFF" TO W-SEARCH-LEVEL
026400     PERFORM B250-AGE-OF-LEVEL THRU B250-99
026500     IF W-AGE-RESULT >= 0 AND W-AGE-RESULT < W-WINNER-AGE
026600        MOVE "DIFF"       TO W-WINNER-LEVEL
026700        MOVE W-AGE-RESULT TO W-WINNER-AGE
026800     END-IF
026900
027000     MOVE "INCR" TO W-SEARCH-LEVEL
027100     PERFORM B250-AGE-OF-LEVEL THRU B250-99
027200     IF W-AGE-RESULT >= 0 AND W-AGE-RESULT < W-WINNER-AGE
027300        MOVE "INCR"       TO W-WINNER-LEVEL
027400        MOVE W-AGE-RESULT TO W-WINNER-AGE
027500     END-IF
027600     .
027700 B300-99.
027800     EXIT.
027900
028000******************************************************************
028100* PRUNE-RULES(level-just-created) - volle Sicherungen werden nie
028200* geloescht.
028300******************************************************************
028400 C100-PRUNE-RULES SECTION.
028500 C100-00.
028600     EVALUATE TRUE
028700        WHEN W-EFF-IS-FULL
028800             PERFORM C200-PRUNE-AFTER-FULL THRU C200-99
028900        WHEN W-EFF-IS-DIFF
029000             PERFORM C300-PRUNE-AFTER-DIFF THRU C300-99
029100        WHEN W-EFF-IS-INCR
029200             CONTINUE
029300     END-EVALUATE
029400     .
029500 C100-99.
029600     EXIT.
029700
029800******************************************************************
029900* Nach FULL: P = zweitjuengste FULL; loesche alle INCR und DIFF vor
030000* P; bleibt danach eine DIFF uebrig, loesche zusaetzlich alle INCR
030100* vor der juengsten verbliebenen DIFF.
030200******************************************************************
030300 C200-PRUNE-AFTER-FULL SECTION.
030400 C200-00.
030500     MOVE "FULL" TO W-SEARCH-LEVEL
030600     PERFORM C400-FIND-TWO-NEWEST THRU C400-99
030700     IF W-FOUND-COUNT < 2
030800        GO TO C200-99
030900     END-IF
031000     MOVE "Y"             TO W-HAVE-CUTOFF-FLAG
031100     MOVE W-2ND-NEWEST-MIN TO W-CUTOFF-MIN
031200
031300     MOVE "INCR" TO W-SEARCH-LEVEL
031400     PERFORM C500-MARK-BEFORE-CUTOFF THRU C500-99
031500     MOVE "DIFF" TO W-SEARCH-LEVEL
031600     PERFORM C500-MARK-BEFORE-CUTOFF THRU C500-99
031700
031800     MOVE "DIFF" TO W-SEARCH-LEVEL
031900     PERFORM B200-FIND-LAST-OF-LEVEL THRU B200-99
032000     IF W-EXIST-FOUND
032100        MOVE W-EXIST-MINUTES TO W-CUTOFF-MIN
032200        MOVE "INCR"          TO W-SEARCH-LEVEL
032300        PERFORM C500-MARK-BEFORE-CUTOFF THRU C500-99
032400     END-IF
032500     .
032600 C200-99.
032700     EXIT.
032800
032900******************************************************************
033000* Nach DIFF: P = zweitjuengste DIFF; loesche alle INCR vor P.
033100******************************************************************
033200 C300-PRUNE-AFTER-DIFF SECTION.
033300 C300-00.
033400     MOVE "DIFF" TO W-SEARCH-LEVEL
033500     PERFORM C400-FIND-TWO-NEWEST THRU C400-99
033600     IF W-FOUND-COUNT < 2
033700        GO TO C300-99
033800     END-IF
033900     MOVE "Y"              TO W-HAVE-CUTOFF-FLAG
034000     MOVE W-2ND-NEWEST-MIN  TO W-CUTOFF-MIN
034100     MOVE "INCR"            TO W-SEARCH-LEVEL
034200     PERFORM C500-MARK-BEFORE-CUTOFF THRU C500-99
034300     .
034400 C300-99.
034500     EXIT.
034600
034700******************************************************************
034800* stellt die zwei juengsten Zeitmarken von W-SEARCH-LEVEL fest
034900* (rueckwaerts durch den Bestand, Abbruch nach dem zweiten Treffer).
035000* W-FOUND-COUNT liefert, wieviele tatsaechlich gefunden wurden.
035100******************************************************************
035200 C400-FIND-TWO-NEWEST SECTION.
035300 C400-00.
035400     MOVE ZERO TO W-FOUND-COUNT
035500     MOVE ZERO TO W-NEWEST-MIN
035600     MOVE ZERO TO W-2ND-NEWEST-MIN
035700     MOVE "N"  TO W-STOP-SCAN
035800     PERFORM C410-CHECK-INV THRU C410-99
035900             VARYING C4-I1 FROM T-INV-COUNT BY -1
036000             UNTIL C4-I1 < 1 OR W-SCAN-DONE
036100     .
036200 C400-99.
036300     EXIT.
036400
036500 C410-CHECK-INV SECTION.
036600 C410-00.
036700     IF T-INV-MINUTES(C4-I1) > T-CT-NOW-MINUTES
036800        GO TO C410-99
036900     END-IF
037000     IF T-INV-LEVEL(C4-I1) NOT = W-SEARCH-LEVEL
037100        GO TO C410-99
037200     END-IF
037300     ADD 1 TO W-FOUND-COUNT
037400     IF W-FOUND-COUNT = 1
037500        MOVE T-INV-MINUTES(C4-I1) TO W-NEWEST-MIN
037600     ELSE
037700        MOVE T-INV-MINUTES(C4-I1) TO W-2ND-NEWEST-MIN
037800        SET  W-SCAN-DONE          TO TRUE
037900     END-IF
038000     .
038100 C410-99.
038200     EXIT.
038300
038400******************************************************************
038500* traegt jeden Bestandssatz von W-SEARCH-LEVEL mit Zeitmarke
038600* strikt vor W-CUTOFF-MIN in die Loeschliste T-PRUNE-TABLE ein.
038700******************************************************************
038800 C500-MARK-BEFORE-CUTOFF SECTION.
038900 C500-00.
039000     PERFORM C510-CHECK-ONE THRU C510-99
039100             VARYING C4-I2 FROM 1 BY 1
039200             UNTIL C4-I2 > T-INV-COUNT
039300     .
039400 C500-99.
039500     EXIT.
039600
039700 C510-CHECK-ONE SECTION.
039800 C510-00.
039900     IF T-INV-MINUTES(C4-I2) > T-CT-NOW-MINUTES
040000        GO TO C510-99
040100     END-IF
040200     IF T-INV-LEVEL(C4-I2) NOT = W-SEARCH-LEVEL
040300        GO TO C510-99
040400     END-IF
040500     IF T-INV-MINUTES(C4-I2) NOT < W-CUTOFF-MIN
040600        GO TO C510-99
040700     END-IF
040800     ADD 1 TO T-PRN-COUNT
040900     MOVE T-INV-TIMESTAMP(C4-I2) TO T-PRN-TIMESTAMP(T-PRN-COUNT)
041000     MOVE T-INV-LEVEL(C4-I2)     TO T-PRN-LEVEL(T-PRN-COUNT)
041100     .
041200 C510-99.
041300     EXIT.
