*--------------------------------------------------------------------*
* LALICTLC  --  Satzbild CONTROL-Datei (genau ein Satz je Lauf, die
*               "jetzt"-Zeitmarke).  "CONTROL-RECORD", 14 Byte.
*               Satz belegt alle 14 Byte, daher ohne Fuellbyte -
*               siehe Aufrufparameter T-CT-NOW-MINUTES in LALITABC
*               fuer die aufbereitete Minutenform.
*--------------------------------------------------------------------*
*A.00.00|2024-02-05| kl  | Neuerstellung fuer LALIKAN (Anf. #LK-0001)
*--------------------------------------------------------------------*
 01          CT-CONTROL-RECORD.
     05      CT-NOW                  PIC 9(14).
