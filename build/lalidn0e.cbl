?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.     LALIDN0M.
 AUTHOR.         H.G. SATTLER.
 INSTALLATION.   RECHENZENTRUM.
 DATE-WRITTEN.   1987-04-14.
 DATE-COMPILED.
 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2024-03-25
* Letzte Version   :: A.00.00
* Kurzbeschreibung :: LALIKAN - DAYS-OVERDUE / BACKUP-NEEDED
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|2024-03-25| hgs | Neuerstellung (Anf. #LK-0009)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Ermittelt fuer den aktuellen Abschnitt (T-PARAM-AREA/T-CONTROL-
* AREA/T-INVENTORY-TABLE/T-SCHEDULE-TABLE sind bereits gefuellt)
* die Ueberfaelligkeit je Ebene (T-DC-OVERDUE-FULL/DIFF/INCR, siehe
* Betriebshandbuch Abschnitt 4.3) und daraus die faellige Ebene
* (T-DC-NEEDED-LEVEL).  Ruft LALISC0M fuer LSCH/NSCH; der Bestand
* wird nur lesend abgefragt (T-INVENTORY-TABLE, gefuellt von
* LALIIN0M).  Keine eigene Funktionsauswahl - ein Aufruf berechnet
* immer alle drei Ebenen und die Entscheidung in einem Zug.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.

     05      C4-X.
      10                         PIC X value low-value.
      10     C4-X2               PIC X.
     05      C4-NUM redefines C4-X
                                 PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Zeitmarkenumrechnung (gemeinsamer Programmtext, siehe LALIDTPC)
*--------------------------------------------------------------------*
     COPY    LALIDTWC OF "=LALICPY".

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08)          VALUE "LALIDN0M".
 01          K-MODUL-R REDEFINES KONSTANTE-FELDER.
     05      K-MODUL-X           PIC X(08).

*--------------------------------------------------------------------*
* Arbeitsfelder DAYS-OVERDUE (Praefix W); W-BASE-GROUP zeigt den
* Basiszeitpunkt zusaetzlich in Datum/Uhrzeit-Anteile zerlegt (fuer
* die Traceausgabe im Testbetrieb, siehe Betriebshandbuch).
*--------------------------------------------------------------------*
 01          W-BASE-AREA.
     05      W-BASE-TS           PIC 9(14).
 01          W-BASE-GROUP REDEFINES W-BASE-AREA.
     05      W-BASE-YYYYMMDD     PIC 9(08).
     05      W-BASE-HHMMSS       PIC 9(06).

 01          UEBERFAELLIG-FELDER.
     05      W-CALC-LEVEL        PIC X(04).
     05      W-CALC-RESULT       PIC S9(05)V9(03).
     05      W-LAST-SCHED-TS     PIC 9(14).
     05      W-EXIST-TIMESTAMP   PIC 9(14).

*--------------------------------------------------------------------*
* Conditional-Felder
*--------------------------------------------------------------------*
 01          SCHALTER.
     05      W-LEVEL-OK-FLAG     PIC X(01)   VALUE "N".
          88 W-LEVEL-OK                      VALUE "Y".
     05      W-STOP-SCAN         PIC X(01)   VALUE "N".
          88 W-SCAN-DONE                     VALUE "Y".
     05      W-EXIST-FLAG        PIC X(01)   VALUE "N".
          88 W-EXIST-FOUND                   VALUE "Y".
     05      PRG-STATUS          PIC 9       VALUE ZERO.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-NOK                         VALUE 1 THRU 9.
          88 PRG-ABBRUCH                     VALUE 2.

*--------------------------------------------------------------------*
* Aufrufschnittstelle zu LALISC0M (LSCH/NSCH); von diesem Programm
* als WORKING-STORAGE gefuehrt, da LALIDN0M der Aufrufer ist.
*--------------------------------------------------------------------*
     COPY    LALILNKC OF "=LALICPY".

 LINKAGE SECTION.
     COPY    LALITABC OF "=LALICPY".

 PROCEDURE DIVISION USING LALI-WORK-TABLES.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     PERFORM B100-CALC-OVERDUE THRU B100-99
     PERFORM C100-BACKUP-NEEDED THRU C100-99
     GOBACK
     .
 A100-99.
     EXIT.

******************************************************************
* DAYS-OVERDUE fuer alle drei Ebenen (Reihenfolge FULL/DIFF/INCR
* wie im Betriebshandbuch, obwohl die Ebenen unabhaengig sind).
******************************************************************
 B100-CALC-OVERDUE SECTION.
 B100-00.
     MOVE "FULL" TO W-CALC-LEVEL
     PERFORM B110-OVERDUE-ONE-LEVEL THRU B110-99
     MOVE W-CALC-RESULT TO T-DC-OVERDUE-FULL

     MOVE "DIFF" TO W-CALC-LEVEL
     PERFORM B110-OVERDUE-ONE-LEVEL THRU B110-99
     MOVE W-CALC-RESULT TO T-DC-OVERDUE-DIFF

     MOVE "INCR" TO W-CALC-LEVEL
     PERFORM B110-OVERDUE-ONE-LEVEL THRU B110-99
     MOVE W-CALC-RESULT TO T-DC-OVERDUE-INCR
     .
 B100-99.
     EXIT.

******************************************************************
* DAYS-OVERDUE(W-CALC-LEVEL): Basiszeitpunkt nach der Vorrang-
* regel bestimmen, Ergebnis = (jetzt - Basis) in Tagen.
******************************************************************
 B110-OVERDUE-ONE-LEVEL SECTION.
 B110-00.
     MOVE W-CALC-LEVEL TO LK-LOOKING-LEVEL
     SET  LK-FUNC-LAST-SCHED TO TRUE
     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL

     IF LK-FOUND-NO
        PERFORM B140-BASE-FROM-NEXT THRU B140-99
     ELSE
        MOVE LK-FOUND-TIMESTAMP TO W-LAST-SCHED-TS
        PERFORM B120-FIND-LAST-EXISTING THRU B120-99
        IF NOT W-EXIST-FOUND
           MOVE W-LAST-SCHED-TS TO W-BASE-TS
        ELSE
           IF W-EXIST-TIMESTAMP < W-LAST-SCHED-TS
              MOVE W-LAST-SCHED-TS TO W-BASE-TS
           ELSE
              PERFORM B140-BASE-FROM-NEXT THRU B140-99
           END-IF
        END-IF
     END-IF

     PERFORM B150-CALC-RESULT THRU B150-99
     .
 B110-99.
     EXIT.

******************************************************************
* juengster Bestandssatz bis "jetzt", der fuer W-CALC-LEVEL
* akzeptiert wird.
******************************************************************
 B120-FIND-LAST-EXISTING SECTION.
 B120-00.
     MOVE "N" TO W-EXIST-FLAG
     MOVE ZERO TO W-EXIST-TIMESTAMP
     MOVE "N" TO W-STOP-SCAN
     PERFORM B125-CHECK-INV THRU B125-99
             VARYING C4-I1 FROM T-INV-COUNT BY -1
             UNTIL C4-I1 < 1 OR W-SCAN-DONE
     .
 B120-99.
     EXIT.

 B125-CHECK-INV SECTION.
 B125-00.
     IF T-INV-MINUTES(C4-I1) > T-CT-NOW-MINUTES
        GO TO B125-99
     END-IF
     MOVE "N" TO W-LEVEL-OK-FLAG
     EVALUATE W-CALC-LEVEL
        WHEN "FULL"
             IF T-INV-IS-FULL(C4-I1)
                SET W-LEVEL-OK TO TRUE
             END-IF
        WHEN "DIFF"
             IF T-INV-IS-FULL(C4-I1) OR T-INV-IS-DIFF(C4-I1)
                SET W-LEVEL-OK TO TRUE
             END-IF
        WHEN "INCR"
             SET W-LEVEL-OK TO TRUE
     END-EVALUATE
     IF W-LEVEL-OK
        SET  W-EXIST-FOUND          TO TRUE
        MOVE T-INV-TIMESTAMP(C4-I1) TO W-EXIST-TIMESTAMP
        SET  W-SCAN-DONE            TO TRUE
     END-IF
     .
 B125-99.
     EXIT.

******************************************************************
* Basis = naechster Fahrplanpunkt der Ebene (LALISC0M-Funktion
* NSCH); tritt ein, wenn kein Fahrplanpunkt der Ebene in der
* Vergangenheit liegt oder der Bestand bereits aktuell genug ist.
******************************************************************
 B140-BASE-FROM-NEXT SECTION.
 B140-00.
     MOVE W-CALC-LEVEL TO LK-LOOKING-LEVEL
     SET  LK-FUNC-NEXT-SCHED TO TRUE
     CALL "LALISC0M" USING LALI-WORK-TABLES, LALI-LINK-CONTROL
     IF LK-FOUND-YES
        MOVE LK-FOUND-TIMESTAMP TO W-BASE-TS
     ELSE
        MOVE T-CT-NOW TO W-BASE-TS
     END-IF
     .
 B140-99.
     EXIT.

******************************************************************
* Ergebnis = (jetzt - Basis) in Tagen, auf 3 Nachkommastellen
* gerundet (Minutendifferenz / 1440).
******************************************************************
 B150-CALC-RESULT SECTION.
 B150-00.
     MOVE W-BASE-TS TO W-DT-TIMESTAMP
     PERFORM D100-TS-TO-MINUTES THRU D100-99
     COMPUTE W-CALC-RESULT ROUNDED =
             (T-CT-NOW-MINUTES - W-DT-MINUTES) / 1440
     .
 B150-99.
     EXIT.

******************************************************************
* BACKUP-NEEDED: erste zutreffende Regel gewinnt (FULL vor DIFF
* vor INCR vor FORCED vor NONE).
******************************************************************
 C100-BACKUP-NEEDED SECTION.
 C100-00.
     IF T-DC-OVERDUE-FULL NOT < ZERO
        SET T-DC-IS-FULL TO TRUE
     ELSE
     IF T-DC-OVERDUE-DIFF NOT < ZERO
        SET T-DC-IS-DIFF TO TRUE
     ELSE
     IF T-DC-OVERDUE-INCR NOT < ZERO
        SET T-DC-IS-INCR TO TRUE
     ELSE
     IF T-FORCE-ON
        IF T-CT-NOW < T-PR-START-TIMESTAMP
           SET T-DC-IS-NONE TO TRUE
        ELSE
           SET T-DC-IS-FORCED TO TRUE
        END-IF
     ELSE
        SET T-DC-IS-NONE TO TRUE
     END-IF
     END-IF
     END-IF
     END-IF
     .
 C100-99.
     EXIT.

     COPY    LALIDTPC OF "=LALICPY".
